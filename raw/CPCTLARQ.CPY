      ******************************************************************
      * CPCTLARQ.CPY
      * Registro de CONTROL DE CORRIDA (FILE-CONTROL).  Clave unica
      * por CTL-CHECKSUM - es el mecanismo de idempotencia: si ya
      * existe un registro SUCCESS con el mismo checksum la corrida
      * se detiene sin procesar nada.  Mantenido por 1-CHECKSUM
      * (abre) y 8-CIERRE (cierra).
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   03/04/2003   LMG    VERSION INICIAL DEL CONTROL.
      * 1.1   11/07/2006   JOA    TCK-4821 SE AGREGAN CONTADORES SCD-2.
      ******************************************************************
       01  CTLARQ-ENREG.
           05  CTL-CHECKSUM             PIC X(64).
           05  CTL-FILE-ID              PIC X(36).
           05  CTL-NOMBRE-ARCHIVO       PIC X(80).
           05  CTL-FILAS-CARGADAS       PIC 9(07).
           05  CTL-ESTATUS              PIC X(10).
               88  CTL-ESTATUS-RUNNING      VALUE 'RUNNING'.
               88  CTL-ESTATUS-SUCCESS      VALUE 'SUCCESS'.
               88  CTL-ESTATUS-FAILED       VALUE 'FAILED'.
           05  CTL-NUEVOS               PIC 9(07).
           05  CTL-ACTUALIZADOS         PIC 9(07).
           05  CTL-SIN-CAMBIO           PIC 9(07).
           05  CTL-OMIT-SIN-DIM         PIC 9(07).
           05  CTL-NOTAS                PIC X(120).
           05  FILLER                   PIC X(10).
