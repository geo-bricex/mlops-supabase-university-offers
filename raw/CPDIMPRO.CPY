      ******************************************************************
      * CPDIMPRO.CPY
      * Maestro DIM-PROGRAM (dimension de programa/carrera).  Clave
      * unica por la tupla normalizada de 4 campos.  Solo inserta.
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   02/09/1994   CFM    VERSION INICIAL DEL MAESTRO.
      * 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO.
      * 1.2   03/04/2003   LMG    TCK-3355 LOS CUATRO CAMPOS DE LA
      *                           TUPLA NORMALIZADA SE AGRUPAN BAJO
      *                           DIM-CLAVE-PROGRAMA COMO LLAVE
      *                           COMPUESTA DEL ARCHIVO INDEXADO.
      ******************************************************************
       01  DIMPRO-ENREG.
           05  DIM-PROGRAM-ID           PIC 9(07).
           05  DIM-CARRERA-ORIGINAL     PIC X(60).
           05  DIM-CLAVE-PROGRAMA.
               10  DIM-CARRERA-NORM     PIC X(60).
               10  DIM-CAMPO-AMPLIO     PIC X(40).
               10  DIM-NIVEL-FORMACION  PIC X(30).
               10  DIM-MODALIDAD        PIC X(20).
           05  FILLER                   PIC X(05).
