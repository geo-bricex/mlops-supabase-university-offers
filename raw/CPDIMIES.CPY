      ******************************************************************
      * CPDIMIES.CPY
      * Maestro DIM-IES (dimension de instituciones).  Clave unica
      * por DIM-NOMBRE-NORM.  Mantenido por 5-DIMENSOE, leido por
      * 6-FATOOFER para resolver IES-ID.
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   02/09/1994   CFM    VERSION INICIAL DEL MAESTRO.
      * 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO.
      ******************************************************************
       01  DIMIES-ENREG.
           05  DIM-IES-ID               PIC 9(07).
           05  DIM-NOMBRE-ORIGINAL      PIC X(60).
           05  DIM-NOMBRE-NORM          PIC X(60).
           05  DIM-TIPO-IES             PIC X(30).
           05  DIM-TIPO-FINANCIA        PIC X(20).
           05  FILLER                   PIC X(05).
