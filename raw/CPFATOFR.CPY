      ******************************************************************
      * CPFATOFR.CPY
      * Maestro FACT-OFFER - hecho de oferta con historico de tipo 2
      * (SCD-2).  Clave FCT-CLAVE-NATURAL mas la bandera de version
      * vigente FCT-ES-VIGENTE.  Mantenido por 6-FATOOFER.
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   03/04/2003   LMG    VERSION INICIAL DEL HECHO (SCD-2).
      * 1.1   11/07/2006   JOA    TCK-4821 SE AGREGA FCT-ULTIMO-FILE-ID.
      ******************************************************************
       01  FATOFR-ENREG.
      *        CLAVE PRIMARIA DEL INDEXADO = FCT-CLAVE-VERSION
      *        (CLAVE NATURAL + NUMERO DE VERSION).  LA CLAVE
      *        ALTERNA FCT-CLAVE-NATURAL PERMITE DUPLICADOS Y SE
      *        USA PARA LOCALIZAR LA VERSION VIGENTE (START + READ
      *        NEXT HASTA QUE CAMBIE LA CLAVE O SE HALLE VIGENTE).
           05  FCT-CLAVE-VERSION.
               10  FCT-CLAVE-NATURAL    PIC X(280).
               10  FCT-VERSION-NUM      PIC 9(04).
           05  FCT-IES-ID               PIC 9(07).
           05  FCT-TERRITORY-ID         PIC 9(07).
           05  FCT-PROGRAM-ID           PIC 9(07).
           05  FCT-ESTADO-ORIGINAL      PIC X(20).
           05  FCT-ESTADO-NORM          PIC X(20).
           05  FCT-ROW-HASH             PIC X(64).
           05  FCT-ULTIMO-FILE-ID       PIC X(36).
           05  FCT-ES-VIGENTE           PIC X(01).
               88  FCT-VIGENTE-SI           VALUE 'Y'.
               88  FCT-VIGENTE-NO           VALUE 'N'.
           05  FILLER                   PIC X(06).
