      ******************************************************************
      * CPDQMETR.CPY
      * Registro de METRICAS DE CALIDAD DE DATOS, uno por corrida.
      * Escrito por 4-DQCHECK, leido por 7-REPORTE.
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   03/04/2003   LMG    VERSION INICIAL.
      ******************************************************************
       01  DQMETR-ENREG.
           05  DQM-FILE-ID              PIC X(36).
           05  DQM-RUN-ID               PIC X(36).
           05  DQM-DUPLICADOS           PIC 9(07).
           05  DQM-TERRITORIO-INVAL     PIC 9(07).
           05  DQM-PAREJA-INVAL         PIC 9(07).
           05  DQM-ESTADO-CONFL         PIC 9(07).
           05  DQM-IES-FALTANTE         PIC 9(07).
           05  DQM-CARRERA-FALTANTE     PIC 9(07).
           05  DQM-FILAS-CARGADAS       PIC 9(07).
           05  DQM-NUEVOS               PIC 9(07).
           05  DQM-ACTUALIZADOS         PIC 9(07).
           05  DQM-SIN-CAMBIO           PIC 9(07).
           05  DQM-OMIT-SIN-DIM         PIC 9(07).
           05  FILLER                   PIC X(08).
