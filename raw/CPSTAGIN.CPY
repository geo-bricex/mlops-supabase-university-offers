      ******************************************************************
      * CPSTAGIN.CPY
      * Registro de AREA INTERMEDIA (staging): la oferta de entrada
      * mas los campos normalizados, el resultado del emparejamiento
      * territorial, la clave natural, el hash de cambio y el numero
      * de fila de entrada.  Escrito por 3-GEOMATCH, leido por
      * 4-DQCHECK, 5-DIMENSOE y 6-FATOOFER.
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   02/09/1994   CFM    VERSION INICIAL - ENCADENA CON OFERTA.
      * 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO.
      * 1.2   03/04/2003   LMG    TCK-5190 SE AGREGA STG-FILE-ID.
      ******************************************************************
       01  STAGING-ENREG.
           05  STG-DATOS-ORIGEN.
               10  STG-NOMBRE-IES       PIC X(60).
               10  STG-TIPO-IES         PIC X(30).
               10  STG-TIPO-FINANCIA    PIC X(20).
               10  STG-NOMBRE-CARRERA   PIC X(60).
               10  STG-CAMPO-AMPLIO     PIC X(40).
               10  STG-NIVEL-FORMACION  PIC X(30).
               10  STG-MODALIDAD        PIC X(20).
               10  STG-PROVINCIA        PIC X(30).
               10  STG-CANTON           PIC X(30).
               10  STG-ESTADO           PIC X(20).
           05  STG-DATOS-NORMALIZADOS.
               10  STG-NOMBRE-NORM      PIC X(60).
               10  STG-CARRERA-NORM     PIC X(60).
               10  STG-ESTADO-NORM      PIC X(20).
               10  STG-CAMPO-NORM       PIC X(40).
               10  STG-NIVEL-NORM       PIC X(30).
               10  STG-MODALIDAD-NORM   PIC X(20).
           05  STG-DATOS-GEO.
               10  STG-PROVINCIA-NORM   PIC X(30).
               10  STG-CANTON-NORM      PIC X(30).
               10  STG-GEO-SCORE-PROV   PIC 9(03).
               10  STG-GEO-SCORE-CANT   PIC 9(03).
               10  STG-GEO-METODO       PIC X(13).
           05  STG-CLAVE-NATURAL        PIC X(280).
           05  STG-ROW-HASH             PIC X(64).
           05  STG-ROW-NUM              PIC 9(07).
           05  STG-FILE-ID              PIC X(36).
           05  FILLER                   PIC X(04).
