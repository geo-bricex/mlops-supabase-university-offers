      ******************************************************************
      * CPDQISSU.CPY
      * Registro de INCIDENCIA DE CALIDAD DE DATOS (DQ issue).
      * Acumulado en secuencial por 4-DQCHECK; leido por 7-REPORTE.
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   03/04/2003   LMG    VERSION INICIAL.
      * 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO.
      ******************************************************************
       01  DQISSU-ENREG.
           05  DQI-ISSUE-ID             PIC 9(07).
           05  DQI-RUN-ID               PIC X(36).
           05  DQI-TIPO-INCIDENCIA      PIC X(25).
               88  DQI-TIPO-CLAVE-DUP   VALUE 'DUPLICATE-NATURAL-KEY'.
               88  DQI-TIPO-TERR-FALT   VALUE 'MISSING-TERRITORY-NORM'.
               88  DQI-TIPO-TERR-INVAL  VALUE 'INVALID-TERRITORY-PAIR'.
               88  DQI-TIPO-ESTADO-CONFL VALUE 'CONFLICTING-ESTADO'.
               88  DQI-TIPO-IES-FALT    VALUE 'MISSING-NOMBRE-IES'.
               88  DQI-TIPO-CARRERA-FALT VALUE 'MISSING-NOMBRE-CARRERA'.
           05  DQI-CLAVE-NATURAL        PIC X(280).
           05  DQI-DETALLE              PIC X(120).
           05  FILLER                   PIC X(06).
