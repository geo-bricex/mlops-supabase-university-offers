      ******************************************************************
      * CPMETPAS.CPY
      * Registro de METRICAS POR PASO (STEP-METRICS).  Un registro
      * por paso del lote, escrito al cierre de la corrida por
      * 8-CIERRE; acumulado en secuencial.
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   03/04/2003   LMG    VERSION INICIAL.
      ******************************************************************
       01  METPAS-ENREG.
           05  MET-FILE-ID              PIC X(36).
           05  MET-NOMBRE-PASO          PIC X(20).
           05  MET-FILAS                PIC 9(07).
           05  MET-DURACION-SEG         PIC 9(05)V9(03).
           05  FILLER                   PIC X(08).
