      ******************************************************************
      * CPOFERTA.CPY
      * Registro de OFERTA ACADEMICA tal como llega del archivo de
      * origen (catalogo nacional de oferta academica).  Un registro
      * por oferta (institucion / carrera / territorio).
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   14/05/1991   CFM    VERSION INICIAL DEL LAYOUT.
      * 1.1   02/09/1994   CFM    SE AMPLIA CAMPO-AMPLIO A X(40).
      * 1.2   19/02/1999   RQV    AJUSTE Y2K - VER PGM 1-CHECKSUM.
      * 1.3   11/07/2006   JOA    TCK-4821 FILLER DE RESERVA AL FINAL.
      * 1.4   06/02/2026   VHR    TCK-7441 SE QUITA EL FILLER DE RESERVA
      *                           DEL FINAL - EL ARCHIVO DE ORIGEN NUNCA
      *                           TRAJO ESE BYTE, RENGLON-CRUDO DE
      *                           1-CHECKSUM LO VENIA RELLENANDO A
      *                           CIEGAS CON EL PROXIMO CARACTER DE LA
      *                           SIGUIENTE LINEA, Y EL LAYOUT QUEDABA
      *                           EN 341 EN VEZ DE LOS 340 BYTES REALES
      *                           DEL REGISTRO DE OFERTA ACADEMICA.
      ******************************************************************
       01  OFERTA-ENREG.
           05  OFE-NOMBRE-IES          PIC X(60).
           05  OFE-TIPO-IES            PIC X(30).
           05  OFE-TIPO-FINANCIA       PIC X(20).
           05  OFE-NOMBRE-CARRERA      PIC X(60).
           05  OFE-CAMPO-AMPLIO        PIC X(40).
           05  OFE-NIVEL-FORMACION     PIC X(30).
           05  OFE-MODALIDAD           PIC X(20).
           05  OFE-PROVINCIA           PIC X(30).
           05  OFE-CANTON              PIC X(30).
           05  OFE-ESTADO              PIC X(20).
