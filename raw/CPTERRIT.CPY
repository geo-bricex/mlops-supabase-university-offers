      ******************************************************************
      * CPTERRIT.CPY
      * Catalogo oficial de territorio (provincia/canton) usado por
      * 3-GEOMATCH para resolver la pareja informada en la oferta.
      * Ordenado por provincia y dentro de cada provincia por canton.
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   14/05/1991   CFM    VERSION INICIAL DEL LAYOUT.
      * 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO EN ESTE CPY.
      ******************************************************************
       01  TERRIT-ENREG.
           05  TER-PROVINCIA-NORM      PIC X(30).
           05  TER-CANTON-NORM         PIC X(30).
