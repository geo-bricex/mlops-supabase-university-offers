      ******************************************************************
      * CPDIMTER.CPY
      * Maestro DIM-TERRITORY (dimension de territorio).  Clave unica
      * por (DIM-PROVINCIA-NORM, DIM-CANTON-NORM).  Solo inserta,
      * nunca actualiza - ver regla de negocio en 5-DIMENSOE.
      *------------------------------------------------------------
      * VRS   FECHA        INIC   DESCRIPCION
      * 1.0   02/09/1994   CFM    VERSION INICIAL DEL MAESTRO.
      * 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO.
      * 1.2   03/04/2003   LMG    TCK-3355 PROVINCIA-NORM Y CANTON-NORM
      *                           SE AGRUPAN BAJO DIM-CLAVE-TERRITORIO
      *                           PARA USARLOS COMO LLAVE COMPUESTA DEL
      *                           ARCHIVO INDEXADO.
      ******************************************************************
       01  DIMTER-ENREG.
           05  DIM-TERRITORY-ID         PIC 9(07).
           05  DIM-PROVINCIA-ORIGINAL   PIC X(30).
           05  DIM-CANTON-ORIGINAL      PIC X(30).
           05  DIM-CLAVE-TERRITORIO.
               10  DIM-PROVINCIA-NORM   PIC X(30).
               10  DIM-CANTON-NORM      PIC X(30).
           05  FILLER                   PIC X(05).
