000100******************************************************************
000200* CPDQMETR.CPY
000300* Registro de METRICAS DE CALIDAD DE DATOS, uno por corrida.
000400* Escrito por 4-DQCHECK, leido por 7-REPORTE.
000500*------------------------------------------------------------
000600* VRS   FECHA        INIC   DESCRIPCION
000700* 1.0   03/04/2003   LMG    VERSION INICIAL.
000800******************************************************************
000900 01  DQMETR-ENREG.
001000     05  DQM-FILE-ID              PIC X(36).
001100     05  DQM-RUN-ID               PIC X(36).
001200     05  DQM-DUPLICADOS           PIC 9(07).
001300     05  DQM-TERRITORIO-INVAL     PIC 9(07).
001400     05  DQM-PAREJA-INVAL         PIC 9(07).
001500     05  DQM-ESTADO-CONFL         PIC 9(07).
001600     05  DQM-IES-FALTANTE         PIC 9(07).
001700     05  DQM-CARRERA-FALTANTE     PIC 9(07).
001800     05  DQM-FILAS-CARGADAS       PIC 9(07).
001900     05  DQM-NUEVOS               PIC 9(07).
002000     05  DQM-ACTUALIZADOS         PIC 9(07).
002100     05  DQM-SIN-CAMBIO           PIC 9(07).
002200     05  DQM-OMIT-SIN-DIM         PIC 9(07).
002300     05  FILLER                   PIC X(08).
