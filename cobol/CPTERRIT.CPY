000100******************************************************************
000200* CPTERRIT.CPY
000300* Catalogo oficial de territorio (provincia/canton) usado por
000400* 3-GEOMATCH para resolver la pareja informada en la oferta.
000500* Ordenado por provincia y dentro de cada provincia por canton.
000600*------------------------------------------------------------
000700* VRS   FECHA        INIC   DESCRIPCION
000800* 1.0   14/05/1991   CFM    VERSION INICIAL DEL LAYOUT.
000900* 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO EN ESTE CPY.
001000******************************************************************
001100 01  TERRIT-ENREG.
001200     05  TER-PROVINCIA-NORM      PIC X(30).
001300     05  TER-CANTON-NORM         PIC X(30).
