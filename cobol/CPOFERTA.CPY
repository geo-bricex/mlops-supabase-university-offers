000100******************************************************************
000200* CPOFERTA.CPY
000300* Registro de OFERTA ACADEMICA tal como llega del archivo de
000400* origen (catalogo nacional de oferta academica).  Un registro
000500* por oferta (institucion / carrera / territorio).
000600*------------------------------------------------------------
000700* VRS   FECHA        INIC   DESCRIPCION
000800* 1.0   14/05/1991   CFM    VERSION INICIAL DEL LAYOUT.
000900* 1.1   02/09/1994   CFM    SE AMPLIA CAMPO-AMPLIO A X(40).
001000* 1.2   19/02/1999   RQV    AJUSTE Y2K - VER PGM 1-CHECKSUM.
001100* 1.3   11/07/2006   JOA    TCK-4821 FILLER DE RESERVA AL FINAL.
001200* 1.4   06/02/2026   VHR    TCK-7441 SE QUITA EL FILLER DE RESERVA
001300*                           DEL FINAL - EL ARCHIVO DE ORIGEN NUNCA
001400*                           TRAJO ESE BYTE, RENGLON-CRUDO DE
001500*                           1-CHECKSUM LO VENIA RELLENANDO A
001600*                           CIEGAS CON EL PROXIMO CARACTER DE LA
001700*                           SIGUIENTE LINEA, Y EL LAYOUT QUEDABA
001800*                           EN 341 EN VEZ DE LOS 340 BYTES REALES
001900*                           DEL REGISTRO DE OFERTA ACADEMICA.
002000******************************************************************
002100 01  OFERTA-ENREG.
002200     05  OFE-NOMBRE-IES          PIC X(60).
002300     05  OFE-TIPO-IES            PIC X(30).
002400     05  OFE-TIPO-FINANCIA       PIC X(20).
002500     05  OFE-NOMBRE-CARRERA      PIC X(60).
002600     05  OFE-CAMPO-AMPLIO        PIC X(40).
002700     05  OFE-NIVEL-FORMACION     PIC X(30).
002800     05  OFE-MODALIDAD           PIC X(20).
002900     05  OFE-PROVINCIA           PIC X(30).
003000     05  OFE-CANTON              PIC X(30).
003100     05  OFE-ESTADO              PIC X(20).
