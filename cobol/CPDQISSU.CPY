000100******************************************************************
000200* CPDQISSU.CPY
000300* Registro de INCIDENCIA DE CALIDAD DE DATOS (DQ issue).
000400* Acumulado en secuencial por 4-DQCHECK; leido por 7-REPORTE.
000500*------------------------------------------------------------
000600* VRS   FECHA        INIC   DESCRIPCION
000700* 1.0   03/04/2003   LMG    VERSION INICIAL.
000800* 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO.
000900******************************************************************
001000 01  DQISSU-ENREG.
001100     05  DQI-ISSUE-ID             PIC 9(07).
001200     05  DQI-RUN-ID               PIC X(36).
001300     05  DQI-TIPO-INCIDENCIA      PIC X(25).
001400         88  DQI-TIPO-CLAVE-DUP   VALUE 'DUPLICATE-NATURAL-KEY'.
001500         88  DQI-TIPO-TERR-FALT   VALUE 'MISSING-TERRITORY-NORM'.
001600         88  DQI-TIPO-TERR-INVAL  VALUE 'INVALID-TERRITORY-PAIR'.
001700         88  DQI-TIPO-ESTADO-CONFL VALUE 'CONFLICTING-ESTADO'.
001800         88  DQI-TIPO-IES-FALT    VALUE 'MISSING-NOMBRE-IES'.
001900         88  DQI-TIPO-CARRERA-FALT VALUE 'MISSING-NOMBRE-CARRERA'.
002000     05  DQI-CLAVE-NATURAL        PIC X(280).
002100     05  DQI-DETALLE              PIC X(120).
002200     05  FILLER                   PIC X(06).
