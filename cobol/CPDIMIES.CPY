000100******************************************************************
000200* CPDIMIES.CPY
000300* Maestro DIM-IES (dimension de instituciones).  Clave unica
000400* por DIM-NOMBRE-NORM.  Mantenido por 5-DIMENSOE, leido por
000500* 6-FATOOFER para resolver IES-ID.
000600*------------------------------------------------------------
000700* VRS   FECHA        INIC   DESCRIPCION
000800* 1.0   02/09/1994   CFM    VERSION INICIAL DEL MAESTRO.
000900* 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO.
001000******************************************************************
001100 01  DIMIES-ENREG.
001200     05  DIM-IES-ID               PIC 9(07).
001300     05  DIM-NOMBRE-ORIGINAL      PIC X(60).
001400     05  DIM-NOMBRE-NORM          PIC X(60).
001500     05  DIM-TIPO-IES             PIC X(30).
001600     05  DIM-TIPO-FINANCIA        PIC X(20).
001700     05  FILLER                   PIC X(05).
