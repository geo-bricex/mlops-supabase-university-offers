000100******************************************************************
000200* Author:    Kevin Ropital
000300* Date:      20/08/1991
000400* Purpose:   Tercer paso del lote de ingesta de oferta
000500*            academica.  Carga el catalogo de territorio en
000600*            memoria, empareja provincia y canton del registro
000700*            de entrada contra el catalogo (exacto, luego
000800*            difuso por razon de Levenshtein), genera la clave
000900*            natural de siete partes y el hash de fila.
001000* Tectonics: cobc
001100*------------------------------------------------------------
001200* REGISTRO DE CAMBIOS
001300* FECHA        INIC   TCK     DESCRIPCION
001400* 20/08/1991   KR     ------  VERSION INICIAL - SOLO EXACTO.
001500* 02/09/1994   CFM    ------  SE AGREGA EL EMPAREJAMIENTO
001600*                             DIFUSO POR DISTANCIA DE EDICION.
001700* 14/11/1994   CFM    ------  LA TABLA DE CANTONES PASA DE 200 A
001800*                             500 ENTRADAS - EL CATALOGO YA NO
001900*                             CABIA PARA PROVINCIAS GRANDES.
002000* 02/02/1996   CFM    TCK1042 SE CORRIGE EL EMPAREJAMIENTO DE
002100*                             CANTON PARA QUE SOLO BUSQUE ENTRE
002200*                             LOS CANTONES DE LA PROVINCIA
002300*                             GANADORA (ANTES BUSCABA EN TODOS).
002400* 19/02/1999   RQV    TCK2290 AJUSTE Y2K - SIN IMPACTO, PERO SE
002500*                             REVISARON TODAS LAS FECHAS DEL
002600*                             PROGRAMA POR INSTRUCCION DEL
002700*                             COMITE DE CONTINGENCIA.
002800* 07/08/2001   RQV    TCK2511 SE DOCUMENTA EL CRITERIO DE CORTE
002900*                             DE PUNTAJE (85) DIRECTAMENTE EN EL
003000*                             PARRAFO DE EMPAREJAMIENTO; ANTES
003100*                             SOLO ESTABA EN EL MANUAL DE LOTES.
003200* 11/07/2006   JOA    TCK4821 SE AGREGA LA CLAVE NATURAL Y EL
003300*                             HASH DE FILA (ANTES EN OTRO PASO).
003400*                             LA CLAVE NATURAL SE ARMA AQUI PORQUE
003500*                             YA TIENE RESUELTA LA PAREJA GEO.
003600* 30/01/2009   JOA    TCK5112 SE CAMBIA EL HASH DE FILA PARA
003700*                             INCLUIR EL ESTADO-NORM, YA QUE DOS
003800*                             OFERTAS IDENTICAS CON DISTINTO
003900*                             ESTADO NO DEBEN COMPARTIR HASH.
004000* 23/03/2011   PHB    TCK6030 EL UMBRAL DIFUSO PASA A SER
004100*                             CONFIGURABLE POR WS-UMBRAL-DIFUSO.
004200* 05/06/2013   PHB    TCK6244 SE REVISA LA RUTINA DE LEVENSHTEIN
004300*                             PARA CONFIRMAR QUE NO DESBORDA LA
004400*                             TABLA DE PROGRAMACION DINAMICA
004500*                             CUANDO AMBAS CADENAS TIENEN 30
004600*                             CARACTERES EXACTOS - SIN CAMBIOS.
004700* 17/03/2016   MVA    TCK6611 SE AGREGA COMENTARIO ACLARATORIO
004800*                             SOBRE POR QUE EL CATALOGO SE CARGA
004900*                             COMPLETO EN MEMORIA EN VEZ DE
005000*                             CONSULTARSE POR CLAVE (EL CATALOGO
005100*                             ES PEQUENO Y SE RECORRE MUCHAS
005200*                             VECES POR EL EMPAREJAMIENTO DIFUSO).
005300* 08/11/2017   MVA    TCK6690 SE DOCUMENTA PARRAFO POR PARRAFO LA
005400*                             MECANICA DE LEVENSHTEIN PORQUE EL
005500*                             ANALISTA NUEVO DEL EQUIPO NO LA
005600*                             CONOCIA Y TUVO QUE LEER EL CODIGO
005700*                             LINEA POR LINEA PARA ENTENDERLA.
005800* 22/05/2018   DCS    TCK6711 SE ACLARA EN 0310 QUE EL CATALOGO NO
005900*                             TRAE PROVINCIAS DUPLICADAS CON
006000*                             DISTINTA GRAFIA, A DIFERENCIA DE LAS
006100*                             FILAS DE ENTRADA.
006200* 14/01/2019   DCS    TCK6742 SE DOCUMENTA POR QUE 0320 NO VALIDA
006300*                             CANTON DUPLICADO COMO SI HACE 0310
006400*                             CON PROVINCIA - EL CATALOGO FUENTE
006500*                             YA VIENE SIN REPETIDOS DE CANTON
006600*                             DENTRO DE UNA MISMA PROVINCIA.
006700* 19/08/2020   FQT    TCK6928 SE AGREGAN COMENTARIOS DE CAMPO EN
006800*                             WS-AREA-MATCH Y WS-AREA-LEVENSHTEIN
006900*                             PARA EL REENTRENAMIENTO DEL EQUIPO
007000*                             DE SOPORTE DE LOTES.
007100* 03/02/2021   FQT    TCK6965 SE DOCUMENTA EL MANEJO DE RENGLONES
007200*                             SIN CATALOGO CARGADO (METODO
007300*                             NO-CATALOG) - EL RENGLON SIGUE SU
007400*                             CAMINO SIN PAREJA GEOGRAFICA, NO SE
007500*                             DESCARTA NI DETIENE EL LOTE.
007600* 27/09/2022   LZN    TCK7198 SE REVISA EL CALCULO DEL ROW-HASH
007700*                             TRAS UN RECLAMO DE DUPLICADOS EN
007800*                             4-DQCHECK - SE CONFIRMA QUE EL
007900*                             HASH SI INCLUYE ESTADO-NORM DESDE
008000*                             TCK5112, EL RECLAMO ERA POR DATOS
008100*                             DE ENTRADA REPETIDOS, NO POR EL
008200*                             CALCULO.
008300* 11/04/2023   LZN    TCK7231 SE DOCUMENTA CAMPO POR CAMPO LA
008400*                             CLAVE NATURAL DE SIETE PARTES Y SU
008500*                             ORDEN FIJO, POR REQUISITO DEL
008600*                             MANUAL DE OPERACION DEL LOTE.
008700* 30/01/2024   VHR    TCK7305 REVISION ANUAL - SIN CAMBIOS DE
008800*                             LOGICA, SOLO SE AMPLIAN COMENTARIOS
008900*                             DE PROPOSITO EN VARIOS PARRAFOS.
009000* 12/11/2025   VHR    TCK7412 SE ACLARA EN EL ENCABEZADO QUE ESTE
009100*                             ES EL UNICO PASO DEL LOTE QUE ABRE
009200*                             EL CATALOGO DE TERRITORIO.
009300* 04/03/2012   PHB    TCK6102 SE DOCUMENTA PASO A PASO LA TABLA
009400*                             DE PROGRAMACION DINAMICA DE
009500*                             LEVENSHTEIN (FILA 0, COLUMNA 0,
009600*                             LLENADO POR CELDA) PARA EL
009700*                             ANALISTA QUE DA SOPORTE NOCTURNO.
009800* 29/10/2013   PHB    TCK6288 SE ACLARA QUE EL PUNTAJE DIFUSO SE
009900*                             CALCULA COMO 100 MENOS EL
010000*                             PORCENTAJE DE DISTANCIA SOBRE EL
010100*                             LARGO MAYOR, NO SOBRE EL LARGO
010200*                             PROMEDIO NI EL MENOR.
010300* 16/06/2015   MVA    TCK6480 SE DOCUMENTAN LOS CUATRO METODOS
010400*                             POSIBLES DE WS-METODO-GEO (EXACT,
010500*                             FUZZY, FAILED-PROV, FAILED-CANTON,
010600*                             NO-CATALOG) DIRECTAMENTE SOBRE EL
010700*                             CAMPO, POR PEDIDO DEL AREA DE
010800*                             CALIDAD DE DATOS.
010900* 21/07/2016   MVA    TCK6625 SE AGREGA COMENTARIO SOBRE EL
011000*                             CAMPO WS-CLAVE-TRABAJO, QUE QUEDO
011100*                             SIN USO DESDE QUE 0600 EMPEZO A
011200*                             ARMAR LA CLAVE DIRECTO SOBRE EL
011300*                             AREA INTERMEDIA - SE DEJA POR SI
011400*                             HACE FALTA VALIDAR ANTES DE GRABAR.
011500* 09/05/2020   FQT    TCK6905 SE DOCUMENTA LA DIFERENCIA ENTRE
011600*                             0310 (VALIDA DUPLICADO DE
011700*                             PROVINCIA) Y 0320 (NO VALIDA
011800*                             DUPLICADO DE CANTON), YA QUE UN
011900*                             ANALISTA PREGUNTO POR QUE NO ERAN
012000*                             SIMETRICOS.
012100* 06/02/2026   VHR    TCK7440 SE CORRIGE 0532-MIDE-CADENAS: LA
012200*                             MEDICION DEL LARGO REAL SE DETENIA
012300*                             EN EL PRIMER ESPACIO DE LA CADENA,
012400*                             TRUNCANDO NOMBRES DE VARIAS PALABRAS
012500*                             ("SAN JOSE", "SANTO DOMINGO") A SOLO
012600*                             SU PRIMERA PALABRA ANTES DE ENTRAR A
012700*                             LEVENSHTEIN - DOS TERRITORIOS
012800*                             DISTINTOS QUE COMPARTIAN LA PRIMERA
012900*                             PALABRA PODIAN QUEDAR EMPAREJADOS.
013000*                             AHORA LA BUSQUEDA VA DE ATRAS HACIA
013100*                             ADELANTE Y SOLO SE DETIENE EN EL
013200*                             RELLENO FINAL DEL CAMPO DE 30.
013300*                             HALLAZGO DE REVISION DE CALIDAD.
013400******************************************************************
013500 IDENTIFICATION DIVISION.
013600 PROGRAM-ID.    3-GEOMATCH.
013700 AUTHOR.        KEVIN ROPITAL.
013800 INSTALLATION.  DIRECCION DE ESTADISTICA - UNIDAD DE LOTES.
013900 DATE-WRITTEN.  20/08/1991.
014000 DATE-COMPILED.
014100 SECURITY.      INTERNO - SOLO PERSONAL DE LOTES.
014200******************************************************************
014300*    ESTE PASO RECIBE LA SALIDA YA NORMALIZADA DE 2-NORMALIZA
014400*    (ARCHIVO ENTETA2) Y PRODUCE EL AREA INTERMEDIA (SALSTAG)
014500*    QUE CONSUMEN 4-DQCHECK, 5-DIMENSOE Y 6-FATOOFER.  ES EL
014600*    UNICO PASO QUE TOCA EL CATALOGO DE TERRITORIO.
014700*
014800*    EL RENGLON QUE NO EMPAREJA (NI EXACTO NI DIFUSO) NO SE
014900*    DESCARTA AQUI - SIGUE SU CAMINO SIN PAREJA GEOGRAFICA Y
015000*    QUEDA PARA QUE 4-DQCHECK LO REPORTE COMO FALTA DE
015100*    TERRITORIO, SEGUN EL CRITERIO DEL MANUAL DE OPERACION.
015200******************************************************************
015300 ENVIRONMENT DIVISION.
015400 CONFIGURATION SECTION.
015500 SPECIAL-NAMES.
015600*    CLASE ALFABETICA USADA EN LAS VALIDACIONES DE CARACTER DE
015700*    LA CLAVE Y DEL HASH DE FILA.
015800     CLASS CLASE-ALFA IS 'A' THRU 'Z' 'a' THRU 'z'.
015900 INPUT-OUTPUT SECTION.
016000 FILE-CONTROL.
016100*    CATALOGO OFICIAL DE TERRITORIO - SE LEE UNA SOLA VEZ AL
016200*    INICIO Y SE CARGA COMPLETO EN LAS TABLAS EN MEMORIA.
016300     SELECT F-TERRIT  ASSIGN TO ENTTERR
016400         ORGANIZATION LINE SEQUENTIAL
016500         FILE STATUS IS WS-STATUS-TER.
016600
016700*    SALIDA YA NORMALIZADA DEL PASO ANTERIOR (2-NORMALIZA).
016800     SELECT F-ETAPA2  ASSIGN TO ENTETA2
016900         ORGANIZATION LINE SEQUENTIAL
017000         FILE STATUS IS WS-STATUS-E2.
017100
017200*    AREA INTERMEDIA DE SALIDA DE ESTE PASO - YA CON PAREJA
017300*    GEOGRAFICA, CLAVE NATURAL Y HASH DE FILA RESUELTOS.
017400     SELECT F-STAGING ASSIGN TO SALSTAG
017500         ORGANIZATION LINE SEQUENTIAL
017600         FILE STATUS IS WS-STATUS-STG.
017700
017800******************************************************************
017900 DATA DIVISION.
018000 FILE SECTION.
018100*    REGISTRO DEL CATALOGO - PROVINCIA/CANTON NORMALIZADOS,
018200*    LAYOUT DEFINIDO EN CPTERRIT (60 BYTES FIJOS).
018300 FD  F-TERRIT
018400     LABEL RECORD STANDARD.
018500     COPY CPTERRIT.
018600
018700*    REGISTRO DE ENTRADA DE ESTE PASO - MISMO LAYOUT FISICO QUE
018800*    EL AREA INTERMEDIA (CPSTAGIN), PERO TODAVIA SIN LOS CAMPOS
018900*    GEOGRAFICOS NORMALIZADOS NI LA CLAVE/HASH RESUELTOS.
019000 FD  F-ETAPA2
019100     LABEL RECORD STANDARD.
019200 01  ETAPA2-ENREG               PIC X(1040).
019300
019400*    REGISTRO DE SALIDA - MISMO BUFFER DE 1040 BYTES, YA CON
019500*    TODOS LOS CAMPOS DEL AREA INTERMEDIA LLENOS.
019600 FD  F-STAGING
019700     LABEL RECORD STANDARD.
019800 01  STAGING-REC-AREA           PIC X(1040).
019900
020000******************************************************************
020100 WORKING-STORAGE SECTION.
020200*    LAYOUT DEL AREA INTERMEDIA EN WORKING-STORAGE - SE USA PARA
020300*    LEER/ESCRIBIR CAMPO POR CAMPO EN VEZ DE TRABAJAR SOBRE EL
020400*    BUFFER CRUDO DE LA FD.
020500     COPY CPSTAGIN.
020600
020700 01  WS-ESTATUS-ARCHIVOS.
020800     05  WS-STATUS-TER           PIC X(02) VALUE '00'.
020900     05  WS-STATUS-E2            PIC X(02) VALUE '00'.
021000     05  WS-STATUS-STG           PIC X(02) VALUE '00'.
021100
021200 01  WS-INTERRUPTORES.
021300     05  WS-FIN-TERRIT           PIC X(01) VALUE 'N'.
021400         88  WS-SIN-MAS-TERRIT       VALUE 'S'.
021500     05  WS-FIN-ETAPA2           PIC X(01) VALUE 'N'.
021600         88  WS-SIN-MAS-ETAPA2       VALUE 'S'.
021700*    EN 'S' SI EL CATALOGO SE PUDO ABRIR Y TRAJO AL MENOS UNA
021800*    FILA; SI QUEDA EN 'N' TODO EMPAREJAMIENTO SE MARCA
021900*    NO-CATALOG Y EL RENGLON SIGUE SU CAMINO SIN PAREJA.
022000*    EL NOMBRE WS-HAY-CATALOGO ES UN POCO ENGANOSO: SOLO REFLEJA
022100*    EL STATUS DE APERTURA, NO SI EL CATALOGO TRAJO FILAS - UN
022200*    CATALOGO VACIO TAMBIEN QUEDA EN 'S' SI PUDO ABRIRSE.
022300     05  WS-HAY-CATALOGO         PIC X(01) VALUE 'N'.
022400         88  WS-CATALOGO-CARGADO     VALUE 'S'.
022500
022600*    TABLA DE PROVINCIAS DISTINTAS DEL CATALOGO.  SE LLENA UNA
022700*    SOLA VEZ EN 0300-CARGA-CATALOGO Y SE RECORRE POR SEARCH
022800*    (EXACTO) O POR LEVENSHTEIN (DIFUSO) EN CADA EMPAREJAMIENTO.
022900*    50 ENTRADAS CUBREN LAS PROVINCIAS DEL PAIS CON HOLGURA.
023000 01  WS-TABLA-PROVINCIAS.
023100     05  WS-PROV-ENT OCCURS 50 TIMES
023200             INDEXED BY WS-IX-PROV.
023300         10  WS-TP-NOMBRE        PIC X(30).
023400
023500*    TABLA DE PARES PROVINCIA/CANTON DEL CATALOGO - SIRVE
023600*    PARA BUSCAR CANTONES DE UNA PROVINCIA Y PARA VALIDAR
023700*    PARES.  LAS 500 ENTRADAS VIENEN DEL CAMBIO DE 1994 (ANTES
023800*    ERAN 200 Y NO ALCANZABAN PARA PROVINCIAS GRANDES).
023900 01  WS-TABLA-CANTONES.
024000     05  WS-CANT-ENT OCCURS 500 TIMES
024100             INDEXED BY WS-IX-CANT.
024200         10  WS-TC-PROVINCIA     PIC X(30).
024300         10  WS-TC-CANTON        PIC X(30).
024400
024500*    CANTIDAD DE PROVINCIAS Y CANTONES DISTINTOS REALMENTE
024600*    CARGADOS EN LAS DOS TABLAS ANTERIORES, MAS EL INTERRUPTOR
024700*    GENERICO DE "YA EXISTE" REUTILIZADO POR LAS BUSQUEDAS
024800*    EXACTAS DE PROVINCIA, CANTON Y CARGA DE CATALOGO.
024900 01  WS-CONTADORES-TABLA.
025000*    CANTIDAD DE PROVINCIAS DISTINTAS REALMENTE CARGADAS - TOPE
025100*    MAXIMO DE LA BUSQUEDA EN WS-TABLA-PROVINCIAS.
025200     05  WS-NUM-PROV             PIC 9(04) COMP VALUE 0.
025300*    CANTIDAD DE PARES PROVINCIA/CANTON CARGADOS - TOPE MAXIMO
025400*    DE LA BUSQUEDA EN WS-TABLA-CANTONES.
025500     05  WS-NUM-CANT             PIC 9(04) COMP VALUE 0.
025600     05  WS-ENCONTRADO           PIC X(01) VALUE 'N'.
025700         88  WS-YA-EXISTE            VALUE 'S'.
025800
025900*    ACENTOS - MISMA TABLA USADA EN 2-NORMALIZA.
026000 01  WS-TABLA-ACENTOS.
026100     05  WS-ACENTOS-ORIGEN       PIC X(14)
026200         VALUE 'ÁÉÍÓÚÑÜáéíóúñü'.
026300     05  WS-ACENTOS-DESTINO      PIC X(14)
026400         VALUE 'AEIOUNUaeiounu'.
026500 01  WS-TABLA-REDEF REDEFINES WS-TABLA-ACENTOS.
026600     05  WS-PAR-ACENTO OCCURS 14 TIMES.
026700         10  WS-AC-ORIGEN        PIC X(01).
026800         10  WS-AC-DESTINO       PIC X(01).
026900
027000*    CAMPO DE TRABAJO DE LA NORMALIZACION GEOGRAFICA (30
027100*    POSICIONES, A DIFERENCIA DE LOS 60 DE 2-NORMALIZA PORQUE
027200*    PROVINCIA Y CANTON SON MAS CORTOS) Y SU VISTA CARACTER POR
027300*    CARACTER PARA EL RECORTE DE BLANCOS A LA IZQUIERDA.
027400 01  WS-CAMPO-NORM               PIC X(30).
027500 01  WS-CAMPO-NORM-TABLA REDEFINES WS-CAMPO-NORM.
027600     05  WS-NORM-CARACTER        PIC X(01) OCCURS 30 TIMES.
027700
027800*    INDICE DE LECTURA SOBRE EL CAMPO EN TURNO Y CONTADOR DE
027900*    VUELTAS DE LA TABLA DE ACENTOS; SUELTOS A NIVEL 77 POR SER
028000*    PURO TRABAJO DE LA RUTINA DE NORMALIZACION DE ESTE PASO.
028100*    MISMO ESQUEMA DE 2-NORMALIZA, QUE TAMBIEN LOS DECLARA A
028200*    NIVEL 77 EN VEZ DE AGRUPARLOS EN UN 01.
028300 77  WS-VUELTA                   PIC 9(02) COMP VALUE 0.
028400 77  WS-POS-LECT                 PIC 9(04) COMP VALUE 0.
028500
028600*    AREAS DE TRABAJO DEL EMPAREJAMIENTO.  WS-PUNTAJE-PROV Y
028700*    WS-PUNTAJE-CANT QUEDAN EN 100 PARA EXACTO, EN EL PUNTAJE
028800*    LEVENSHTEIN (>= 85) PARA DIFUSO, O EN 0 SI NO HUBO PAREJA.
028900 01  WS-AREA-MATCH.
029000*    PROVINCIA Y CANTON DE ENTRADA, YA NORMALIZADOS, LISTOS
029100*    PARA COMPARAR CONTRA EL CATALOGO.
029200     05  WS-PROV-ENTRADA         PIC X(30).
029300     05  WS-CANT-ENTRADA         PIC X(30).
029400*    PROVINCIA Y CANTON DEL CATALOGO QUE GANARON EL
029500*    EMPAREJAMIENTO (EXACTO O DIFUSO) - VACIOS SI NO HUBO PAREJA.
029600     05  WS-PROV-GANADORA        PIC X(30).
029700     05  WS-CANT-GANADORA        PIC X(30).
029800     05  WS-PUNTAJE-PROV         PIC 9(03) COMP VALUE 0.
029900     05  WS-PUNTAJE-CANT         PIC 9(03) COMP VALUE 0.
030000*    MEJOR PUNTAJE VISTO HASTA EL MOMENTO DENTRO DE UNA SOLA
030100*    BUSQUEDA DIFUSA (PROVINCIA O CANTON, SEGUN EL PARRAFO).
030200     05  WS-PUNTAJE-MEJOR        PIC 9(03) COMP VALUE 0.
030300*    PUNTAJE LEVENSHTEIN DE LA COMPARACION EN TURNO, ANTES DE
030400*    DECIDIR SI SUPERA AL MEJOR ACUMULADO.
030500     05  WS-PUNTAJE-LEV          PIC 9(03) COMP VALUE 0.
030600*    QUEDA EN EXACT, FUZZY, FAILED-PROV, FAILED-CANTON O
030700*    NO-CATALOG - VA DIRECTO AL CAMPO STG-GEO-METODO DEL AREA
030800*    INTERMEDIA, SIN TRADUCCION.
030900     05  WS-METODO-GEO           PIC X(13).
031000     05  WS-PROV-MATCH-OK        PIC X(01) VALUE 'N'.
031100         88  WS-PROV-CONFIRMADA      VALUE 'S'.
031200
031300*    TABLA DE PROGRAMACION DINAMICA PARA LA DISTANCIA DE
031400*    LEVENSHTEIN ENTRE DOS CADENAS DE HASTA 30 CARACTERES.
031500*    WS-TAB-DIST(I+1,J+1) GUARDA LA DISTANCIA ENTRE LOS PRIMEROS
031600*    I CARACTERES DE LA CADENA A Y LOS PRIMEROS J DE LA B.
031700 01  WS-AREA-LEVENSHTEIN.
031800*    LAS DOS CADENAS EN COMPARACION - SE CARGAN DE NUEVO EN CADA
031900*    LLAMADA A 0530, SEA PARA PROVINCIA O PARA CANTON.
032000     05  WS-CADENA-A             PIC X(30).
032100     05  WS-CADENA-B             PIC X(30).
032200     05  WS-LARGO-A              PIC 9(02) COMP VALUE 0.
032300     05  WS-LARGO-B              PIC 9(02) COMP VALUE 0.
032400     05  WS-COSTO-SUST           PIC 9(02) COMP VALUE 0.
032500     05  WS-COSTO-MIN            PIC 9(02) COMP VALUE 0.
032600*    WS-I RECORRE CADENA-A (FILAS), WS-J RECORRE CADENA-B
032700*    (COLUMNAS) DE LA TABLA DE PROGRAMACION DINAMICA.
032800     05  WS-I                    PIC 9(02) COMP VALUE 0.
032900     05  WS-J                    PIC 9(02) COMP VALUE 0.
033000     05  WS-DISTANCIA            PIC 9(02) COMP VALUE 0.
033100*    EL MAYOR DE LOS DOS LARGOS - DENOMINADOR DEL PUNTAJE EN
033200*    0530, PARA QUE UNA CADENA MUY CORTA CONTRA UNA MUY LARGA
033300*    NO DE UN PUNTAJE ARTIFICIALMENTE ALTO.
033400     05  WS-LARGO-MAYOR          PIC 9(02) COMP VALUE 0.
033500     05  WS-TAB-DIST OCCURS 31 TIMES.
033600         10  WS-TAB-COL OCCURS 31 TIMES PIC 9(03) COMP.
033700
033800*    CLAVE NATURAL Y HASH DE FILA.  EL HASH SE ARMA CON LA MISMA
033900*    TECNICA DE 1-CHECKSUM: UNA CLASE DE CARACTER PONDERADA POR
034000*    POSICION, ACUMULADA EN OCHO GRUPOS DE OCHO DIGITOS.
034100 01  WS-AREA-CLAVE.
034200*    CAMPO DE TRABAJO RESERVADO PARA LA CLAVE NATURAL ANTES DE
034300*    GRABARLA - NO SE USA ACTUALMENTE PORQUE 0600 ARMA LA CLAVE
034400*    DIRECTO SOBRE STG-CLAVE-NATURAL, PERO SE DEJA POR SI UN
034500*    FUTURO CAMBIO NECESITA VALIDARLA ANTES DE GRABAR.
034600     05  WS-CLAVE-TRABAJO        PIC X(280).
034700     05  WS-HASH-ENTRADA         PIC X(300).
034800*    VISTA CARACTER POR CARACTER DE WS-HASH-ENTRADA PARA QUE
034900*    0710 PUEDA EVALUAR CLASE DE CARACTER POSICION A POSICION.
035000     05  WS-HASH-TABLA REDEFINES WS-HASH-ENTRADA.
035100         10  WS-HASH-CARACTER    PIC X(01) OCCURS 300 TIMES.
035200*    LOS OCHO ACUMULADORES COMP DEL HASH, UNO POR GRUPO.
035300     05  WS-HASH-GRUPOS.
035400         10  WS-HASH-GRUPO       PIC 9(08) COMP OCCURS 8 TIMES.
035500*    VISTA DISPLAY DE LOS MISMOS OCHO GRUPOS, NECESARIA PORQUE
035600*    WS-HASH-TEXTO ES ALFANUMERICO Y NO PUEDE RECIBIR UN MOVE
035700*    DIRECTO DE UN CAMPO COMP.
035800     05  WS-HASH-DISPLAY REDEFINES WS-HASH-GRUPOS.
035900         10  WS-HASH-GRUPO-D     PIC 9(08) OCCURS 8 TIMES.
036000*    LOS OCHO GRUPOS YA CONCATENADOS (8X8=64) - ESTE ES EL VALOR
036100*    QUE SE GRABA EN STG-ROW-HASH.
036200     05  WS-HASH-TEXTO           PIC X(64).
036300     05  WS-HASH-IDX             PIC 9(04) COMP VALUE 0.
036400     05  WS-HASH-GRUPO-NUM       PIC 9(02) COMP VALUE 0.
036500     05  WS-HASH-CODIGO          PIC 9(02) COMP VALUE 0.
036600*    MODULO USADO PARA QUE NINGUN GRUPO DESBORDE SUS OCHO
036700*    DIGITOS - IGUAL TECNICA QUE 1-CHECKSUM.
036800     05  WS-HASH-BASE            PIC 9(08) COMP VALUE 99999999.
036900     05  WS-HASH-TOTAL           PIC 9(16) COMP VALUE 0.
037000
037100******************************************************************
037200 PROCEDURE DIVISION.
037300
037400*    SECUENCIA DEL PASO: ABRE ARCHIVOS, CARGA EL CATALOGO
037500*    COMPLETO EN MEMORIA, LUEGO RECORRE EL AREA DE ENTRADA
037600*    EMPAREJANDO/GENERANDO CLAVE Y HASH POR RENGLON.
037700 0100-PRINCIPAL.
037800*    ABRE LOS TRES ARCHIVOS DEL PASO.
037900     PERFORM 0200-INICIO THRU 0200-EXIT.
038000*    CARGA EL CATALOGO COMPLETO ANTES DE TOCAR UN SOLO RENGLON
038100*    DE ENTRADA - EL EMPAREJAMIENTO NECESITA LAS TABLAS LLENAS.
038200     PERFORM 0300-CARGA-CATALOGO THRU 0300-EXIT
038300         UNTIL WS-SIN-MAS-TERRIT.
038400*    RECORRE EL AREA DE ENTRADA RENGLON POR RENGLON HASTA EOF.
038500     PERFORM 0400-PROCESA-ETAPA2 THRU 0400-EXIT
038600         UNTIL WS-SIN-MAS-ETAPA2.
038700*    CIERRA ARCHIVOS Y TERMINA EL PASO.
038800     PERFORM 0900-CIERRE THRU 0900-EXIT.
038900     STOP RUN.
039000
039100*    ABRE LOS TRES ARCHIVOS DEL PASO Y DEJA ENCENDIDO EL
039200*    INTERRUPTOR DE CATALOGO-CARGADO SI EL ARCHIVO SE PUDO ABRIR
039300*    (LA CARGA REAL DE FILAS OCURRE EN 0300).
039400 0200-INICIO.
039500*    EL CATALOGO SE ABRE PRIMERO PORQUE SU STATUS DECIDE SI EL
039600*    PASO PUEDE EMPAREJAR O SOLO PASA TODO COMO NO-CATALOG.
039700     OPEN INPUT F-TERRIT.
039800     OPEN INPUT F-ETAPA2.
039900     OPEN OUTPUT F-STAGING.
040000*    SOLO EL STATUS DE APERTURA ENCIENDE EL INTERRUPTOR - SI EL
040100*    CATALOGO EXISTE PERO VIENE VACIO, 0300 LO APAGA DE NUEVO.
040200     IF WS-STATUS-TER = '00'
040300         SET WS-CATALOGO-CARGADO TO TRUE
040400     END-IF.
040500 0200-EXIT.
040600     EXIT.
040700
040800*    LEE UNA FILA DEL CATALOGO Y LA INCORPORA A LAS DOS TABLAS
040900*    EN MEMORIA (PROVINCIAS DISTINTAS, PARES PROVINCIA/CANTON).
041000 0300-CARGA-CATALOGO.
041100*    SI EL CATALOGO VIENE VACIO, EL PRIMER READ YA CAE EN AT END
041200*    Y LAS TABLAS EN MEMORIA QUEDAN EN CERO - DE AHI QUE 0500
041300*    TENGA QUE REVISAR POR SEPARADO SI HAY CATALOGO CARGADO.
041400     READ F-TERRIT
041500         AT END
041600             MOVE 'S' TO WS-FIN-TERRIT
041700             GO TO 0300-EXIT
041800     END-READ.
041900*    CADA FILA DEL CATALOGO APORTA A LAS DOS TABLAS: LA
042000*    PROVINCIA (SI ES NUEVA) Y EL PAR PROVINCIA/CANTON.
042100     PERFORM 0310-AGREGA-PROVINCIA THRU 0310-EXIT.
042200     PERFORM 0320-AGREGA-CANTON THRU 0320-EXIT.
042300 0300-EXIT.
042400     EXIT.
042500
042600*    AGREGA LA PROVINCIA DEL RENGLON DE CATALOGO EN TURNO A LA
042700*    TABLA DE PROVINCIAS DISTINTAS, SI TODAVIA NO ESTABA.
042800 0310-AGREGA-PROVINCIA.
042900     MOVE 'N' TO WS-ENCONTRADO.
043000     SET WS-IX-PROV TO 1.
043100*    SEARCH LINEAL SOBRE LAS PROVINCIAS YA CARGADAS - LA TABLA
043200*    ES CHICA (MAXIMO 50) ASI QUE NO HACE FALTA SEARCH ALL.
043300     SEARCH WS-PROV-ENT
043400         AT END
043500             CONTINUE
043600         WHEN WS-TP-NOMBRE(WS-IX-PROV) = TER-PROVINCIA-NORM
043700             SET WS-YA-EXISTE TO TRUE
043800     END-SEARCH.
043900*    SOLO SE AGREGA SI NO ESTABA - EL CATALOGO TRAE UNA FILA POR
044000*    CADA CANTON, ASI QUE LA MISMA PROVINCIA SE REPITE EN VARIAS
044100*    FILAS DE ENTRADA Y NO DEBE DUPLICARSE EN ESTA TABLA.
044200     IF NOT WS-YA-EXISTE
044300         ADD 1 TO WS-NUM-PROV
044400         MOVE TER-PROVINCIA-NORM TO WS-TP-NOMBRE(WS-NUM-PROV)
044500     END-IF.
044600 0310-EXIT.
044700     EXIT.
044800
044900*    AGREGA EL PAR PROVINCIA/CANTON DEL RENGLON DE CATALOGO EN
045000*    TURNO A LA TABLA DE PARES.  EL CATALOGO NO TRAE CANTONES
045100*    REPETIDOS ENTRE PROVINCIAS DISTINTAS, ASI QUE AQUI NO SE
045200*    VALIDA DUPLICADO COMO EN 0310.
045300 0320-AGREGA-CANTON.
045400*    CADA FILA DEL CATALOGO ES UN CANTON DISTINTO, POR ESO AQUI
045500*    SIEMPRE SE AGREGA SIN BUSCAR DUPLICADO PRIMERO.
045600     ADD 1 TO WS-NUM-CANT.
045700     MOVE TER-PROVINCIA-NORM TO WS-TC-PROVINCIA(WS-NUM-CANT).
045800     MOVE TER-CANTON-NORM    TO WS-TC-CANTON(WS-NUM-CANT).
045900 0320-EXIT.
046000     EXIT.
046100
046200*    LEE UN RENGLON DEL AREA DE ENTRADA, LO EMPAREJA CONTRA EL
046300*    CATALOGO, LE GENERA CLAVE NATURAL Y HASH, Y LO GRABA EN EL
046400*    AREA INTERMEDIA DE SALIDA.
046500 0400-PROCESA-ETAPA2.
046600     READ F-ETAPA2
046700         AT END
046800             MOVE 'S' TO WS-FIN-ETAPA2
046900             GO TO 0400-EXIT
047000     END-READ.
047100*    EL BUFFER CRUDO SE MUEVE PRIMERO A LA VISTA DE CAMPOS DEL
047200*    AREA INTERMEDIA PARA QUE LOS TRES PASOS SIGUIENTES PUEDAN
047300*    TRABAJAR CAMPO POR CAMPO (STG-*) EN VEZ DE POSICION FIJA.
047400     MOVE ETAPA2-ENREG TO STAGING-ENREG.
047500*    ORDEN FIJO: PRIMERO LA PAREJA GEOGRAFICA, PORQUE LA CLAVE
047600*    NATURAL Y EL HASH DEPENDEN DE PROVINCIA/CANTON YA RESUELTOS.
047700     PERFORM 0500-EMPAREJA-TERRITORIO THRU 0500-EXIT.
047800     PERFORM 0600-GENERA-CLAVE-NATURAL THRU 0600-EXIT.
047900     PERFORM 0700-GENERA-ROW-HASH THRU 0700-EXIT.
048000     MOVE STAGING-ENREG TO STAGING-REC-AREA.
048100     WRITE STAGING-REC-AREA.
048200 0400-EXIT.
048300     EXIT.
048400
048500*    EMPAREJAMIENTO DE PROVINCIA Y CANTON CONTRA EL CATALOGO,
048600*    SEGUN LAS REGLAS DE GEO-MATCHER: EXACTO PRIMERO, LUEGO
048700*    DIFUSO POR LEVENSHTEIN CON UMBRAL 85; EL CANTON SE BUSCA
048800*    SOLO ENTRE LOS DE LA PROVINCIA GANADORA.
048900 0500-EMPAREJA-TERRITORIO.
049000     MOVE SPACES TO WS-PROV-GANADORA WS-CANT-GANADORA.
049100     MOVE 0      TO WS-PUNTAJE-PROV WS-PUNTAJE-CANT.
049200     MOVE 'N' TO WS-PROV-MATCH-OK.
049300*    SIN CATALOGO EN MEMORIA NO HAY NADA CONTRA QUE EMPAREJAR -
049400*    SE MARCA EL METODO COMO NO-CATALOG Y SE SALE DE UNA VEZ.
049500     IF NOT WS-CATALOGO-CARGADO
049600         MOVE 'NO-CATALOG' TO WS-METODO-GEO
049700         GO TO 0500-GRABA-RESULTADO
049800     END-IF.
049900*    LOS CAMPOS DE ENTRADA SE NORMALIZAN OTRA VEZ AQUI (MISMA
050000*    RUTINA DE 2-NORMALIZA) PORQUE EL CATALOGO YA ESTA
050100*    NORMALIZADO Y LA COMPARACION TIENE QUE SER SIMETRICA.
050200     MOVE STG-PROVINCIA TO WS-CAMPO-NORM.
050300     PERFORM 0800-NORMALIZA-CAMPO THRU 0800-EXIT.
050400     MOVE WS-CAMPO-NORM TO WS-PROV-ENTRADA.
050500     MOVE STG-CANTON TO WS-CAMPO-NORM.
050600     PERFORM 0800-NORMALIZA-CAMPO THRU 0800-EXIT.
050700     MOVE WS-CAMPO-NORM TO WS-CANT-ENTRADA.
050800
050900     PERFORM 0510-EMPAREJA-PROVINCIA THRU 0510-EXIT.
051000     IF NOT WS-PROV-CONFIRMADA
051100         MOVE 'FAILED-PROV' TO WS-METODO-GEO
051200         GO TO 0500-GRABA-RESULTADO
051300     END-IF.
051400     PERFORM 0520-EMPAREJA-CANTON THRU 0520-EXIT.
051500     IF WS-CANT-GANADORA = SPACES
051600         MOVE 'FAILED-CANTON' TO WS-METODO-GEO
051700         GO TO 0500-GRABA-RESULTADO
051800     END-IF.
051900*    SOLO SE MARCA EXACT CUANDO AMBOS PUNTAJES SON 100; EN
052000*    CUALQUIER OTRO CASO VALIDO FUE POR VIA DIFUSA.
052100     IF WS-PUNTAJE-PROV = 100 AND WS-PUNTAJE-CANT = 100
052200         MOVE 'EXACT' TO WS-METODO-GEO
052300     ELSE
052400         MOVE 'FUZZY' TO WS-METODO-GEO
052500     END-IF.
052600*    GRABA EL RESULTADO DEL EMPAREJAMIENTO (GANADOR, PUNTAJES Y
052700*    METODO) EN LOS CAMPOS GEOGRAFICOS DEL AREA INTERMEDIA, SIN
052800*    IMPORTAR SI HUBO PAREJA O NO.
052900 0500-GRABA-RESULTADO.
053000     MOVE WS-PROV-GANADORA   TO STG-PROVINCIA-NORM.
053100     MOVE WS-CANT-GANADORA   TO STG-CANTON-NORM.
053200     MOVE WS-PUNTAJE-PROV    TO STG-GEO-SCORE-PROV.
053300     MOVE WS-PUNTAJE-CANT    TO STG-GEO-SCORE-CANT.
053400     MOVE WS-METODO-GEO      TO STG-GEO-METODO.
053500 0500-EXIT.
053600     EXIT.
053700
053800*    BUSCA LA PROVINCIA DE ENTRADA EN EL CATALOGO: PRIMERO
053900*    EXACTO POR SEARCH; SI NO HAY COINCIDENCIA EXACTA, BUSCA LA
054000*    MEJOR COINCIDENCIA DIFUSA Y LA ACEPTA SOLO SI EL PUNTAJE
054100*    LLEGA A 85 O MAS.
054200 0510-EMPAREJA-PROVINCIA.
054300     MOVE 'N' TO WS-ENCONTRADO.
054400     SET WS-IX-PROV TO 1.
054500*    PRIMER INTENTO: COINCIDENCIA EXACTA CONTRA EL CATALOGO YA
054600*    NORMALIZADO - ES EL CAMINO MAS BARATO Y CUBRE LA MAYORIA
054700*    DE LOS RENGLONES.
054800     SEARCH WS-PROV-ENT
054900         AT END
055000             CONTINUE
055100         WHEN WS-TP-NOMBRE(WS-IX-PROV) = WS-PROV-ENTRADA
055200             SET WS-YA-EXISTE TO TRUE
055300     END-SEARCH.
055400     IF WS-YA-EXISTE
055500         MOVE WS-PROV-ENTRADA TO WS-PROV-GANADORA
055600         MOVE 100 TO WS-PUNTAJE-PROV
055700         SET WS-PROV-CONFIRMADA TO TRUE
055800         GO TO 0510-EXIT
055900     END-IF.
056000*    SIN COINCIDENCIA EXACTA - SE BUSCA LA PROVINCIA DEL
056100*    CATALOGO CON MEJOR PUNTAJE DE SIMILITUD.
056200     MOVE 0 TO WS-PUNTAJE-MEJOR.
056300     PERFORM 0512-COMPARA-UNA-PROVINCIA THRU 0512-EXIT
056400         VARYING WS-IX-PROV FROM 1 BY 1
056500         UNTIL WS-IX-PROV > WS-NUM-PROV.
056600*    UMBRAL DE GEO-MATCHER: 85 O MAS CONFIRMA LA PAREJA DIFUSA;
056700*    POR DEBAJO SE CONSIDERA QUE NO HUBO EMPAREJAMIENTO.
056800     IF WS-PUNTAJE-MEJOR >= 85
056900         MOVE WS-PUNTAJE-MEJOR TO WS-PUNTAJE-PROV
057000         SET WS-PROV-CONFIRMADA TO TRUE
057100     ELSE
057200         MOVE 0 TO WS-PUNTAJE-PROV
057300         MOVE 'N' TO WS-PROV-MATCH-OK
057400     END-IF.
057500 0510-EXIT.
057600     EXIT.
057700
057800*    COMPARA LA PROVINCIA DE ENTRADA CONTRA UNA PROVINCIA DEL
057900*    CATALOGO (LA DE WS-IX-PROV) POR LEVENSHTEIN Y SE QUEDA CON
058000*    EL MEJOR PUNTAJE VISTO HASTA AHORA EN LA VUELTA.
058100 0512-COMPARA-UNA-PROVINCIA.
058200*    CADENA-A ES SIEMPRE LA ENTRADA, CADENA-B LA PROVINCIA DEL
058300*    CATALOGO EN TURNO - EL ORDEN NO AFECTA LA DISTANCIA, PERO
058400*    SE MANTIENE FIJO POR CLARIDAD EN 0530.
058500     MOVE WS-PROV-ENTRADA            TO WS-CADENA-A.
058600     MOVE WS-TP-NOMBRE(WS-IX-PROV)    TO WS-CADENA-B.
058700     PERFORM 0530-CALCULA-LEVENSHTEIN THRU 0530-EXIT.
058800*    SOLO SE ACTUALIZA EL GANADOR SI ESTA COMPARACION SUPERA
058900*    ESTRICTAMENTE AL MEJOR VISTO HASTA AHORA EN LA VUELTA.
059000     IF WS-PUNTAJE-LEV > WS-PUNTAJE-MEJOR
059100         MOVE WS-PUNTAJE-LEV TO WS-PUNTAJE-MEJOR
059200         MOVE WS-TP-NOMBRE(WS-IX-PROV) TO WS-PROV-GANADORA
059300     END-IF.
059400 0512-EXIT.
059500     EXIT.
059600
059700*    BUSCA EL CANTON DE ENTRADA ENTRE LOS CANTONES DE LA
059800*    PROVINCIA GANADORA: EXACTO PRIMERO, LUEGO DIFUSO CON EL
059900*    MISMO UMBRAL DE 85 USADO PARA PROVINCIA.
060000 0520-EMPAREJA-CANTON.
060100     MOVE SPACES TO WS-CANT-GANADORA.
060200     MOVE 'N' TO WS-ENCONTRADO.
060300*    BUSQUEDA EXACTA PRIMERO, RECORRIENDO TODA LA TABLA DE
060400*    CANTONES (0522 FILTRA POR PROVINCIA GANADORA INTERNAMENTE).
060500     PERFORM 0522-BUSCA-CANTON-EXACTO THRU 0522-EXIT
060600         VARYING WS-IX-CANT FROM 1 BY 1
060700         UNTIL WS-IX-CANT > WS-NUM-CANT
060800         OR WS-YA-EXISTE.
060900     IF WS-YA-EXISTE
061000         MOVE WS-CANT-ENTRADA TO WS-CANT-GANADORA
061100         MOVE 100 TO WS-PUNTAJE-CANT
061200         GO TO 0520-EXIT
061300     END-IF.
061400*    SIN COINCIDENCIA EXACTA - SE BUSCA EL CANTON DE LA
061500*    PROVINCIA GANADORA CON MEJOR PUNTAJE DIFUSO.
061600     MOVE 0 TO WS-PUNTAJE-MEJOR.
061700     PERFORM 0524-COMPARA-UN-CANTON THRU 0524-EXIT
061800         VARYING WS-IX-CANT FROM 1 BY 1
061900         UNTIL WS-IX-CANT > WS-NUM-CANT.
062000*    MISMO UMBRAL DE 85 QUE 0510 USA PARA PROVINCIA.
062100     IF WS-PUNTAJE-MEJOR >= 85
062200         MOVE WS-PUNTAJE-MEJOR TO WS-PUNTAJE-CANT
062300     ELSE
062400         MOVE SPACES TO WS-CANT-GANADORA
062500         MOVE 0 TO WS-PUNTAJE-CANT
062600     END-IF.
062700 0520-EXIT.
062800     EXIT.
062900
063000*    REVISA UN CANTON DE LA TABLA: SOLO CUENTA SI SU PROVINCIA
063100*    ES LA GANADORA Y SU NOMBRE COINCIDE EXACTO CON LA ENTRADA.
063200 0522-BUSCA-CANTON-EXACTO.
063300*    LAS DOS CONDICIONES TIENEN QUE CUMPLIRSE JUNTAS - UN CANTON
063400*    CON EL MISMO NOMBRE PERO DE OTRA PROVINCIA NO CUENTA.
063500     IF WS-TC-PROVINCIA(WS-IX-CANT) = WS-PROV-GANADORA
063600         AND WS-TC-CANTON(WS-IX-CANT) = WS-CANT-ENTRADA
063700         SET WS-YA-EXISTE TO TRUE
063800     END-IF.
063900 0522-EXIT.
064000     EXIT.
064100
064200*    COMPARA EL CANTON DE ENTRADA CONTRA UN CANTON DEL CATALOGO
064300*    (EL DE WS-IX-CANT) POR LEVENSHTEIN, PERO SOLO SI PERTENECE
064400*    A LA PROVINCIA GANADORA; EN CUALQUIER OTRO CASO SE SALTA.
064500 0524-COMPARA-UN-CANTON.
064600*    SALTA LOS CANTONES DE OTRAS PROVINCIAS - TCK1042 EXISTE
064700*    PRECISAMENTE PARA QUE ESTA COMPARACION NO SE HAGA CONTRA
064800*    TODO EL PAIS.
064900     IF WS-TC-PROVINCIA(WS-IX-CANT) NOT = WS-PROV-GANADORA
065000         GO TO 0524-EXIT
065100     END-IF.
065200     MOVE WS-CANT-ENTRADA            TO WS-CADENA-A.
065300     MOVE WS-TC-CANTON(WS-IX-CANT)    TO WS-CADENA-B.
065400     PERFORM 0530-CALCULA-LEVENSHTEIN THRU 0530-EXIT.
065500     IF WS-PUNTAJE-LEV > WS-PUNTAJE-MEJOR
065600         MOVE WS-PUNTAJE-LEV TO WS-PUNTAJE-MEJOR
065700         MOVE WS-TC-CANTON(WS-IX-CANT) TO WS-CANT-GANADORA
065800     END-IF.
065900 0524-EXIT.
066000     EXIT.
066100
066200*    DISTANCIA DE LEVENSHTEIN ENTRE WS-CADENA-A Y WS-CADENA-B
066300*    POR PROGRAMACION DINAMICA CLASICA; EL RESULTADO SE
066400*    CONVIERTE A PUNTAJE 0-100 EN WS-PUNTAJE-LEV (100 MENOS EL
066500*    PORCENTAJE DE DISTANCIA SOBRE EL LARGO MAYOR).
066600 0530-CALCULA-LEVENSHTEIN.
066700*    PASO 1: LARGO REAL DE CADA CADENA SIN EL RELLENO DE
066800*    ESPACIOS QUE TRAEN LOS CAMPOS DE 30 POSICIONES.
066900     PERFORM 0532-MIDE-CADENAS THRU 0532-EXIT.
067000*    PASOS 2 Y 3: CASOS BASE DE LA TABLA (FILA 0 Y COLUMNA 0).
067100     PERFORM 0534-INICIALIZA-FILA-0 THRU 0534-EXIT
067200         VARYING WS-J FROM 0 BY 1 UNTIL WS-J > WS-LARGO-B.
067300     PERFORM 0536-INICIALIZA-COL-0 THRU 0536-EXIT
067400         VARYING WS-I FROM 0 BY 1 UNTIL WS-I > WS-LARGO-A.
067500*    PASO 4: LLENA EL RESTO DE LA TABLA FILA POR FILA.
067600     PERFORM 0540-LLENA-FILA THRU 0540-EXIT
067700         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LARGO-A.
067800*    LA DISTANCIA FINAL QUEDA EN LA ESQUINA INFERIOR DERECHA DE
067900*    LA TABLA (LARGO-A+1, LARGO-B+1 POR EL DESPLAZAMIENTO DE LA
068000*    FILA/COLUMNA BASE).
068100     MOVE WS-TAB-COL(WS-LARGO-A + 1, WS-LARGO-B + 1)
068200         TO WS-DISTANCIA.
068300     IF WS-LARGO-A > WS-LARGO-B
068400         MOVE WS-LARGO-A TO WS-LARGO-MAYOR
068500     ELSE
068600         MOVE WS-LARGO-B TO WS-LARGO-MAYOR
068700     END-IF.
068800*    DOS CADENAS VACIAS SE CONSIDERAN IGUALES (PUNTAJE 100) PARA
068900*    EVITAR DIVISION ENTRE CERO.
069000     IF WS-LARGO-MAYOR = 0
069100         MOVE 100 TO WS-PUNTAJE-LEV
069200     ELSE
069300         COMPUTE WS-PUNTAJE-LEV =
069400             100 - ((WS-DISTANCIA * 100) / WS-LARGO-MAYOR)
069500     END-IF.
069600 0530-EXIT.
069700     EXIT.
069800
069900*    MIDE EL LARGO REAL (SIN EL RELLENO FINAL) DE LAS DOS
070000*    CADENAS EN COMPARACION, NECESARIO PORQUE AMBAS VIENEN
070100*    RELLENAS A 30 POSICIONES CON ESPACIOS.  TCK7440: LA BUSQUEDA
070200*    VA DE ATRAS HACIA ADELANTE, DESDE LA POSICION 30 HASTA LA
070300*    PRIMERA QUE NO ES ESPACIO - UNA BUSQUEDA DE ADELANTE HACIA
070400*    ATRAS SE DETENDRIA EN EL PRIMER ESPACIO INTERNO DE UN
070500*    NOMBRE DE VARIAS PALABRAS ("SAN JOSE", "SANTO DOMINGO",
070600*    "LOS RIOS") PORQUE 0800-NORMALIZA-CAMPO DEJA UN SOLO
070700*    ESPACIO ENTRE PALABRAS EN VEZ DE QUITARLO, Y SOLO MEDIRIA
070800*    LA PRIMERA PALABRA DEL NOMBRE.
070900 0532-MIDE-CADENAS.
071000     PERFORM 0533-CUENTA-A THRU 0533-EXIT
071100         VARYING WS-I FROM 30 BY -1 UNTIL WS-I < 1
071200         OR WS-CADENA-A(WS-I:1) NOT = SPACE.
071300     MOVE WS-I TO WS-LARGO-A.
071400     PERFORM 0535-CUENTA-B THRU 0535-EXIT
071500         VARYING WS-I FROM 30 BY -1 UNTIL WS-I < 1
071600         OR WS-CADENA-B(WS-I:1) NOT = SPACE.
071700     MOVE WS-I TO WS-LARGO-B.
071800 0532-EXIT.
071900     EXIT.
072000
072100*    PASO DE RELLENO DEL PERFORM...VARYING DE 0532 - LA BUSQUEDA
072200*    SE RESUELVE POR COMPLETO EN LA CLAUSULA UNTIL, ESTE PARRAFO
072300*    SOLO EXISTE PORQUE EL VERBO PERFORM EXIGE UN RANGO DE
072400*    PARRAFOS PARA VARIAR.
072500 0533-CUENTA-A.
072600     CONTINUE.
072700 0533-EXIT.
072800     EXIT.
072900
073000*    PASO DE RELLENO SIMETRICO AL ANTERIOR, PARA LA CADENA B.
073100 0535-CUENTA-B.
073200     CONTINUE.
073300 0535-EXIT.
073400     EXIT.
073500
073600*    INICIALIZA LA FILA CERO DE LA TABLA DE PROGRAMACION
073700*    DINAMICA (CASO BASE: TRANSFORMAR CADENA VACIA EN LOS
073800*    PRIMEROS J CARACTERES DE LA CADENA B CUESTA J INSERCIONES).
073900 0534-INICIALIZA-FILA-0.
074000     MOVE WS-J TO WS-TAB-COL(1, WS-J + 1).
074100 0534-EXIT.
074200     EXIT.
074300
074400*    INICIALIZA LA COLUMNA CERO DE LA TABLA (CASO BASE SIMETRICO
074500*    AL ANTERIOR, PARA LA CADENA A CONTRA CADENA VACIA).
074600 0536-INICIALIZA-COL-0.
074700     MOVE WS-I TO WS-TAB-COL(WS-I + 1, 1).
074800 0536-EXIT.
074900     EXIT.
075000
075100*    LLENA UNA FILA COMPLETA DE LA TABLA (FIJO WS-I, VARIANDO
075200*    WS-J) DELEGANDO CELDA POR CELDA A 0542.
075300 0540-LLENA-FILA.
075400     PERFORM 0542-LLENA-CELDA THRU 0542-EXIT
075500         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > WS-LARGO-B.
075600 0540-EXIT.
075700     EXIT.
075800
075900*    CALCULA UNA CELDA DE LA TABLA COMO EL MINIMO ENTRE
076000*    SUSTITUCION (DIAGONAL), BORRADO (ARRIBA) E INSERCION
076100*    (IZQUIERDA), SEGUN LA FORMULA CLASICA DE LEVENSHTEIN.
076200 0542-LLENA-CELDA.
076300*    COSTO DE SUSTITUCION: CERO SI LOS DOS CARACTERES EN ESTA
076400*    POSICION SON IGUALES, UNO EN CASO CONTRARIO.
076500     IF WS-CADENA-A(WS-I:1) = WS-CADENA-B(WS-J:1)
076600         MOVE 0 TO WS-COSTO-SUST
076700     ELSE
076800         MOVE 1 TO WS-COSTO-SUST
076900     END-IF.
077000*    ARRANCA CON LA OPCION DIAGONAL (SUSTITUCION) Y COMPARA
077100*    CONTRA LAS OTRAS DOS - ARRIBA (BORRADO) E IZQUIERDA
077200*    (INSERCION) - QUEDANDOSE CON LA MENOR.
077300     COMPUTE WS-COSTO-MIN =
077400         WS-TAB-COL(WS-I, WS-J) + WS-COSTO-SUST.
077500     IF WS-TAB-COL(WS-I, WS-J + 1) + 1 < WS-COSTO-MIN
077600         COMPUTE WS-COSTO-MIN = WS-TAB-COL(WS-I, WS-J + 1) + 1
077700     END-IF.
077800     IF WS-TAB-COL(WS-I + 1, WS-J) + 1 < WS-COSTO-MIN
077900         COMPUTE WS-COSTO-MIN = WS-TAB-COL(WS-I + 1, WS-J) + 1
078000     END-IF.
078100     MOVE WS-COSTO-MIN TO WS-TAB-COL(WS-I + 1, WS-J + 1).
078200 0542-EXIT.
078300     EXIT.
078400
078500*    GENERA LA CLAVE NATURAL: LAS SIETE PARTES NORMALIZADAS,
078600*    RECORTADAS, SEPARADAS POR BARRA VERTICAL.  EL ORDEN DE LAS
078700*    PARTES ES FIJO Y DEBE COINCIDIR CON EL DE 4-DQCHECK,
078800*    5-DIMENSOE Y 6-FATOOFER, QUE LEEN ESTA MISMA CLAVE.
078900 0600-GENERA-CLAVE-NATURAL.
079000     MOVE SPACES TO STG-CLAVE-NATURAL.
079100*    LAS SIETE PARTES, EN ESTE ORDEN EXACTO: IES, CARRERA, CAMPO
079200*    AMPLIO, NIVEL, MODALIDAD, PROVINCIA Y CANTON - TODAS YA
079300*    NORMALIZADAS Y SEPARADAS POR BARRA VERTICAL PARA QUE NO
079400*    HAYA AMBIGUEDAD SI ALGUN CAMPO TRAE ESPACIOS AL FINAL.
079500     STRING
079600         STG-NOMBRE-NORM   DELIMITED BY SIZE
079700         '|' DELIMITED BY SIZE
079800         STG-CARRERA-NORM  DELIMITED BY SIZE
079900         '|' DELIMITED BY SIZE
080000         STG-CAMPO-NORM    DELIMITED BY SIZE
080100         '|' DELIMITED BY SIZE
080200         STG-NIVEL-NORM    DELIMITED BY SIZE
080300         '|' DELIMITED BY SIZE
080400         STG-MODALIDAD-NORM DELIMITED BY SIZE
080500         '|' DELIMITED BY SIZE
080600         STG-PROVINCIA-NORM DELIMITED BY SIZE
080700         '|' DELIMITED BY SIZE
080800         STG-CANTON-NORM   DELIMITED BY SIZE
080900         INTO STG-CLAVE-NATURAL
081000     END-STRING.
081100 0600-EXIT.
081200     EXIT.
081300
081400*    ROW-HASH: MISMA TECNICA DE 1-CHECKSUM (CLASE DE CARACTER
081500*    PONDERADA POR POSICION, ACUMULADA EN OCHO GRUPOS) PERO
081600*    APLICADA SOBRE CLAVE-NATURAL + ESTADO-NORM.
081700 0700-GENERA-ROW-HASH.
081800     MOVE SPACES TO WS-HASH-ENTRADA.
081900*    LOS PRIMEROS 280 BYTES SON LA CLAVE NATURAL; LOS SIGUIENTES
082000*    20 SON EL ESTADO-NORM (TCK5112) - JUNTOS SUMAN LOS 300
082100*    BYTES QUE RECORRE EL ACUMULADOR DE ABAJO.
082200     MOVE STG-CLAVE-NATURAL   TO WS-HASH-ENTRADA(1:280).
082300     MOVE STG-ESTADO-NORM     TO WS-HASH-ENTRADA(281:20).
082400     INITIALIZE WS-HASH-GRUPOS.
082500     PERFORM 0710-ACUMULA-CARACTER-HASH THRU 0710-EXIT
082600         VARYING WS-HASH-IDX FROM 1 BY 1 UNTIL WS-HASH-IDX > 300.
082700*    LOS OCHO GRUPOS COMP SE VUELCAN A SU VISTA DISPLAY Y SE
082800*    CONCATENAN EN UN SOLO TEXTO DE 64 POSICIONES PARA GRABAR.
082900     MOVE WS-HASH-GRUPOS TO WS-HASH-DISPLAY.
083000     MOVE WS-HASH-DISPLAY TO WS-HASH-TEXTO.
083100     MOVE WS-HASH-TEXTO TO STG-ROW-HASH.
083200 0700-EXIT.
083300     EXIT.
083400
083500*    ACUMULA UN CARACTER DEL AREA DE HASH EN SU GRUPO
083600*    CORRESPONDIENTE (POSICION MODULO 8), PONDERADO POR LA
083700*    POSICION Y POR LA CLASE DE CARACTER (BLANCO, NUMERICO,
083800*    BARRA O ALFABETICO/OTRO).
083900 0710-ACUMULA-CARACTER-HASH.
084000*    CODIGO DE CLASE: 0 BLANCO, 1 NUMERICO, 5 SEPARADOR DE LA
084100*    CLAVE NATURAL, 2 CUALQUIER OTRO CARACTER (ALFABETICO O NO).
084200*    EL SEPARADOR TIENE SU PROPIO CODIGO PARA QUE EL HASH NO SEA
084300*    IGUAL SI DOS CLAVES DISTINTAS COINCIDIERAN EN TODO EXCEPTO
084400*    EN DONDE CAEN LAS BARRAS.
084500     EVALUATE TRUE
084600         WHEN WS-HASH-CARACTER(WS-HASH-IDX) = SPACE
084700             MOVE 0 TO WS-HASH-CODIGO
084800         WHEN WS-HASH-CARACTER(WS-HASH-IDX) IS NUMERIC
084900             MOVE 1 TO WS-HASH-CODIGO
085000         WHEN WS-HASH-CARACTER(WS-HASH-IDX) = '|'
085100             MOVE 5 TO WS-HASH-CODIGO
085200         WHEN OTHER
085300             MOVE 2 TO WS-HASH-CODIGO
085400     END-EVALUATE.
085500*    EL RESTO DE LA DIVISION ENTRE 8 DA EL GRUPO (1 A 8) AL QUE
085600*    APORTA ESTA POSICION - ASI LOS 300 CARACTERES SE REPARTEN
085700*    PAREJOS ENTRE LOS OCHO ACUMULADORES.
085800     COMPUTE WS-HASH-GRUPO-NUM =
085900         WS-HASH-IDX - ((WS-HASH-IDX / 8) * 8) + 1.
086000*    EL APORTE DE ESTE CARACTER SE PONDERA POR SU POSICION, PARA
086100*    QUE TRASPONER DOS CARACTERES IGUALES SI CAMBIE EL HASH.
086200     COMPUTE WS-HASH-TOTAL =
086300         WS-HASH-GRUPO(WS-HASH-GRUPO-NUM) +
086400         (WS-HASH-CODIGO * WS-HASH-IDX).
086500*    EL MODULO POR WS-HASH-BASE EVITA QUE EL GRUPO DESBORDE SU
086600*    ANCHO DE OCHO DIGITOS DESPUES DE TANTAS ACUMULACIONES.
086700     COMPUTE WS-HASH-GRUPO(WS-HASH-GRUPO-NUM) =
086800         WS-HASH-TOTAL -
086900         ((WS-HASH-TOTAL / WS-HASH-BASE) * WS-HASH-BASE).
087000 0710-EXIT.
087100     EXIT.
087200
087300*    NORMALIZACION DE TEXTO - MISMA RUTINA QUE 2-NORMALIZA,
087400*    APLICADA AQUI A LOS CAMPOS GEOGRAFICOS DE ENTRADA: QUITA
087500*    ACENTOS, PASA A MINUSCULAS, COLAPSA DOBLES ESPACIOS Y
087600*    RECORTA BLANCOS A LA IZQUIERDA.
087700 0800-NORMALIZA-CAMPO.
087800*    14 VUELTAS, UNA POR CADA PAR ACENTUADA/SIMPLE DE LA TABLA.
087900     PERFORM 0810-QUITA-ACENTOS THRU 0810-EXIT
088000         VARYING WS-VUELTA FROM 1 BY 1 UNTIL WS-VUELTA > 14.
088100*    MINUSCULAS DESPUES DE QUITAR ACENTOS, NO ANTES - LA TABLA
088200*    DE ACENTOS SOLO CUBRE VOCALES MAYUSCULAS Y MINUSCULAS POR
088300*    IGUAL, ASI QUE EL ORDEN AQUI NO CAMBIA EL RESULTADO, PERO
088400*    SE MANTIENE IGUAL AL DE 2-NORMALIZA POR CONSISTENCIA.
088500     INSPECT WS-CAMPO-NORM CONVERTING
088600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
088700         'abcdefghijklmnopqrstuvwxyz'.
088800*    COLAPSA UN SOLO PAR DE ESPACIOS DOBLES - SUFICIENTE PARA
088900*    LOS NOMBRES DE PROVINCIA/CANTON, QUE NO TRAEN TRIPLES.
089000     INSPECT WS-CAMPO-NORM REPLACING ALL '  ' BY ' '.
089100     PERFORM 0820-RECORTA-IZQUIERDA THRU 0820-EXIT.
089200 0800-EXIT.
089300     EXIT.
089400
089500*    CONVIERTE UN PAR DE VOCALES ACENTUADAS A SU FORMA SIMPLE,
089600*    UNA VUELTA DE LA TABLA DE ACENTOS A LA VEZ.
089700 0810-QUITA-ACENTOS.
089800     INSPECT WS-CAMPO-NORM CONVERTING
089900         WS-AC-ORIGEN(WS-VUELTA) TO WS-AC-DESTINO(WS-VUELTA).
090000 0810-EXIT.
090100     EXIT.
090200
090300*    RECORTA LOS BLANCOS A LA IZQUIERDA DEL CAMPO, BUSCANDO LA
090400*    PRIMERA POSICION NO BLANCA Y RECORRIENDO EL CAMPO DESDE AHI.
090500 0820-RECORTA-IZQUIERDA.
090600     MOVE 1 TO WS-POS-LECT.
090700*    AVANZA MIENTRAS HAYA BLANCO - AL SALIR, WS-POS-LECT APUNTA
090800*    AL PRIMER CARACTER NO BLANCO (O A 31 SI EL CAMPO ES TODO
090900*    BLANCOS).
091000     PERFORM 0822-AVANZA THRU 0822-EXIT
091100         VARYING WS-POS-LECT FROM 1 BY 1
091200         UNTIL WS-POS-LECT > 30
091300         OR WS-NORM-CARACTER(WS-POS-LECT) NOT = SPACE.
091400*    SOLO SE RECORTA SI HABIA ALGO QUE RECORTAR Y EL CAMPO NO
091500*    QUEDO VACIO - REFERENCIA DE SUBCADENA DESDE LA POSICION
091600*    ENCONTRADA HASTA EL FINAL.
091700     IF WS-POS-LECT > 1 AND WS-POS-LECT < 31
091800         MOVE WS-CAMPO-NORM(WS-POS-LECT:) TO WS-CAMPO-NORM
091900     END-IF.
092000 0820-EXIT.
092100     EXIT.
092200
092300*    PARRAFO VACIO USADO SOLO COMO CUERPO DEL PERFORM VARYING DE
092400*    0820 - EL AVANCE EN SI LO HACE LA CLAUSULA VARYING.
092500 0822-AVANZA.
092600     CONTINUE.
092700 0822-EXIT.
092800     EXIT.
092900
093000*    CIERRA LOS TRES ARCHIVOS DEL PASO.
093100 0900-CIERRE.
093200*    F-TERRIT YA NO SE TOCA DESDE 0300, PERO QUEDA ABIERTO HASTA
093300*    EL FINAL JUNTO A LOS OTROS DOS POR SIMPLICIDAD DEL CIERRE.
093400     CLOSE F-TERRIT F-ETAPA2 F-STAGING.
093500 0900-EXIT.
093600     EXIT.
