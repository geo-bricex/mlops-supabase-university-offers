000100******************************************************************
000200* CPSTAGIN.CPY
000300* Registro de AREA INTERMEDIA (staging): la oferta de entrada
000400* mas los campos normalizados, el resultado del emparejamiento
000500* territorial, la clave natural, el hash de cambio y el numero
000600* de fila de entrada.  Escrito por 3-GEOMATCH, leido por
000700* 4-DQCHECK, 5-DIMENSOE y 6-FATOOFER.
000800*------------------------------------------------------------
000900* VRS   FECHA        INIC   DESCRIPCION
001000* 1.0   02/09/1994   CFM    VERSION INICIAL - ENCADENA CON OFERTA.
001100* 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO.
001200* 1.2   03/04/2003   LMG    TCK-5190 SE AGREGA STG-FILE-ID.
001300******************************************************************
001400 01  STAGING-ENREG.
001500     05  STG-DATOS-ORIGEN.
001600         10  STG-NOMBRE-IES       PIC X(60).
001700         10  STG-TIPO-IES         PIC X(30).
001800         10  STG-TIPO-FINANCIA    PIC X(20).
001900         10  STG-NOMBRE-CARRERA   PIC X(60).
002000         10  STG-CAMPO-AMPLIO     PIC X(40).
002100         10  STG-NIVEL-FORMACION  PIC X(30).
002200         10  STG-MODALIDAD        PIC X(20).
002300         10  STG-PROVINCIA        PIC X(30).
002400         10  STG-CANTON           PIC X(30).
002500         10  STG-ESTADO           PIC X(20).
002600     05  STG-DATOS-NORMALIZADOS.
002700         10  STG-NOMBRE-NORM      PIC X(60).
002800         10  STG-CARRERA-NORM     PIC X(60).
002900         10  STG-ESTADO-NORM      PIC X(20).
003000         10  STG-CAMPO-NORM       PIC X(40).
003100         10  STG-NIVEL-NORM       PIC X(30).
003200         10  STG-MODALIDAD-NORM   PIC X(20).
003300     05  STG-DATOS-GEO.
003400         10  STG-PROVINCIA-NORM   PIC X(30).
003500         10  STG-CANTON-NORM      PIC X(30).
003600         10  STG-GEO-SCORE-PROV   PIC 9(03).
003700         10  STG-GEO-SCORE-CANT   PIC 9(03).
003800         10  STG-GEO-METODO       PIC X(13).
003900     05  STG-CLAVE-NATURAL        PIC X(280).
004000     05  STG-ROW-HASH             PIC X(64).
004100     05  STG-ROW-NUM              PIC 9(07).
004200     05  STG-FILE-ID              PIC X(36).
004300     05  FILLER                   PIC X(04).
