000100******************************************************************
000200* CPFATOFR.CPY
000300* Maestro FACT-OFFER - hecho de oferta con historico de tipo 2
000400* (SCD-2).  Clave FCT-CLAVE-NATURAL mas la bandera de version
000500* vigente FCT-ES-VIGENTE.  Mantenido por 6-FATOOFER.
000600*------------------------------------------------------------
000700* VRS   FECHA        INIC   DESCRIPCION
000800* 1.0   03/04/2003   LMG    VERSION INICIAL DEL HECHO (SCD-2).
000900* 1.1   11/07/2006   JOA    TCK-4821 SE AGREGA FCT-ULTIMO-FILE-ID.
001000******************************************************************
001100 01  FATOFR-ENREG.
001200*        CLAVE PRIMARIA DEL INDEXADO = FCT-CLAVE-VERSION
001300*        (CLAVE NATURAL + NUMERO DE VERSION).  LA CLAVE
001400*        ALTERNA FCT-CLAVE-NATURAL PERMITE DUPLICADOS Y SE
001500*        USA PARA LOCALIZAR LA VERSION VIGENTE (START + READ
001600*        NEXT HASTA QUE CAMBIE LA CLAVE O SE HALLE VIGENTE).
001700     05  FCT-CLAVE-VERSION.
001800         10  FCT-CLAVE-NATURAL    PIC X(280).
001900         10  FCT-VERSION-NUM      PIC 9(04).
002000     05  FCT-IES-ID               PIC 9(07).
002100     05  FCT-TERRITORY-ID         PIC 9(07).
002200     05  FCT-PROGRAM-ID           PIC 9(07).
002300     05  FCT-ESTADO-ORIGINAL      PIC X(20).
002400     05  FCT-ESTADO-NORM          PIC X(20).
002500     05  FCT-ROW-HASH             PIC X(64).
002600     05  FCT-ULTIMO-FILE-ID       PIC X(36).
002700     05  FCT-ES-VIGENTE           PIC X(01).
002800         88  FCT-VIGENTE-SI           VALUE 'Y'.
002900         88  FCT-VIGENTE-NO           VALUE 'N'.
003000     05  FILLER                   PIC X(06).
