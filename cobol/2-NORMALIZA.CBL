000100******************************************************************
000200* Author:    C. Falconi Mora
000300* Date:      16/05/1991
000400* Purpose:   Segundo paso del lote de ingesta de oferta
000500*            academica.  Deriva los seis campos *-NORM (nombre,
000600*            carrera, estado, campo amplio, nivel de formacion
000700*            y modalidad) a partir de los campos de origen:
000800*            quita acentos, pasa a minusculas, recorta espacios
000900*            y colapsa espacios internos repetidos.
001000* Tectonics: cobc
001100*------------------------------------------------------------
001200* REGISTRO DE CAMBIOS
001300* FECHA        INIC   TCK     DESCRIPCION
001400* 16/05/1991   CFM    ------  VERSION INICIAL.
001500* 02/09/1994   CFM    ------  SE AGREGA EL COLAPSO DE ESPACIOS
001600*                             INTERNOS REPETIDOS.
001700* 19/02/1999   RQV    TCK2290 AJUSTE Y2K - SIN IMPACTO EN ESTA
001800*                             RUTINA.
001900* 11/07/2006   JOA    TCK4821 LA TABLA DE ACENTOS SE AMPLIA
002000*                             PARA CUBRIR VOCALES CON TILDE
002100*                             MAYUSCULA Y MINUSCULA.
002200* 23/03/2011   PHB    TCK6030 SE NORMALIZA TAMBIEN UN VALOR
002300*                             NUMERICO SI LLEGARA EN UN CAMPO
002400*                             DE TEXTO (MOVE A CAMPO ALFA).
002500* 14/11/1994   CFM    ------  SE AMPLIA WS-CAMPO-NORM DE 40 A 60
002600*                             POSICIONES PARA CUBRIR EL NOMBRE DE
002700*                             IES MAS LARGO DEL CATALOGO.
002800* 02/02/1996   CFM    TCK1043 SE CORRIGE 0430-RECORTA-IZQUIERDA
002900*                             PARA QUE NO SE DESBORDE CUANDO EL
003000*                             CAMPO VIENE TOTALMENTE EN BLANCO
003100*                             (ANTES INTENTABA MOVER DESDE LA
003200*                             POSICION 61, QUE NO EXISTE).
003300* 30/01/2009   JOA    TCK5112 SE DOCUMENTA 0400-NORMALIZA-CAMPO
003400*                             COMO EL PUNTO UNICO DE ENTRADA DE
003500*                             LA RUTINA DE NORMALIZACION, A
003600*                             PEDIDO DE REVISION DE CODIGO.
003700* 17/03/2016   MVA    TCK6611 SE ACLARAN LOS SEIS CAMPOS *-NORM
003800*                             QUE ESTE PASO DERIVA, UNO POR UNO,
003900*                             EN 0300-NORMALIZA-ARCHIVO.
004000* 12/05/2018   CQR    TCK6699 SE ACLARA EN COMENTARIOS QUE LA
004100*                             NORMALIZACION DE PROVINCIA/CANTON
004200*                             NO OCURRE EN ESTE PASO SINO EN
004300*                             3-GEOMATCH, TRAS UNA CONSULTA DEL
004400*                             EQUIPO DE SOPORTE.
004500* 21/01/2020   MVA    TCK6888 SE DOCUMENTA POR QUE 0420 NECESITA
004600*                             HASTA 30 VUELTAS PARA COLAPSAR
004700*                             ESPACIOS REPETIDOS, EN VEZ DE UNA
004800*                             SOLA PASADA DE INSPECT REPLACING.
004900* 03/03/2021   PHB    TCK7020 SE REVISA 0430-RECORTA-IZQUIERDA
005000*                             CONTRA EL CASO DE CAMPO TOTALMENTE
005100*                             EN BLANCO TRAS EL AJUSTE DE TCK1043
005200*                             DE 1996 - SIGUE FUNCIONANDO BIEN,
005300*                             SIN CAMBIOS DE CODIGO.
005400* 14/09/2022   JOA    TCK7190 SE ACLARA POR QUE 0440 ES UN
005500*                             PARRAFO VACIO - EL AVANCE LO HACE
005600*                             LA CLAUSULA VARYING DEL PERFORM QUE
005700*                             LO INVOCA, NO EL CUERPO DEL PARRAFO.
005800******************************************************************
005900 IDENTIFICATION DIVISION.
006000 PROGRAM-ID.    2-NORMALIZA.
006100 AUTHOR.        C. FALCONI MORA.
006200 INSTALLATION.  DIRECCION DE ESTADISTICA - UNIDAD DE LOTES.
006300 DATE-WRITTEN.  16/05/1991.
006400 DATE-COMPILED.
006500 SECURITY.      INTERNO - SOLO PERSONAL DE LOTES.
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900*    CLASE USADA PARA VALIDAR QUE UN CARACTER ES LETRA ANTES DE
007000*    BAJARLO A MINUSCULA - DECLARADA POR CONVENCION DEL TALLER
007100*    AUNQUE ESTA RUTINA LA USA POCO, YA QUE INSPECT CONVERTING
007200*    CUBRE LA MAYOR PARTE DEL TRABAJO.
007300 SPECIAL-NAMES.
007400     CLASS CLASE-ALFA IS 'A' THRU 'Z' 'a' THRU 'z'.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*    ENTRADA DE ESTE PASO - SALIDA DE 1-CHECKSUM, YA CON
007800*    FILE-ID Y CHECKSUM ASIGNADOS, PERO SIN NINGUN CAMPO *-NORM.
007900     SELECT F-ETAPA1  ASSIGN TO ENTETA1
008000         ORGANIZATION LINE SEQUENTIAL
008100         FILE STATUS IS WS-STATUS-E1.
008200
008300*    SALIDA DE ESTE PASO - MISMO LAYOUT CPSTAGIN, AHORA CON LOS
008400*    SEIS CAMPOS *-NORM YA DERIVADOS, QUE CONSUME 3-GEOMATCH.
008500     SELECT F-ETAPA2  ASSIGN TO SALETA2
008600         ORGANIZATION LINE SEQUENTIAL
008700         FILE STATUS IS WS-STATUS-E2.
008800
008900******************************************************************
009000 DATA DIVISION.
009100 FILE SECTION.
009200*    EL FD NO DECLARA CAMPOS INDIVIDUALES - EL REGISTRO SE MUEVE
009300*    COMPLETO A STAGING-ENREG (CPSTAGIN) PARA TRABAJARLO.
009400 FD  F-ETAPA1
009500     LABEL RECORD STANDARD.
009600 01  ETAPA1-ENREG               PIC X(1040).
009700
009800*    MISMO ANCHO QUE F-ETAPA1 PORQUE ES EL MISMO LAYOUT DE
009900*    CPSTAGIN, SOLO QUE CON LOS CAMPOS *-NORM YA LLENOS.
010000 FD  F-ETAPA2
010100     LABEL RECORD STANDARD.
010200 01  ETAPA2-ENREG               PIC X(1040).
010300
010400******************************************************************
010500 WORKING-STORAGE SECTION.
010600
010700*    LAYOUT COMPARTIDO DEL AREA INTERMEDIA - EL MISMO QUE USAN
010800*    1-CHECKSUM, 3-GEOMATCH Y 4-DQCHECK, PARA QUE LOS CAMPOS NO
010900*    SE DESALINEEN DE UN PASO A OTRO DEL LOTE.
011000 COPY CPSTAGIN.
011100
011200*    UN CAMPO DE ESTATUS POR ARCHIVO, AL ESTILO DE TODOS LOS
011300*    PASOS DE ESTE LOTE.
011400 01  WS-ESTATUS-ARCHIVOS.
011500     05  WS-STATUS-E1            PIC X(02) VALUE '00'.
011600     05  WS-STATUS-E2            PIC X(02) VALUE '00'.
011700
011800*    CONTROLA EL PERFORM...UNTIL DE 0100 SOBRE LAS FILAS DE
011900*    F-ETAPA1.
012000 01  WS-INTERRUPTORES.
012100     05  WS-FIN-ETAPA1           PIC X(01) VALUE 'N'.
012200         88  WS-SIN-MAS-ETAPA1       VALUE 'S'.
012300
012400*    TABLA DE CONVERSION DE VOCALES ACENTUADAS A SU FORMA
012500*    SIMPLE, REUTILIZADA EN LAS SEIS NORMALIZACIONES.  SE
012600*    REDEFINE COMO DOS CADENAS PARALELAS PARA EL INSPECT
012700*    CONVERTING.
012800 01  WS-TABLA-ACENTOS.
012900     05  WS-ACENTOS-ORIGEN       PIC X(14)
013000         VALUE 'ÁÉÍÓÚÑÜáéíóúñü'.
013100     05  WS-ACENTOS-DESTINO      PIC X(14)
013200         VALUE 'AEIOUNUaeiounu'.
013300 01  WS-TABLA-REDEF REDEFINES WS-TABLA-ACENTOS.
013400     05  WS-PAR-ACENTO OCCURS 14 TIMES.
013500         10  WS-AC-ORIGEN        PIC X(01).
013600         10  WS-AC-DESTINO       PIC X(01).
013700
013800*    AREA DE TRABAJO UNICA DONDE 0400 NORMALIZA EL CAMPO QUE SE
013900*    LE PASE - 60 POSICIONES PORQUE ES EL MAS ANCHO DE LOS SEIS
014000*    CAMPOS *-NORM (NOMBRE DE IES Y NOMBRE DE CARRERA).
014100 01  WS-CAMPO-NORM               PIC X(60).
014200*    VISTA POR CARACTER, USADA POR 0430/0440 PARA BUSCAR EL
014300*    PRIMER CARACTER NO BLANCO AL RECORTAR POR LA IZQUIERDA.
014400 01  WS-CAMPO-NORM-TABLA REDEFINES WS-CAMPO-NORM.
014500     05  WS-NORM-CARACTER        PIC X(01) OCCURS 60 TIMES.
014600
014700*    VISTA DE VOLCADO USADA SOLO PARA DISPLAY DE DIAGNOSTICO
014800*    CUANDO UN ESTATUS DE ARCHIVO VIENE DISTINTO DE '00'.
014900 01  WS-LINEA-VOLCADO            PIC X(1040).
015000 01  WS-VOLCADO-TABLA REDEFINES WS-LINEA-VOLCADO.
015100     05  WS-VOLCADO-RENGLON      PIC X(80) OCCURS 13 TIMES.
015200
015300*    INDICES DE LECTURA/ESCRITURA SOBRE EL CAMPO QUE SE ESTA
015400*    NORMALIZANDO Y CONTADOR DE VUELTAS DE LA TABLA DE ACENTOS;
015500*    SUELTOS A NIVEL 77 PORQUE SON PURO TRABAJO DE LA RUTINA DE
015600*    NORMALIZACION, NO PERTENECEN A NINGUN REGISTRO.
015700 77  WS-POS-LECT                 PIC 9(04) COMP VALUE 0.
015800 77  WS-POS-ESCR                 PIC 9(04) COMP VALUE 0.
015900 77  WS-ANCHO-CAMPO              PIC 9(04) COMP VALUE 0.
016000 77  WS-VUELTA                   PIC 9(02) COMP VALUE 0.
016100
016200*    CUENTA LAS FILAS QUE PASARON POR 0300 - NO SE IMPRIME EN
016300*    NINGUN REPORTE, SOLO QUEDA DISPONIBLE PARA UN DISPLAY DE
016400*    DIAGNOSTICO SI SE NECESITA DURANTE UNA CORRIDA.
016500 01  WS-CONTADORES-NORM.
016600     05  WS-FILAS-PROCESADAS     PIC 9(07) COMP VALUE 0.
016700
016800******************************************************************
016900 PROCEDURE DIVISION.
017000
017100*    SECUENCIA DEL SEGUNDO PASO: ABRE LOS DOS ARCHIVOS, NORMALIZA
017200*    FILA POR FILA HASTA EL FIN DE F-ETAPA1 Y CIERRA.
017300 0100-PRINCIPAL.
017400*    ABRE F-ETAPA1 Y F-ETAPA2.
017500     PERFORM 0200-INICIO THRU 0200-EXIT.
017600*    UNA VUELTA POR CADA FILA DEL AREA INTERMEDIA.
017700     PERFORM 0300-NORMALIZA-ARCHIVO THRU 0300-EXIT
017800         UNTIL WS-SIN-MAS-ETAPA1.
017900*    CIERRA LOS DOS ARCHIVOS.
018000     PERFORM 0900-CIERRE THRU 0900-EXIT.
018100     STOP RUN.
018200
018300*    ABRE EL ARCHIVO DE ENTRADA (SALIDA DE 1-CHECKSUM) Y EL
018400*    ARCHIVO DE SALIDA DE ESTE PASO.
018500 0200-INICIO.
018600*    ENTRADA DE SOLO LECTURA.
018700     OPEN INPUT F-ETAPA1.
018800*    SALIDA DE SOLO ESCRITURA - SE GENERA DESDE CERO EN CADA
018900*    CORRIDA, NUNCA SE ACTUALIZA UNA SALIDA ANTERIOR.
019000     OPEN OUTPUT F-ETAPA2.
019100 0200-EXIT.
019200     EXIT.
019300
019400*    LEE UNA FILA DEL AREA INTERMEDIA Y DERIVA, UNO POR UNO, LOS
019500*    SEIS CAMPOS *-NORM (NOMBRE, CARRERA, ESTADO, CAMPO AMPLIO,
019600*    NIVEL DE FORMACION, MODALIDAD) DELEGANDO CADA UNO A
019700*    0400-NORMALIZA-CAMPO SOBRE EL AREA DE TRABAJO WS-CAMPO-NORM.
019800*    PROVINCIA Y CANTON NO SE NORMALIZAN AQUI - ESO LO HACE
019900*    3-GEOMATCH CONTRA EL CATALOGO DE TERRITORIO.
020000 0300-NORMALIZA-ARCHIVO.
020100     READ F-ETAPA1
020200         AT END
020300             MOVE 'S' TO WS-FIN-ETAPA1
020400             GO TO 0300-EXIT
020500     END-READ.
020600     MOVE ETAPA1-ENREG TO STAGING-ENREG.
020700
020800*    CAMPO 1 DE 6: NOMBRE DE LA IES.
020900     MOVE SPACES             TO WS-CAMPO-NORM.
021000     MOVE STG-NOMBRE-IES     TO WS-CAMPO-NORM.
021100     PERFORM 0400-NORMALIZA-CAMPO THRU 0400-EXIT.
021200     MOVE WS-CAMPO-NORM(1:60) TO STG-NOMBRE-NORM.
021300
021400*    CAMPO 2 DE 6: NOMBRE DE LA CARRERA.
021500     MOVE SPACES             TO WS-CAMPO-NORM.
021600     MOVE STG-NOMBRE-CARRERA TO WS-CAMPO-NORM.
021700     PERFORM 0400-NORMALIZA-CAMPO THRU 0400-EXIT.
021800     MOVE WS-CAMPO-NORM(1:60) TO STG-CARRERA-NORM.
021900
022000*    CAMPO 3 DE 6: ESTADO DE LA OFERTA (ACTIVA/INACTIVA/ETC).
022100     MOVE SPACES             TO WS-CAMPO-NORM.
022200     MOVE STG-ESTADO         TO WS-CAMPO-NORM.
022300     PERFORM 0400-NORMALIZA-CAMPO THRU 0400-EXIT.
022400     MOVE WS-CAMPO-NORM(1:20) TO STG-ESTADO-NORM.
022500
022600*    CAMPO 4 DE 6: CAMPO AMPLIO DE CONOCIMIENTO.
022700     MOVE SPACES             TO WS-CAMPO-NORM.
022800     MOVE STG-CAMPO-AMPLIO   TO WS-CAMPO-NORM.
022900     PERFORM 0400-NORMALIZA-CAMPO THRU 0400-EXIT.
023000     MOVE WS-CAMPO-NORM(1:40) TO STG-CAMPO-NORM.
023100
023200*    CAMPO 5 DE 6: NIVEL DE FORMACION (TECNICO/TECNOLOGICO/ETC).
023300     MOVE SPACES               TO WS-CAMPO-NORM.
023400     MOVE STG-NIVEL-FORMACION  TO WS-CAMPO-NORM.
023500     PERFORM 0400-NORMALIZA-CAMPO THRU 0400-EXIT.
023600     MOVE WS-CAMPO-NORM(1:30) TO STG-NIVEL-NORM.
023700
023800*    CAMPO 6 DE 6: MODALIDAD (PRESENCIAL/SEMIPRESENCIAL/VIRTUAL).
023900     MOVE SPACES             TO WS-CAMPO-NORM.
024000     MOVE STG-MODALIDAD      TO WS-CAMPO-NORM.
024100     PERFORM 0400-NORMALIZA-CAMPO THRU 0400-EXIT.
024200     MOVE WS-CAMPO-NORM(1:20) TO STG-MODALIDAD-NORM.
024300
024400     ADD 1 TO WS-FILAS-PROCESADAS.
024500     MOVE STAGING-ENREG TO ETAPA2-ENREG.
024600     WRITE ETAPA2-ENREG.
024700 0300-EXIT.
024800     EXIT.
024900
025000*    EL PARRAFO SIGUIENTE NORMALIZA *UN* CAMPO QUE YA DEBE
025100*    ESTAR EN WS-CAMPO-NORM.  SE INVOCA UNA VEZ POR CADA UNO
025200*    DE LOS SEIS CAMPOS *-NORM, MOVIENDO PRIMERO EL CAMPO DE
025300*    ORIGEN A WS-CAMPO-NORM Y DESPUES EL RESULTADO AL CAMPO
025400*    DE DESTINO CORRESPONDIENTE EN ETAPA2-ENREG.
025500 0400-NORMALIZA-CAMPO.
025600     PERFORM 0410-QUITA-ACENTOS THRU 0410-EXIT
025700         VARYING WS-VUELTA FROM 1 BY 1 UNTIL WS-VUELTA > 14.
025800     INSPECT WS-CAMPO-NORM CONVERTING
025900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
026000         'abcdefghijklmnopqrstuvwxyz'.
026100     PERFORM 0420-COLAPSA-ESPACIOS THRU 0420-EXIT
026200         VARYING WS-VUELTA FROM 1 BY 1 UNTIL WS-VUELTA > 30.
026300     PERFORM 0430-RECORTA-IZQUIERDA THRU 0430-EXIT.
026400 0400-EXIT.
026500     EXIT.
026600
026700*    CONVIERTE UN PAR DE VOCALES ACENTUADAS A SU FORMA SIMPLE,
026800*    UNA VUELTA DE LA TABLA DE ACENTOS A LA VEZ.
026900 0410-QUITA-ACENTOS.
027000     INSPECT WS-CAMPO-NORM CONVERTING
027100         WS-AC-ORIGEN(WS-VUELTA) TO WS-AC-DESTINO(WS-VUELTA).
027200 0410-EXIT.
027300     EXIT.
027400
027500*    COLAPSA UN PAR DE ESPACIOS DOBLES A UNO SOLO; SE INVOCA
027600*    HASTA 30 VECES PORQUE INSPECT REPLACING NO ENCADENA
027700*    REEMPLAZOS SUPERPUESTOS EN UNA SOLA PASADA (TRES O MAS
027800*    ESPACIOS SEGUIDOS NECESITAN VARIAS VUELTAS PARA COLAPSAR).
027900 0420-COLAPSA-ESPACIOS.
028000     INSPECT WS-CAMPO-NORM REPLACING ALL '  ' BY ' '.
028100 0420-EXIT.
028200     EXIT.
028300
028400*    RECORTA LOS BLANCOS A LA IZQUIERDA DEL CAMPO, BUSCANDO LA
028500*    PRIMERA POSICION NO BLANCA (0440) Y RECORRIENDO EL CAMPO
028600*    DESDE AHI.  UN CAMPO TOTALMENTE EN BLANCO QUEDA IGUAL,
028700*    PORQUE WS-POS-LECT LLEGA A 61 Y LA CONDICION DEL IF LO
028800*    DESCARTA.
028900 0430-RECORTA-IZQUIERDA.
029000     MOVE 1 TO WS-POS-LECT.
029100     PERFORM 0440-BUSCA-PRIMER-NO-BLANCO THRU 0440-EXIT
029200         VARYING WS-POS-LECT FROM 1 BY 1
029300         UNTIL WS-POS-LECT > 60
029400         OR WS-NORM-CARACTER(WS-POS-LECT) NOT = SPACE.
029500     IF WS-POS-LECT > 1 AND WS-POS-LECT < 61
029600         MOVE WS-CAMPO-NORM(WS-POS-LECT:) TO WS-CAMPO-NORM
029700     END-IF.
029800 0430-EXIT.
029900     EXIT.
030000
030100*    PARRAFO VACIO USADO SOLO COMO CUERPO DEL PERFORM VARYING DE
030200*    0430 - EL AVANCE EN SI LO HACE LA CLAUSULA VARYING Y LA
030300*    CONDICION UNTIL SOBRE WS-NORM-CARACTER.
030400 0440-BUSCA-PRIMER-NO-BLANCO.
030500     CONTINUE.
030600 0440-EXIT.
030700     EXIT.
030800
030900*    CIERRA LOS DOS ARCHIVOS DE ESTE PASO - NO QUEDA NINGUN
031000*    CONTADOR NI ESTATUS PENDIENTE DE REVISAR ANTES DE CERRAR.
031100 0900-CIERRE.
031200     CLOSE F-ETAPA1 F-ETAPA2.
031300 0900-EXIT.
031400     EXIT.
