000100******************************************************************
000200* Author:    C. Falconi Mora
000300* Date:      22/09/1994
000400* Purpose:   Cuarto paso del lote de ingesta de oferta academica.
000500*            Revisa el archivo completo ya emparejado con
000600*            territorio (AREA INTERMEDIA) y detecta incidencias
000700*            de calidad de datos: claves naturales duplicadas,
000800*            territorio faltante o con pareja invalida, estados
000900*            en conflicto dentro de una misma clave, e institucion
001000*            o carrera faltante.  Acumula un registro de metricas
001100*            por corrida y un registro de incidencia por fila
001200*            ofensora.
001300* Tectonics: cobc
001400* Nota: este paso no modifica el area intermedia, solo la lee
001500*       y produce metricas e incidencias derivadas de ella.
001600*------------------------------------------------------------
001700* REGISTRO DE CAMBIOS
001800* FECHA        INIC   TCK     DESCRIPCION
001900* 22/09/1994   CFM    ------  VERSION INICIAL - SOLO DUPLICADOS
002000*                             Y TERRITORIO FALTANTE.
002100* 14/03/1996   CFM    ------  SE AGREGA EL CHEQUEO DE PAREJA
002200*                             PROVINCIA/CANTON CONTRA EL CATALOGO,
002300*                             CON BUSQUEDA BINARIA SOBRE TABLA
002400*                             ORDENADA.
002500* 19/02/1999   RQV    TCK2290 AJUSTE Y2K - SIN IMPACTO EN ESTA
002600*                             RUTINA.
002700* 03/04/2003   LMG    TCK3355 SE AGREGA EL REGISTRO DE METRICAS
002800*                             POR CORRIDA (DQMETR) Y EL CHEQUEO
002900*                             DE ESTADOS EN CONFLICTO POR CLAVE.
003000* 11/07/2006   JOA    TCK4821 SE AGREGAN LOS CHEQUEOS DE
003100*                             INSTITUCION Y CARRERA FALTANTE.
003200* 08/05/2012   MVA    TCK5990 EL DETALLE DE DUPLICADOS (NUMEROS DE
003300*                             FILA LISTADOS EN LA INCIDENCIA) SE
003400*                             LIMITA A 200 MIEMBROS POR CLAVE PARA
003500*                             EVITAR DESBORDE DE LA TABLA EN
003600*                             MEMORIA.
003700* 14/09/2015   MVA    TCK6207 CORRECCION: DQM-DUPLICADOS ESTABA
003800*                             TOMANDO EL CONTADOR TOPADO EN 200 EN
003900*                             VEZ DEL TAMANO REAL DEL GRUPO; SE
004000*                             AGREGA WS-TOTAL-GRUPO SIN TOPE PARA
004100*                             QUE EL METRO CUENTE TODOS LOS
004200*                             MIEMBROS DEL GRUPO, AUNQUE EL
004300*                             DETALLE LISTADO SIGA LIMITADO A 200.
004400* 11/11/2013   PHB    TCK6180 SE DOCUMENTA EL ESQUEMA DE GRUPO POR
004500*                             CLAVE NATURAL (WS-AREA-GRUPO TOPADA
004600*                             EN WS-MAX-GRUPO, WS-TOTAL-GRUPO SIN
004700*                             TOPE) PARA QUE QUIEN MANTENGA ESTE
004800*                             PROGRAMA NO REPITA EL ERROR DE
004900*                             TCK6207 EN CODIGO NUEVO.
005000* 25/09/2016   MVA    TCK6420 SE REVISA LA BUSQUEDA BINARIA DE
005100*                             PAREJA PROVINCIA/CANTON (SEARCH ALL
005200*                             SOBRE WS-PAR-ENT) TRAS UN RECLAMO DE
005300*                             FALSOS POSITIVOS; EL CATALOGO VENIA
005400*                             BIEN ORDENADO, NO HUBO CAMBIO DE
005500*                             CODIGO.
005600* 14/02/2018   LMG    TCK6580 SE ACLARA EN COMENTARIOS POR QUE
005700*                             SD-ENREG SOLO DECLARA LA CLAVE
005800*                             NATURAL Y DEJA EL RESTO DEL RENGLON
005900*                             COMO FILLER OPACO DURANTE EL SORT.
006000* 30/04/2020   CQR    TCK6780 SE AGREGAN COMENTARIOS DE PROPOSITO
006100*                             A LOS GRUPOS DE WORKING-STORAGE Y A
006200*                             LOS PARRAFOS DE ESCRITURA DE
006300*                             INCIDENCIA, SIN CAMBIO DE LOGICA, A
006400*                             PEDIDO DE AUDITORIA INTERNA.
006500* 17/02/2021   RQV    TCK7014 SE ACLARA EN COMENTARIOS QUE
006600*                             F-CTLARQ SE LEE EN ORDEN FISICO
006700*                             (READ NEXT RECORD) Y NO POR RECORD
006800*                             KEY, PORQUE AUN NO SE CONOCE EL
006900*                             CHECKSUM DE LA CORRIDA CUANDO SE
007000*                             BUSCA EL REGISTRO EN RUNNING.
007100* 09/09/2021   CQR    TCK7055 SE DOCUMENTA CAMPO POR CAMPO EL
007200*                             ARMADO DE CADA DQI-DETALLE, A PEDIDO
007300*                             DE QA QUE REVISABA LOS MENSAJES DE
007400*                             INCIDENCIA CONTRA LOS REPORTES DE
007500*                             7-REPORTE.
007600* 30/11/2022   RQV    TCK7203 SE ACLARA POR QUE SD-ENREG SOLO
007700*                             DECLARA LA CLAVE NATURAL COMO CAMPO
007800*                             VISIBLE DENTRO DEL REGISTRO DE
007900*                             SORT - EL RESTO DEL RENGLON DE 1040
008000*                             POSICIONES VIAJA COMO DOS BLOQUES
008100*                             DE FILLER, ANTES Y DESPUES DE LA
008200*                             CLAVE.
008300* 22/06/2023   CQR    TCK7258 SE AMPLIAN LOS COMENTARIOS DE LOS
008400*                             PARRAFOS 0700 EN ADELANTE PARA
008500*                             EXPLICAR POR QUE LOS CUATRO
008600*                             CHEQUEOS DE CAMPO (TERRITORIO,
008700*                             PAREJA, IES, CARRERA) SE EVALUAN
008800*                             TODOS EN LA MISMA PASADA Y NO SE
008900*                             EXCLUYEN ENTRE SI.
009000* 14/02/2024   RQV    TCK7310 REVISION ANUAL - SIN CAMBIOS DE
009100*                             LOGICA, SE AMPLIAN COMENTARIOS DE
009200*                             LOS GRUPOS DE DATA DIVISION.
009300* 06/03/2017   LMG    TCK6520 SE DOCUMENTA POR QUE EL CATALOGO DE
009400*                             TERRITORIO SE CARGA ENTERO EN
009500*                             MEMORIA EN VEZ DE BUSCARLO CONTRA
009600*                             UN ARCHIVO INDEXADO - EL CATALOGO
009700*                             ES PEQUENO Y SE CONSULTA UNA VEZ
009800*                             POR CADA FILA DEL LOTE.
009900* 19/11/2019   MVA    TCK6760 SE ACLARA QUE UN CATALOGO AUSENTE
010000*                             NO ABORTA LA CORRIDA - SOLO HACE
010100*                             QUE TODAS LAS PAREJAS SALGAN COMO
010200*                             INVALIDAS, PORQUE WS-CONTADOR-
010300*                             PAREJAS QUEDA EN CERO.
010400* 12/08/2022   CQR    TCK7192 SE DOCUMENTA EL ORDEN DE LOS DOS
010500*                             BARRIDOS EN 0620 (BUSCA BASE,
010600*                             COMPARA CONTRA BASE) A PEDIDO DEL
010700*                             PROGRAMADOR QUE LO MANTUVO DESPUES,
010800*                             QUE NO ENTENDIA POR QUE HACIAN
010900*                             FALTA DOS PASADAS SEPARADAS.
011000* 04/01/2025   RQV    TCK7365 SE ACLARA EN COMENTARIOS QUE
011100*                             WS-RUN-NOMBRE-ARCHIVO SE LEE DEL
011200*                             CONTROL PERO NO SE USA EN ESTE
011300*                             PASO - QUEDA POR SIMETRIA CON LOS
011400*                             DEMAS PASOS DEL LOTE.
011500* 21/07/2025   CQR    TCK7388 SE DOCUMENTA EL CRITERIO DE CUANDO
011600*                             EL CATALOGO AUSENTE NO ABORTA LA
011700*                             CORRIDA, A PEDIDO DE UN NUEVO
011800*                             INTEGRANTE DEL EQUIPO QUE LO
011900*                             CONFUNDIA CON UN ERROR SILENCIADO.
012000******************************************************************
012100 IDENTIFICATION DIVISION.
012200 PROGRAM-ID.    4-DQCHECK.
012300 AUTHOR.        C. FALCONI MORA.
012400 INSTALLATION.  DIRECCION DE ESTADISTICA - UNIDAD DE LOTES.
012500 DATE-WRITTEN.  22/09/1994.
012600 DATE-COMPILED.
012700 SECURITY.      INTERNO - SOLO PERSONAL DE LOTES.
012800******************************************************************
012900 ENVIRONMENT DIVISION.
013000 CONFIGURATION SECTION.
013100*    CLASE-ALFA SE DECLARA AQUI PERO NO SE USA EN ESTE PASO -
013200*    QUEDA DE UNA VERSION ANTERIOR QUE VALIDABA CARACTERES; SE
013300*    DEJA PORQUE QUITARLA NO SIMPLIFICA NADA Y PODRIA USARSE DE
013400*    NUEVO EN UN CHEQUEO FUTURO.
013500 SPECIAL-NAMES.
013600     CLASS CLASE-ALFA IS 'A' THRU 'Z' 'a' THRU 'z'.
013700 INPUT-OUTPUT SECTION.
013800 FILE-CONTROL.
013900*    AREA INTERMEDIA YA EMPAREJADA CON TERRITORIO, SALIDA DEL
014000*    PASO ANTERIOR (3-GEOMATCH) - ES LA ENTRADA DE ESTE PASO.
014100     SELECT F-STAGING  ASSIGN TO SALSTAG
014200         ORGANIZATION LINE SEQUENTIAL
014300         FILE STATUS IS WS-STATUS-STG.
014400
014500*    ARCHIVO DE TRABAJO DEL SORT, NO SE ABRE NI SE CIERRA
014600*    EXPLICITAMENTE - LO MANEJA LA VERBO SORT.
014700     SELECT SD-ORDENA  ASSIGN TO DISK.
014800
014900*    SALIDA DEL SORT: EL MISMO AREA INTERMEDIA, REORDENADA POR
015000*    CLAVE NATURAL PARA QUE 0500 PUEDA AGRUPAR POR CLAVE.
015100     SELECT F-ORDENADO ASSIGN TO TRAORDEN
015200         ORGANIZATION LINE SEQUENTIAL
015300         FILE STATUS IS WS-STATUS-ORD.
015400
015500*    CATALOGO OFICIAL DE PAREJAS PROVINCIA/CANTON, CARGADO
015600*    ENTERO EN MEMORIA EN 0400 PARA BUSQUEDA BINARIA.
015700     SELECT F-TERRIT   ASSIGN TO ENTTERR
015800         ORGANIZATION LINE SEQUENTIAL
015900         FILE STATUS IS WS-STATUS-TER.
016000
016100*    MAESTRO DE CONTROL DE CORRIDAS - AQUI SOLO SE LEE, PARA
016200*    UBICAR EL FILE-ID DE LA CORRIDA QUE ESTA EN RUNNING.
016300     SELECT F-CTLARQ   ASSIGN TO MAECTL
016400         ORGANIZATION INDEXED
016500         ACCESS MODE IS SEQUENTIAL
016600         RECORD KEY IS CTL-CHECKSUM
016700         FILE STATUS IS WS-STATUS-CTL.
016800
016900*    SALIDA DE INCIDENCIAS DE CALIDAD DE DATOS, UNA FILA POR
017000*    PROBLEMA ENCONTRADO - LA CONSUME 7-REPORTE.
017100     SELECT F-DQISSU   ASSIGN TO SALINCID
017200         ORGANIZATION LINE SEQUENTIAL
017300         FILE STATUS IS WS-STATUS-ISS.
017400
017500*    MAESTRO DE METRICAS DE CALIDAD, UN REGISTRO POR CORRIDA,
017600*    INDEXADO POR FILE-ID PARA QUE 7-REPORTE Y 8-CIERRE LO
017700*    PUEDAN LEER DIRECTO SIN BARRIDO SECUENCIAL.
017800     SELECT F-DQMETR   ASSIGN TO MAEMETDQ
017900         ORGANIZATION INDEXED
018000         ACCESS MODE IS SEQUENTIAL
018100         RECORD KEY IS DQM-FILE-ID
018200         FILE STATUS IS WS-STATUS-MET.
018300
018400******************************************************************
018500 DATA DIVISION.
018600 FILE SECTION.
018700*    SE DECLARA COMO AREA PLANA DE 1040 POSICIONES EN VEZ DE
018800*    COPY CPSTAGIN, PORQUE AQUI SOLO INTERESA MOVERLA A
018900*    STAGING-ENREG (WORKING-STORAGE) DESPUES DE LEERLA.
019000 FD  F-STAGING
019100     LABEL RECORD STANDARD.
019200 01  STAGING-REC-AREA           PIC X(1040).
019300
019400*    REGISTRO DE SORT: SOLO LA CLAVE NATURAL QUEDA VISIBLE PARA
019500*    LA CLAUSULA ON ASCENDING KEY; EL RESTO DEL RENGLON VIAJA
019600*    COMO DOS BLOQUES DE FILLER OPACO, ANTES Y DESPUES DE LA
019700*    CLAVE, SEGUN SU POSICION REAL DENTRO DE CPSTAGIN.
019800 SD  SD-ORDENA.
019900 01  SD-ENREG.
020000     05  FILLER                 PIC X(649).
020100     05  T-CLAVE-NATURAL         PIC X(280).
020200     05  FILLER                 PIC X(111).
020300
020400*    SALIDA DEL SORT, MISMO ANCHO QUE F-STAGING - SE VUELVE A
020500*    MOVER A STAGING-ENREG AL LEERLA EN 0510.
020600 FD  F-ORDENADO
020700     LABEL RECORD STANDARD.
020800 01  ORDENADO-REC-AREA          PIC X(1040).
020900
021000*    CATALOGO DE TERRITORIO - SOLO SE USAN LOS CAMPOS NORMALIZADOS
021100*    DE PROVINCIA Y CANTON; EL RESTO DEL LAYOUT DE CPTERRIT NO SE
021200*    NECESITA PARA ESTE CHEQUEO.
021300 FD  F-TERRIT
021400     LABEL RECORD STANDARD.
021500 01  TERRIT-ENREG.
021600     COPY CPTERRIT.
021700
021800 FD  F-CTLARQ
021900     LABEL RECORD STANDARD.
022000 01  CTLARQ-ENREG.
022100     COPY CPCTLARQ.
022200*    VISTA DE VOLCADO CRUDO DEL CONTROL DE CORRIDA, USADA EN
022300*    DISPLAY DE DIAGNOSTICO.
022400 01  CTLARQ-DIAG REDEFINES CTLARQ-ENREG PIC X(355).
022500
022600 FD  F-DQISSU
022700     LABEL RECORD STANDARD.
022800 01  DQISSU-ENREG.
022900     COPY CPDQISSU.
023000*    VISTA DE VOLCADO CRUDO DE LA INCIDENCIA, USADA EN DISPLAY
023100*    DE DIAGNOSTICO.
023200 01  DQISSU-DIAG REDEFINES DQISSU-ENREG PIC X(474).
023300
023400*    UN SOLO REGISTRO DE METRICAS SE ESCRIBE POR CORRIDA, AL
023500*    FINAL DEL PASO, EN 0800.
023600 FD  F-DQMETR
023700     LABEL RECORD STANDARD.
023800 01  DQMETR-ENREG.
023900     COPY CPDQMETR.
024000
024100******************************************************************
024200 WORKING-STORAGE SECTION.
024300
024400*    LAYOUT DEL AREA INTERMEDIA, COMPARTIDO CON LOS DEMAS PASOS
024500*    DEL LOTE - SE USA PARA INTERPRETAR LOS BYTES LEIDOS DE
024600*    F-STAGING Y F-ORDENADO.
024700 COPY CPSTAGIN.
024800
024900*    UN CAMPO DE ESTATUS POR CADA ARCHIVO/ACCESO QUE TOCA ESTE
025000*    PASO; SE REVISAN DESPUES DE CADA OPEN/READ/WRITE PARA DECIDIR
025100*    SI SE SIGUE, SE REPORTA O SE CORTA LA CORRIDA.
025200 01  WS-ESTATUS-ARCHIVOS.
025300     05  WS-STATUS-STG           PIC X(02) VALUE '00'.
025400     05  WS-STATUS-ORD           PIC X(02) VALUE '00'.
025500     05  WS-STATUS-TER           PIC X(02) VALUE '00'.
025600     05  WS-STATUS-CTL           PIC X(02) VALUE '00'.
025700     05  WS-STATUS-ISS           PIC X(02) VALUE '00'.
025800     05  WS-STATUS-MET           PIC X(02) VALUE '00'.
025900
026000*    BANDERAS DE FIN-DE-ARCHIVO Y DE CORRIDA-ENCONTRADA, USADAS
026100*    PARA CONTROLAR LOS PERFORM ... UNTIL DE LOS PARRAFOS DE
026200*    LECTURA.
026300 01  WS-INTERRUPTORES.
026400     05  WS-FIN-ORDENADO         PIC X(01) VALUE 'N'.
026500         88  WS-SIN-MAS-ORDEN        VALUE 'S'.
026600     05  WS-FIN-CTLARQ           PIC X(01) VALUE 'N'.
026700         88  WS-SIN-MAS-CTLARQ       VALUE 'S'.
026800     05  WS-CTLARQ-ENCONTRADO    PIC X(01) VALUE 'N'.
026900         88  WS-CTLARQ-OK            VALUE 'S'.
027000
027100*    TABLA DE PAREJAS PROVINCIA/CANTON VALIDAS, CARGADA DESDE EL
027200*    CATALOGO OFICIAL.  EL CATALOGO YA VIENE ORDENADO POR
027300*    PROVINCIA Y DENTRO DE CADA PROVINCIA POR CANTON, ASI QUE LA
027400*    CLAVE CONCATENADA TAMBIEN QUEDA ORDENADA Y SE PUEDE BUSCAR
027500*    POR SEARCH ALL (BUSQUEDA BINARIA) EN VEZ DE BARRIDO LINEAL.
027600 01  WS-CONTADOR-PAREJAS         PIC 9(04) COMP VALUE 0.
027700 01  WS-TABLA-TERRIT.
027800*    TABLA DE TAMANO VARIABLE (1 A 500) PORQUE EL CATALOGO DE
027900*    TERRITORIO CRECE CON EL TIEMPO (NUEVOS CANTONES); 500 ES
028000*    HOLGURA SOBRE EL TAMANO ACTUAL DEL CATALOGO OFICIAL.
028100     05  WS-PAR-ENT OCCURS 1 TO 500 TIMES
028200         DEPENDING ON WS-CONTADOR-PAREJAS
028300         ASCENDING KEY IS WS-PAR-CLAVE
028400         INDEXED BY WS-IX-PAR.
028500*        CLAVE COMPUESTA PROVINCIA + CANTON, AMBAS DE 30
028600*        POSICIONES PARA CUBRIR EL NOMBRE NORMALIZADO MAS LARGO
028700*        DEL CATALOGO.
028800         10  WS-PAR-CLAVE.
028900             15  WS-PAR-PROV     PIC X(30).
029000             15  WS-PAR-CANT     PIC X(30).
029100
029200*    CLAVE DE BUSQUEDA ARMADA CON LA PROVINCIA/CANTON DEL RENGLON
029300*    QUE SE ESTA CHEQUEANDO, PARA COMPARAR CONTRA WS-PAR-CLAVE EN
029400*    EL SEARCH ALL.  MISMO ANCHO Y ORDEN DE CAMPOS QUE WS-PAR-
029500*    CLAVE, PARA QUE LA COMPARACION SEA BYTE A BYTE DIRECTA.
029600 01  WS-CLAVE-BUSCA.
029700     05  WS-BUSCA-PROV           PIC X(30).
029800     05  WS-BUSCA-CANT           PIC X(30).
029900*    INTERRUPTOR DE RESULTADO DEL SEARCH ALL EN 0720.
030000 01  WS-PAREJA-OK                PIC X(01) VALUE 'N'.
030100     88  WS-PAREJA-VALIDA            VALUE 'S'.
030200
030300*    BUFFER DEL GRUPO DE CLAVE NATURAL QUE SE ESTA ACUMULANDO
030400*    MIENTRAS SE LEE EL ARCHIVO YA ORDENADO POR CLAVE.  AL
030500*    CAMBIAR LA CLAVE (O AL FIN DE ARCHIVO) EL GRUPO ACUMULADO
030600*    SE CIERRA Y SE EVALUA PARA DUPLICADOS Y ESTADOS EN CONFLICTO.
030700*    WS-MAX-GRUPO LIMITA CUANTOS RENGLONES DEL GRUPO SE GUARDAN
030800*    EN DETALLE (PARA LISTAR SUS NUMEROS DE FILA); WS-TOTAL-GRUPO
030900*    NO TIENE TOPE Y LLEVA EL TAMANO REAL DEL GRUPO, QUE ES EL
031000*    QUE SE SUMA A DQM-DUPLICADOS SEGUN LA REGLA DE NEGOCIO.
031100*    EL TOPE DE 200 ES UN VALOR DE DISENO, NO UNA REGLA DE
031200*    NEGOCIO - SE FIJO PARA QUE WS-AREA-GRUPO NO CREZCA SIN
031300*    LIMITE EN MEMORIA (VER TCK5990 Y TCK6207 MAS ARRIBA).
031400 77  WS-MAX-GRUPO                PIC 9(03) COMP VALUE 200.
031500*    CUANTOS MIEMBROS DEL GRUPO ACTUAL ESTAN BUFFEREADOS EN
031600*    WS-AREA-GRUPO, TOPADO EN WS-MAX-GRUPO.
031700 77  WS-CONTADOR-GRUPO           PIC 9(03) COMP VALUE 0.
031800*    TAMANO REAL DEL GRUPO ACTUAL, SIN TOPE.
031900 77  WS-TOTAL-GRUPO              PIC 9(07) COMP VALUE 0.
032000*    INDICE DE TRABAJO SOBRE WS-AREA-GRUPO.
032100 77  WS-IX-GRUPO                 PIC 9(03) COMP VALUE 0.
032200*    CLAVE NATURAL DEL GRUPO QUE SE ESTA ACUMULANDO EN TURNO.
032300 01  WS-CLAVE-ANTERIOR           PIC X(280) VALUE SPACES.
032400*    EN 'S' SOLO PARA LA PRIMERA FILA LEIDA DEL ARCHIVO, PARA
032500*    QUE 0510 SEPA QUE TODAVIA NO HAY GRUPO ANTERIOR QUE CERRAR.
032600 77  WS-PRIMERA-CLAVE            PIC X(01) VALUE 'S'.
032700     88  WS-ES-PRIMERA-CLAVE         VALUE 'S'.
032800*    UN PAR ROWNUM/ESTADO-NORM POR CADA MIEMBRO BUFFEREADO DEL
032900*    GRUPO ACTUAL.
033000 01  WS-AREA-GRUPO.
033100     05  WS-GRUPO-FILA OCCURS 200 TIMES.
033200         10  WS-GRUPO-ROWNUM     PIC 9(07) COMP.
033300         10  WS-GRUPO-ESTADO     PIC X(20).
033400
033500*    WS-ESTADO-BASE GUARDA EL PRIMER ESTADO-NORM NO BLANCO VISTO
033600*    EN EL GRUPO ACTUAL; WS-CONFLICTO-ESTADO SE ENCIENDE SI ALGUN
033700*    OTRO MIEMBRO DEL GRUPO TRAE UN ESTADO-NORM DISTINTO.
033800 01  WS-ESTADO-BASE              PIC X(20) VALUE SPACES.
033900 01  WS-CONFLICTO-ESTADO         PIC X(01) VALUE 'N'.
034000     88  WS-HAY-CONFLICTO-ESTADO     VALUE 'S'.
034100
034200*    WS-CONTADOR-ISSUE ES EL CORRELATIVO DE DQI-ISSUE-ID, UNICO
034300*    DENTRO DE LA CORRIDA; WS-ROWNUM-MUESTRA ES AREA DE TRABAJO
034400*    PARA ARMAR EL TEXTO DE DETALLE DE UNA INCIDENCIA DE
034500*    DUPLICADO.  WS-ROWNUM-MUESTRA SE DECLARA DISPLAY (NO COMP)
034600*    PORQUE VIAJA DIRECTO AL STRING DE 0610, NO A UN CALCULO.
034700 01  WS-CONTADOR-ISSUE           PIC 9(07) COMP VALUE 0.
034800 01  WS-ROWNUM-MUESTRA           PIC 9(07) VALUE 0.
034900
035000*    IDENTIFICACION DE LA CORRIDA QUE SE ESTA CHEQUEANDO, TOMADA
035100*    DEL REGISTRO DE CONTROL EN ESTATUS RUNNING (VER 0210).
035200*    WS-RUN-NOMBRE-ARCHIVO SE LEE PERO NO SE USA EN ESTE PASO -
035300*    SE GUARDA POR SIMETRIA CON LOS DEMAS PASOS QUE SI LO USAN.
035400 01  WS-DATOS-CORRIDA.
035500     05  WS-RUN-FILE-ID          PIC X(36) VALUE SPACES.
035600     05  WS-RUN-NOMBRE-ARCHIVO   PIC X(80) VALUE SPACES.
035700
035800*    AREA DE DIAGNOSTICO - VOLCADO DEL ULTIMO RENGLON LEIDO DEL
035900*    ARCHIVO DE AREA INTERMEDIA CUANDO UN ESTATUS VIENE DISTINTO
036000*    DE '00', PARA DISPLAY EN LA BITACORA DE OPERACION.  SE
036100*    REDEFINE EN RENGLONES DE 80 POSICIONES PORQUE UN DISPLAY DE
036200*    1040 DE UNA SOLA VEZ SE CORTA EN MUCHAS TERMINALES.
036300 01  WS-LINEA-VOLCADO            PIC X(1040).
036400 01  WS-VOLCADO-TABLA REDEFINES WS-LINEA-VOLCADO.
036500     05  WS-VOLCADO-RENGLON      PIC X(80) OCCURS 13 TIMES.
036600
036700******************************************************************
036800 PROCEDURE DIVISION.
036900
037000*    SECUENCIA DEL CUARTO PASO DEL LOTE: UBICA LA CORRIDA,
037100*    ORDENA EL AREA INTERMEDIA POR CLAVE NATURAL, CARGA EL
037200*    CATALOGO DE TERRITORIO EN MEMORIA, CHEQUEA CADA RENGLON Y
037300*    CADA GRUPO DE CLAVE, Y DEJA ESCRITOS EL REGISTRO DE METRICAS
037400*    Y EL ARCHIVO DE INCIDENCIAS.
037500 0100-PRINCIPAL.
037600*    UBICA LA CORRIDA Y ABRE LAS SALIDAS.
037700     PERFORM 0200-INICIO THRU 0200-EXIT.
037800*    ORDENA EL AREA INTERMEDIA POR CLAVE NATURAL.
037900     PERFORM 0300-ORDENA-STAGING THRU 0300-EXIT.
038000*    CARGA EL CATALOGO DE TERRITORIO EN MEMORIA.
038100     PERFORM 0400-CARGA-CATALOGO THRU 0400-EXIT.
038200*    CHEQUEA CADA FILA Y CADA GRUPO DE CLAVE.
038300     PERFORM 0500-CHEQUEA-ARCHIVO THRU 0500-EXIT.
038400*    GRABA EL REGISTRO DE METRICAS DE ESTA CORRIDA.
038500     PERFORM 0800-ESCRIBE-METRICAS THRU 0800-EXIT.
038600*    CIERRA LAS SALIDAS Y TERMINA EL PASO.
038700     PERFORM 0900-CIERRE THRU 0900-EXIT.
038800     STOP RUN.
038900
039000*    UBICA EL REGISTRO DE CONTROL DE ESTA CORRIDA Y ABRE LOS
039100*    ARCHIVOS DE SALIDA (INCIDENCIAS Y METRICAS) DEJANDO EL
039200*    REGISTRO DE METRICAS SEMBRADO CON EL FILE-ID/RUN-ID, QUE LOS
039300*    PARRAFOS SIGUIENTES VAN A IR SUMANDO.
039400 0200-INICIO.
039500     OPEN INPUT F-CTLARQ.
039600*    BARRE F-CTLARQ EN ORDEN FISICO HASTA ENCONTRAR EL REGISTRO
039700*    EN RUNNING O AGOTAR EL ARCHIVO.
039800     PERFORM 0210-BUSCA-CORRIDA THRU 0210-EXIT
039900         UNTIL WS-SIN-MAS-CTLARQ OR WS-CTLARQ-OK.
040000     CLOSE F-CTLARQ.
040100     OPEN OUTPUT F-DQISSU.
040200     OPEN OUTPUT F-DQMETR.
040300*    SIEMBRA EL REGISTRO DE METRICAS CON EL FILE-ID/RUN-ID DE LA
040400*    CORRIDA ENCONTRADA - LOS DEMAS CAMPOS SE VAN SUMANDO.
040500     MOVE SPACES TO DQMETR-ENREG.
040600     MOVE WS-RUN-FILE-ID TO DQM-FILE-ID.
040700     MOVE WS-RUN-FILE-ID TO DQM-RUN-ID.
040800 0200-EXIT.
040900     EXIT.
041000
041100*    LEE EL SIGUIENTE REGISTRO DE FILE-CONTROL BUSCANDO EL QUE
041200*    ESTA EN ESTATUS RUNNING - ES EL DE ESTA CORRIDA.
041300 0210-BUSCA-CORRIDA.
041400     READ F-CTLARQ NEXT RECORD
041500         AT END
041600             MOVE 'S' TO WS-FIN-CTLARQ
041700*            SOLO EL REGISTRO EN RUNNING ES EL DE ESTA CORRIDA;
041800*            CUALQUIER OTRO ESTATUS SE IGNORA Y SIGUE BUSCANDO.
041900         NOT AT END
042000             IF CTL-ESTATUS-RUNNING
042100                 MOVE 'S' TO WS-CTLARQ-ENCONTRADO
042200                 MOVE CTL-FILE-ID TO WS-RUN-FILE-ID
042300                 MOVE CTL-NOMBRE-ARCHIVO
042400                     TO WS-RUN-NOMBRE-ARCHIVO
042500             END-IF
042600     END-READ.
042700 0210-EXIT.
042800     EXIT.
042900
043000*    ORDENA EL ARCHIVO DE AREA INTERMEDIA POR CLAVE NATURAL PARA
043100*    QUE LAS FILAS DE UNA MISMA CLAVE QUEDEN CONTIGUAS.  SOLO SE
043200*    DECLARAN EN EL REGISTRO DE ORDENAMIENTO LOS BYTES DE LA
043300*    CLAVE; EL RESTO DEL RENGLON VIAJA COMO RELLENO OPACO.
043400 0300-ORDENA-STAGING.
043500*    UN SOLO VERBO SORT HACE TODO EL TRABAJO: LEE F-STAGING,
043600*    ORDENA POR LA CLAVE VISIBLE EN SD-ENREG Y ESCRIBE EL
043700*    RESULTADO EN F-ORDENADO - NO HACE FALTA PROCEDURE DE
043800*    ENTRADA NI DE SALIDA PORQUE NO SE FILTRA NI SE TRANSFORMA
043900*    NADA DURANTE EL ORDENAMIENTO.
044000     SORT SD-ORDENA
044100         ON ASCENDING KEY T-CLAVE-NATURAL
044200         USING F-STAGING
044300         GIVING F-ORDENADO.
044400 0300-EXIT.
044500     EXIT.
044600
044700*    CARGA EN MEMORIA LA PAREJA PROVINCIA/CANTON DE CADA RENGLON
044800*    DEL CATALOGO OFICIAL DE TERRITORIO, RESPETANDO EL ORDEN EN
044900*    QUE VIENE EL ARCHIVO (YA ORDENADO) PARA PODER USAR SEARCH
045000*    ALL MAS ADELANTE.
045100 0400-CARGA-CATALOGO.
045200     OPEN INPUT F-TERRIT.
045300*    SI EL CATALOGO NO SE PUEDE ABRIR, EL PASO SIGUE DE TODOS
045400*    MODOS - WS-CONTADOR-PAREJAS QUEDA EN CERO Y 0720 REPORTA
045500*    TODAS LAS PAREJAS COMO INVALIDAS, EN VEZ DE ABORTAR LA
045600*    CORRIDA POR UN CATALOGO AUSENTE.
045700     IF WS-STATUS-TER NOT = '00'
045800         GO TO 0400-EXIT
045900     END-IF.
046000     PERFORM 0410-LEE-TERRITORIO THRU 0410-EXIT
046100         UNTIL WS-STATUS-TER = '10'.
046200     CLOSE F-TERRIT.
046300 0400-EXIT.
046400     EXIT.
046500
046600*    AGREGA UNA PAREJA MAS A LA TABLA EN MEMORIA; COMO EL ARCHIVO
046700*    DE ENTRADA YA VIENE ORDENADO, NO HACE FALTA ORDENAR LA TABLA
046800*    DESPUES DE CARGARLA.
046900 0410-LEE-TERRITORIO.
047000     READ F-TERRIT.
047100*    SOLO SE AGREGA LA PAREJA SI LA LECTURA DIO '00'; UN '10'
047200*    (FIN DE ARCHIVO) SALE DE ESTE PARRAFO SIN AGREGAR NADA Y
047300*    DEJA QUE 0400 TERMINE EL PERFORM UNTIL.
047400     IF WS-STATUS-TER = '00'
047500         ADD 1 TO WS-CONTADOR-PAREJAS
047600         MOVE TER-PROVINCIA-NORM
047700             TO WS-PAR-PROV(WS-CONTADOR-PAREJAS)
047800         MOVE TER-CANTON-NORM
047900             TO WS-PAR-CANT(WS-CONTADOR-PAREJAS)
048000     END-IF.
048100 0410-EXIT.
048200     EXIT.
048300
048400*    RECORRE EL ARCHIVO YA ORDENADO POR CLAVE NATURAL, HACIENDO
048500*    LOS CHEQUEOS POR RENGLON (TERRITORIO FALTANTE, PAREJA
048600*    INVALIDA, INSTITUCION/CARRERA FALTANTE) Y ACUMULANDO CADA
048700*    FILA EN EL GRUPO DE SU CLAVE PARA DETECTAR DUPLICADOS Y
048800*    ESTADOS EN CONFLICTO AL CERRAR EL GRUPO.
048900 0500-CHEQUEA-ARCHIVO.
049000     OPEN INPUT F-ORDENADO.
049100     PERFORM 0510-LEE-ORDENADO THRU 0510-EXIT
049200         UNTIL WS-SIN-MAS-ORDEN.
049300*    EL ULTIMO GRUPO DEL ARCHIVO NO SE CIERRA DENTRO DE 0510
049400*    PORQUE NO HAY UN CAMBIO DE CLAVE QUE LO DISPARE - SE CIERRA
049500*    AQUI EXPLICITAMENTE AL TERMINAR LA LECTURA.
049600     IF WS-TOTAL-GRUPO > 0
049700         PERFORM 0600-FINALIZA-GRUPO THRU 0600-EXIT
049800     END-IF.
049900     CLOSE F-ORDENADO.
050000 0500-EXIT.
050100     EXIT.
050200
050300 0510-LEE-ORDENADO.
050400     READ F-ORDENADO
050500         AT END
050600             MOVE 'S' TO WS-FIN-ORDENADO
050700             GO TO 0510-EXIT
050800     END-READ.
050900*    REINTERPRETA EL AREA PLANA LEIDA COMO EL LAYOUT DE CPSTAGIN.
051000     MOVE ORDENADO-REC-AREA TO STAGING-ENREG.
051100
051200*    LA PRIMERA FILA LEIDA ABRE EL PRIMER GRUPO SIN CERRAR NADA
051300*    ANTES; DE AHI EN ADELANTE, UN CAMBIO DE CLAVE CIERRA EL
051400*    GRUPO ANTERIOR Y REINICIA LOS CONTADORES PARA EL SIGUIENTE.
051500     IF NOT WS-ES-PRIMERA-CLAVE
051600         IF STG-CLAVE-NATURAL NOT = WS-CLAVE-ANTERIOR
051700             PERFORM 0600-FINALIZA-GRUPO THRU 0600-EXIT
051800             MOVE 0 TO WS-CONTADOR-GRUPO
051900             MOVE 0 TO WS-TOTAL-GRUPO
052000         END-IF
052100     ELSE
052200         MOVE 'N' TO WS-PRIMERA-CLAVE
052300     END-IF.
052400     MOVE STG-CLAVE-NATURAL TO WS-CLAVE-ANTERIOR.
052500
052600*    WS-TOTAL-GRUPO CUENTA TODAS LAS FILAS DEL GRUPO SIN TOPE;
052700*    WS-CONTADOR-GRUPO (Y LA TABLA WS-AREA-GRUPO) SOLO GUARDA
052800*    DETALLE DE LAS PRIMERAS WS-MAX-GRUPO FILAS DEL GRUPO.
052900     ADD 1 TO WS-TOTAL-GRUPO.
053000     IF WS-CONTADOR-GRUPO < WS-MAX-GRUPO
053100         ADD 1 TO WS-CONTADOR-GRUPO
053200         MOVE STG-ROW-NUM
053300             TO WS-GRUPO-ROWNUM(WS-CONTADOR-GRUPO)
053400         MOVE STG-ESTADO-NORM
053500             TO WS-GRUPO-ESTADO(WS-CONTADOR-GRUPO)
053600     END-IF.
053700
053800     PERFORM 0700-CHEQUEA-FILA THRU 0700-EXIT.
053900 0510-EXIT.
054000     EXIT.
054100
054200*    CIERRA EL GRUPO DE LA CLAVE WS-CLAVE-ANTERIOR: SI TIENE MAS
054300*    DE UN MIEMBRO, SUMA EL TAMANO REAL DEL GRUPO (WS-TOTAL-GRUPO,
054400*    SIN TOPE) A DQM-DUPLICADOS Y LEVANTA UNA INCIDENCIA DE
054500*    DUPLICADO POR CADA MIEMBRO BUFFEREADO EN DETALLE; DESPUES
054600*    REVISA SI TRAE ESTADOS EN CONFLICTO.
054700 0600-FINALIZA-GRUPO.
054800*    UN GRUPO DE UN SOLO MIEMBRO NO ES DUPLICADO - SOLO CUENTA
054900*    SI DOS O MAS FILAS COMPARTEN LA MISMA CLAVE NATURAL.
055000     IF WS-TOTAL-GRUPO > 1
055100         ADD WS-TOTAL-GRUPO TO DQM-DUPLICADOS
055200         PERFORM 0610-ESCRIBE-DUP-ISSUE THRU 0610-EXIT
055300             VARYING WS-IX-GRUPO FROM 1 BY 1
055400             UNTIL WS-IX-GRUPO > WS-CONTADOR-GRUPO
055500     END-IF.
055600*    EL CHEQUEO DE ESTADOS EN CONFLICTO CORRE SIEMPRE, AUNQUE
055700*    EL GRUPO NO SEA DUPLICADO (UN GRUPO DE UNO TAMBIEN PUEDE
055800*    TENER UN ESTADO QUE DIFIERA DE OTRA CORRIDA, PERO ESO LO
055900*    REVISA OTRO PASO - AQUI SOLO SE MIRA DENTRO DEL GRUPO).
056000     PERFORM 0620-CHEQUEA-ESTADO-GRUPO THRU 0620-EXIT.
056100 0600-EXIT.
056200     EXIT.
056300
056400*    UNA INCIDENCIA DE DUPLICADO POR CADA FILA BUFFEREADA EN
056500*    DETALLE (HASTA WS-MAX-GRUPO); EL DETALLE SOLO CITA UNA FILA
056600*    POR INCIDENCIA, NO LA LISTA COMPLETA DEL GRUPO.
056700 0610-ESCRIBE-DUP-ISSUE.
056800*    REGISTRO EN BLANCO ANTES DE LLENARLO, PARA QUE NO QUEDEN
056900*    RESIDUOS DE LA INCIDENCIA ANTERIOR EN CAMPOS NO TOCADOS.
057000     MOVE SPACES TO DQISSU-ENREG.
057100*    CORRELATIVO UNICO DE INCIDENCIA DENTRO DE LA CORRIDA.
057200     ADD 1 TO WS-CONTADOR-ISSUE.
057300     MOVE WS-CONTADOR-ISSUE TO DQI-ISSUE-ID.
057400*    DQI-RUN-ID LIGA LA INCIDENCIA A LA CORRIDA QUE LA GENERO.
057500     MOVE WS-RUN-FILE-ID    TO DQI-RUN-ID.
057600     SET DQI-TIPO-CLAVE-DUP TO TRUE.
057700     MOVE WS-CLAVE-ANTERIOR TO DQI-CLAVE-NATURAL.
057800     MOVE SPACES TO DQI-DETALLE.
057900*    CITA SOLO UNA DE LAS FILAS DEL GRUPO EN EL DETALLE - LA
058000*    QUE CORRESPONDE AL INDICE WS-IX-GRUPO DE ESTA ITERACION.
058100     MOVE WS-GRUPO-ROWNUM(WS-IX-GRUPO) TO WS-ROWNUM-MUESTRA.
058200     STRING 'FILA DE ENTRADA ' DELIMITED BY SIZE
058300         WS-ROWNUM-MUESTRA DELIMITED BY SIZE
058400         ' DUPLICA CLAVE NATURAL' DELIMITED BY SIZE
058500         INTO DQI-DETALLE.
058600     WRITE DQISSU-ENREG.
058700 0610-EXIT.
058800     EXIT.
058900
059000*    UN GRUPO TIENE CONFLICTO DE ESTADO SI TRAE MAS DE UN VALOR
059100*    DISTINTO DE ESTADO-NORM NO EN BLANCO.  SE BUSCA EL PRIMER
059200*    VALOR NO BLANCO COMO BASE Y SE COMPARA CONTRA EL RESTO.
059300 0620-CHEQUEA-ESTADO-GRUPO.
059400     MOVE SPACES TO WS-ESTADO-BASE.
059500     MOVE 'N' TO WS-CONFLICTO-ESTADO.
059600*    PRIMER BARRIDO: ENCUENTRA EL ESTADO-NORM BASE DEL GRUPO.
059700     PERFORM 0622-BUSCA-BASE-ESTADO THRU 0622-EXIT
059800         VARYING WS-IX-GRUPO FROM 1 BY 1
059900         UNTIL WS-IX-GRUPO > WS-CONTADOR-GRUPO
060000         OR WS-ESTADO-BASE NOT = SPACES.
060100*    SEGUNDO BARRIDO: SOLO SI SE ENCONTRO UNA BASE, COMPARA CADA
060200*    MIEMBRO CONTRA ELLA (SI TODO EL GRUPO VIENE EN BLANCO, NO
060300*    HAY NADA QUE COMPARAR).
060400     IF WS-ESTADO-BASE NOT = SPACES
060500         PERFORM 0624-COMPARA-ESTADO THRU 0624-EXIT
060600             VARYING WS-IX-GRUPO FROM 1 BY 1
060700             UNTIL WS-IX-GRUPO > WS-CONTADOR-GRUPO
060800             OR WS-HAY-CONFLICTO-ESTADO
060900     END-IF.
061000     IF WS-HAY-CONFLICTO-ESTADO
061100         ADD 1 TO DQM-ESTADO-CONFL
061200         PERFORM 0626-ESCRIBE-CONFLICTO-ISSUE THRU 0626-EXIT
061300     END-IF.
061400 0620-EXIT.
061500     EXIT.
061600
061700*    SE DETIENE EN EL PRIMER MIEMBRO NO BLANCO DEL GRUPO (VER LA
061800*    CLAUSULA UNTIL EN 0620) - ESE ES EL QUE QUEDA COMO BASE DE
061900*    COMPARACION.
062000 0622-BUSCA-BASE-ESTADO.
062100     IF WS-GRUPO-ESTADO(WS-IX-GRUPO) NOT = SPACES
062200         MOVE WS-GRUPO-ESTADO(WS-IX-GRUPO) TO WS-ESTADO-BASE
062300     END-IF.
062400 0622-EXIT.
062500     EXIT.
062600
062700*    COMPARA CADA MIEMBRO DEL GRUPO CONTRA LA BASE; LOS MIEMBROS
062800*    EN BLANCO NO CUENTAN COMO CONFLICTO, SOLO LOS QUE TRAEN UN
062900*    VALOR DISTINTO AL DE LA BASE.
063000 0624-COMPARA-ESTADO.
063100     IF WS-GRUPO-ESTADO(WS-IX-GRUPO) NOT = SPACES
063200         AND WS-GRUPO-ESTADO(WS-IX-GRUPO) NOT = WS-ESTADO-BASE
063300         MOVE 'S' TO WS-CONFLICTO-ESTADO
063400     END-IF.
063500 0624-EXIT.
063600     EXIT.
063700
063800*    UNA SOLA INCIDENCIA DE CONFLICTO DE ESTADO POR GRUPO, SIN
063900*    IMPORTAR CUANTOS MIEMBROS DISCREPAN DE LA BASE.
064000 0626-ESCRIBE-CONFLICTO-ISSUE.
064100     MOVE SPACES TO DQISSU-ENREG.
064200     ADD 1 TO WS-CONTADOR-ISSUE.
064300     MOVE WS-CONTADOR-ISSUE TO DQI-ISSUE-ID.
064400     MOVE WS-RUN-FILE-ID    TO DQI-RUN-ID.
064500     SET DQI-TIPO-ESTADO-CONFL TO TRUE.
064600*    LA CLAVE NATURAL DEL GRUPO, NO UNA FILA EN PARTICULAR - EL
064700*    CONFLICTO ES DE LA CLAVE COMPLETA, NO DE UN MIEMBRO SOLO.
064800     MOVE WS-CLAVE-ANTERIOR TO DQI-CLAVE-NATURAL.
064900     MOVE SPACES TO DQI-DETALLE.
065000     STRING 'LA CLAVE TRAE MAS DE UN ESTADO-NORM DISTINTO'
065100         DELIMITED BY SIZE
065200         INTO DQI-DETALLE.
065300     WRITE DQISSU-ENREG.
065400 0626-EXIT.
065500     EXIT.
065600
065700*    CHEQUEOS QUE SE EVALUAN RENGLON POR RENGLON, SIN IMPORTAR SI
065800*    LA CLAVE SE REPITE O NO: TERRITORIO FALTANTE, PAREJA
065900*    PROVINCIA/CANTON INVALIDA, INSTITUCION FALTANTE Y CARRERA
066000*    FALTANTE.
066100 0700-CHEQUEA-FILA.
066200*    TERRITORIO FALTANTE Y PAREJA INVALIDA SON MUTUAMENTE
066300*    EXCLUYENTES (SI NO HAY PROVINCIA/CANTON NO TIENE SENTIDO
066400*    BUSCAR LA PAREJA), PERO AMBOS SON INDEPENDIENTES DE LOS
066500*    CHEQUEOS DE IES Y CARRERA QUE SIGUEN.
066600     IF STG-PROVINCIA-NORM = SPACES OR STG-CANTON-NORM = SPACES
066700         ADD 1 TO DQM-TERRITORIO-INVAL
066800         PERFORM 0705-ESCRIBE-TERR-FALTA THRU 0705-EXIT
066900     ELSE
067000         PERFORM 0720-CHEQUEA-PAREJA THRU 0720-EXIT
067100     END-IF.
067200
067300*    ESTE CHEQUEO CORRE SIN IMPORTAR EL RESULTADO DEL ANTERIOR -
067400*    UNA FILA PUEDE LEVANTAR VARIAS INCIDENCIAS DISTINTAS.
067500     IF STG-NOMBRE-IES = SPACES
067600         ADD 1 TO DQM-IES-FALTANTE
067700         PERFORM 0730-ESCRIBE-IES-FALTA THRU 0730-EXIT
067800     END-IF.
067900
068000*    IGUAL QUE EL DE IES, INDEPENDIENTE DE LOS DEMAS CHEQUEOS.
068100     IF STG-NOMBRE-CARRERA = SPACES
068200         ADD 1 TO DQM-CARRERA-FALTANTE
068300         PERFORM 0740-ESCRIBE-CARRERA-FALTA THRU 0740-EXIT
068400     END-IF.
068500 0700-EXIT.
068600     EXIT.
068700
068800*    TERRITORIO FALTANTE ES DISTINTO DE PAREJA INVALIDA: AQUI
068900*    NINGUNO DE LOS DOS CAMPOS NORMALIZADOS TRAE VALOR, ASI QUE NI
069000*    SIQUIERA SE INTENTA LA BUSQUEDA CONTRA EL CATALOGO.
069100 0705-ESCRIBE-TERR-FALTA.
069200     MOVE SPACES TO DQISSU-ENREG.
069300     ADD 1 TO WS-CONTADOR-ISSUE.
069400     MOVE WS-CONTADOR-ISSUE TO DQI-ISSUE-ID.
069500     MOVE WS-RUN-FILE-ID    TO DQI-RUN-ID.
069600     SET DQI-TIPO-TERR-FALT TO TRUE.
069700*    AQUI LA CLAVE ES DE LA FILA ACTUAL, NO DEL GRUPO - ESTE
069800*    CHEQUEO ES POR RENGLON, NO POR CLAVE NATURAL.
069900     MOVE STG-CLAVE-NATURAL TO DQI-CLAVE-NATURAL.
070000     MOVE SPACES TO DQI-DETALLE.
070100*    EL DETALLE CITA EL NUMERO DE FILA DE ENTRADA, NO LA CLAVE,
070200*    PORQUE LA CLAVE YA QUEDA EN DQI-CLAVE-NATURAL.
070300     STRING 'FILA ' DELIMITED BY SIZE
070400         STG-ROW-NUM DELIMITED BY SIZE
070500         ' SIN PROVINCIA-NORM O CANTON-NORM' DELIMITED BY SIZE
070600         INTO DQI-DETALLE.
070700     WRITE DQISSU-ENREG.
070800 0705-EXIT.
070900     EXIT.
071000
071100*    LA PAREJA SE BUSCA POR SEARCH ALL (BUSQUEDA BINARIA) SOBRE
071200*    LA TABLA CARGADA EN 0400, QUE VIENE ORDENADA IGUAL QUE EL
071300*    CATALOGO DE ORIGEN.
071400 0720-CHEQUEA-PAREJA.
071500*    SUPONE INVALIDA HASTA QUE EL SEARCH ALL LA ENCUENTRE.
071600     MOVE 'N' TO WS-PAREJA-OK.
071700*    SI EL CATALOGO NO CARGO NINGUNA PAREJA (0400 NO PUDO ABRIR
071800*    ENTTERR), NO TIENE SENTIDO BUSCAR - TODO QUEDA INVALIDO.
071900     IF WS-CONTADOR-PAREJAS > 0
072000         MOVE STG-PROVINCIA-NORM TO WS-BUSCA-PROV
072100         MOVE STG-CANTON-NORM    TO WS-BUSCA-CANT
072200         SET WS-IX-PAR TO 1
072300         SEARCH ALL WS-PAR-ENT
072400             AT END
072500                 CONTINUE
072600             WHEN WS-PAR-CLAVE(WS-IX-PAR) = WS-CLAVE-BUSCA
072700                 MOVE 'S' TO WS-PAREJA-OK
072800         END-SEARCH
072900     END-IF.
073000     IF NOT WS-PAREJA-VALIDA
073100         ADD 1 TO DQM-PAREJA-INVAL
073200         PERFORM 0725-ESCRIBE-PAREJA-ISSUE THRU 0725-EXIT
073300     END-IF.
073400 0720-EXIT.
073500     EXIT.
073600
073700*    SE CITA LA PAREJA PROVINCIA/CANTON OFENSORA EN EL DETALLE
073800*    PARA QUE EL ANALISTA DE CALIDAD NO TENGA QUE RELEER LA FILA
073900*    ORIGINAL.
074000 0725-ESCRIBE-PAREJA-ISSUE.
074100     MOVE SPACES TO DQISSU-ENREG.
074200     ADD 1 TO WS-CONTADOR-ISSUE.
074300     MOVE WS-CONTADOR-ISSUE TO DQI-ISSUE-ID.
074400     MOVE WS-RUN-FILE-ID    TO DQI-RUN-ID.
074500     SET DQI-TIPO-TERR-INVAL TO TRUE.
074600     MOVE STG-CLAVE-NATURAL TO DQI-CLAVE-NATURAL.
074700     MOVE SPACES TO DQI-DETALLE.
074800     STRING STG-PROVINCIA-NORM DELIMITED BY SPACE
074900         '/' DELIMITED BY SIZE
075000         STG-CANTON-NORM DELIMITED BY SPACE
075100         ' NO ESTA EN EL CATALOGO' DELIMITED BY SIZE
075200         INTO DQI-DETALLE.
075300     WRITE DQISSU-ENREG.
075400 0725-EXIT.
075500     EXIT.
075600
075700*    INSTITUCION FALTANTE SE REPORTA AUNQUE LA FILA YA HAYA
075800*    LEVANTADO OTRA INCIDENCIA EN 0700 - LOS CHEQUEOS DE 0700 SON
075900*    INDEPENDIENTES ENTRE SI.
076000 0730-ESCRIBE-IES-FALTA.
076100     MOVE SPACES TO DQISSU-ENREG.
076200     ADD 1 TO WS-CONTADOR-ISSUE.
076300     MOVE WS-CONTADOR-ISSUE TO DQI-ISSUE-ID.
076400     MOVE WS-RUN-FILE-ID    TO DQI-RUN-ID.
076500     SET DQI-TIPO-IES-FALT TO TRUE.
076600     MOVE STG-CLAVE-NATURAL TO DQI-CLAVE-NATURAL.
076700     MOVE SPACES TO DQI-DETALLE.
076800*    EL MENSAJE SOLO DICE QUE FALTA EL NOMBRE-IES; NO HACE
076900*    FALTA CITAR LA CLAVE EN EL TEXTO, YA QUEDA EN EL CAMPO.
077000     STRING 'FILA ' DELIMITED BY SIZE
077100         STG-ROW-NUM DELIMITED BY SIZE
077200         ' SIN NOMBRE-IES' DELIMITED BY SIZE
077300         INTO DQI-DETALLE.
077400     WRITE DQISSU-ENREG.
077500 0730-EXIT.
077600     EXIT.
077700
077800*    CARRERA FALTANTE, IGUAL QUE INSTITUCION FALTANTE EN 0730, SE
077900*    EVALUA SIN IMPORTAR EL RESULTADO DE LOS OTROS CHEQUEOS DE
078000*    0700.
078100 0740-ESCRIBE-CARRERA-FALTA.
078200     MOVE SPACES TO DQISSU-ENREG.
078300     ADD 1 TO WS-CONTADOR-ISSUE.
078400     MOVE WS-CONTADOR-ISSUE TO DQI-ISSUE-ID.
078500     MOVE WS-RUN-FILE-ID    TO DQI-RUN-ID.
078600     SET DQI-TIPO-CARRERA-FALT TO TRUE.
078700     MOVE STG-CLAVE-NATURAL TO DQI-CLAVE-NATURAL.
078800     MOVE SPACES TO DQI-DETALLE.
078900*    MISMO PATRON DE MENSAJE QUE 0730, CAMBIANDO SOLO EL
079000*    NOMBRE DEL CAMPO QUE FALTA.
079100     STRING 'FILA ' DELIMITED BY SIZE
079200         STG-ROW-NUM DELIMITED BY SIZE
079300         ' SIN NOMBRE-CARRERA' DELIMITED BY SIZE
079400         INTO DQI-DETALLE.
079500     WRITE DQISSU-ENREG.
079600 0740-EXIT.
079700     EXIT.
079800
079900*    EL REGISTRO DE METRICAS SE ESCRIBE UNA SOLA VEZ POR CORRIDA,
080000*    AL FINAL, CON LOS ACUMULADORES DQM-* QUE SE FUERON SUMANDO
080100*    DURANTE TODO EL CHEQUEO DEL ARCHIVO.
080200 0800-ESCRIBE-METRICAS.
080300*    INVALID KEY SOLO PUEDE DARSE SI YA EXISTE UN REGISTRO CON
080400*    ESTE FILE-ID, LO QUE NO DEBERIA PASAR EN UNA CORRIDA NUEVA -
080500*    SE DEJA CONSTANCIA EN BITACORA PARA QUE OPERACION LO VEA.
080600     WRITE DQMETR-ENREG
080700         INVALID KEY
080800             DISPLAY 'DQCHECK: NO SE PUDO ESCRIBIR DQMETR'
080900     END-WRITE.
081000 0800-EXIT.
081100     EXIT.
081200
081300*    NO HAY NADA QUE REPORTAR AQUI; EL RESULTADO DE LA CORRIDA
081400*    (OK O CON INCIDENCIAS) LO DECIDE EL SIGUIENTE PASO (8-CIERRE)
081500*    LEYENDO EL REGISTRO DE METRICAS QUE SE ACABA DE ESCRIBIR.
081600 0900-CIERRE.
081700*    F-STAGING, F-ORDENADO Y F-TERRIT YA QUEDARON CERRADOS POR
081800*    SUS PROPIOS PARRAFOS (0300, 0400, 0500); AQUI SOLO QUEDAN
081900*    LAS DOS SALIDAS QUE SE ABRIERON EN 0200.
082000     CLOSE F-DQISSU F-DQMETR.
082100 0900-EXIT.
082200     EXIT.
