000100******************************************************************
000200* Author:    C. Falconi Mora
000300* Date:      22/03/1995
000400* Purpose:   Octavo y ultimo paso del lote de ingesta de oferta
000500*            academica.  Cierra el registro de FILE-CONTROL de
000600*            la corrida (SUCCESS o FAILED segun si se pudieron
000700*            leer las metricas de la corrida), deja una nota
000800*            resumen con los contadores del hecho SCD-2 y
000900*            escribe las metricas por paso del lote.
001000* Tectonics: cobc
001100*------------------------------------------------------------
001200* REGISTRO DE CAMBIOS
001300* FECHA        INIC   TCK     DESCRIPCION
001400* 22/03/1995   LMG    TCK3355 VERSION INICIAL DEL CIERRE.
001500* 19/02/1999   RQV    TCK2290 AJUSTE Y2K - SIN IMPACTO (ESTA
001600*                             ENTRADA SE REGISTRA FUERA DE ORDEN
001700*                             PORQUE EL ENCABEZADO SE COPIO DEL
001800*                             PASO 4, YA AJUSTADO PARA EL AÑO
001900*                             2000).
002000* 11/07/2006   JOA    TCK4821 LA NOTA RESUMEN AHORA INCLUYE LOS
002100*                             CONTADORES DEL HECHO SCD-2.
002200* 08/05/2012   MVA    TCK5990 SI NO SE PUDO LEER EL REGISTRO DE
002300*                             METRICAS LA CORRIDA SE CIERRA COMO
002400*                             FAILED EN VEZ DE SUCCESS.
002500* 14/11/2013   PHB    TCK6180 SE ACLARA POR QUE LOS TOTALES DE
002600*                             MANTENIMIENTO E INCIDENCIAS SE
002700*                             DECLARAN A NIVEL 77: SON
002800*                             ACUMULADORES DE TRABAJO DE ESTE
002900*                             CIERRE, NO CAMPOS DE NINGUN MAESTRO.
003000* 25/09/2016   MVA    TCK6420 SE REVISA QUE LA DURACION EN
003100*                             SEGUNDOS DE CADA PASO QUEDE EN CERO
003200*                             A PROPOSITO - ESTE TALLER NO MIDE
003300*                             TIEMPOS DE CORRIDA.
003400* 12/06/2019   CQR    TCK6710 SE AGREGAN COMENTARIOS DE PROPOSITO
003500*                             A LOS GRUPOS DE WORKING-STORAGE Y A
003600*                             LOS PARRAFOS DE ARRANQUE Y CIERRE,
003700*                             SIN CAMBIO DE LOGICA.
003800* 04/03/2020   MVA    TCK6850 SE ACLARA EN COMENTARIOS POR QUE
003900*                             F-CTLARQ SE ABRE I-O EN VEZ DE
004000*                             INPUT - ESTE ES EL UNICO PASO QUE
004100*                             REESCRIBE EL REGISTRO DE CONTROL.
004200* 19/08/2021   PHB    TCK7040 SE DOCUMENTA LA NOTA RESUMEN QUE
004300*                             ARMA 0300 CON STRING, CAMPO POR
004400*                             CAMPO, A PEDIDO DE UN ANALISTA QUE
004500*                             NO ENCONTRABA DE DONDE SALIA EL
004600*                             TEXTO DE CTL-NOTAS.
004700* 27/01/2022   JOA    TCK7170 SE ACLARA QUE LAS CUATRO METRICAS
004800*                             POR PASO QUE ESCRIBE 0400 SON FIJAS
004900*                             (CARGA-STAGING/CHEQUEO-CALIDAD/
005000*                             MANTENIMIENTO-HECHO/REPORTE) Y QUE
005100*                             AGREGAR UN PASO NUEVO AL LOTE
005200*                             REQUIERE UN WRITE ADICIONAL AQUI.
005300* 15/06/2023   CQR    TCK7260 SE REVISA QUE 0400 NO ESCRIBA NADA
005400*                             SI LA CORRIDA CERRO EN FAILED - SE
005500*                             CONFIRMA QUE EL GO TO TEMPRANO YA
005600*                             CUBRE ESE CASO, SIN CAMBIOS.
005700* 09/04/2025   VHR    TCK7400 SE ACLARA QUE LAS CUATRO METRICAS DE
005800*                             0400 SE ESCRIBEN SIEMPRE EN EL MISMO
005900*                             ORDEN (CARGA/CALIDAD/MANTENIMIENTO/
006000*                             REPORTE), INDEPENDIENTE DE COMO LOS
006100*                             PASOS ANTERIORES HAYAN CORRIDO.
006200* 06/02/2026   VHR    TCK7442 SE COMPLETA LA NOTA DE CIERRE
006300*                             FAILED EN 0300, QUE QUEDABA CORTADA
006400*                             A MEDIA FRASE ("NO SE ENCONTRARON
006500*                             LAS") - NO ERA UN RECORTE POR ANCHO
006600*                             DE CAMPO, CTL-NOTAS ES X(120) Y EL
006700*                             LITERAL ORIGINAL NO LLEGABA NI A LA
006800*                             MITAD.
006900******************************************************************
007000 IDENTIFICATION DIVISION.
007100 PROGRAM-ID.    8-CIERRE.
007200 AUTHOR.        C. FALCONI MORA.
007300 INSTALLATION.  DIRECCION DE ESTADISTICA - UNIDAD DE LOTES.
007400 DATE-WRITTEN.  22/03/1995.
007500 DATE-COMPILED.
007600 SECURITY.      INTERNO - SOLO PERSONAL DE LOTES.
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000*    CLASE DECLARADA POR CONVENCION DEL TALLER EN TODO PROGRAMA
008100*    DE ESTE LOTE, AUNQUE ESTE CIERRE NO LA USA DIRECTAMENTE.
008200 SPECIAL-NAMES.
008300     CLASS CLASE-ALFA IS 'A' THRU 'Z' 'a' THRU 'z'.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600*    MAESTRO DE CONTROL DE CORRIDAS - ESTE PASO LO ABRE I-O
008700*    PORQUE ES EL UNICO QUE REESCRIBE EL REGISTRO DE LA CORRIDA
008800*    (ESTATUS Y NOTA RESUMEN) ANTES DE TERMINAR EL LOTE.
008900     SELECT F-CTLARQ   ASSIGN TO MAECTL
009000         ORGANIZATION INDEXED
009100         ACCESS MODE IS DYNAMIC
009200         RECORD KEY IS CTL-CHECKSUM
009300         FILE STATUS IS WS-STATUS-CTL.
009400
009500*    REGISTRO DE METRICAS DE LA CORRIDA - SE LEE UNA SOLA VEZ
009600*    POR RANDOM PARA SABER SI LA CORRIDA TUVO METRICAS Y PARA
009700*    ARMAR LA NOTA RESUMEN Y LAS METRICAS POR PASO.
009800     SELECT F-DQMETR   ASSIGN TO MAEMETDQ
009900         ORGANIZATION INDEXED
010000         ACCESS MODE IS RANDOM
010100         RECORD KEY IS DQM-FILE-ID
010200         FILE STATUS IS WS-STATUS-MET.
010300
010400*    SALIDA DE ESTE PASO - UNA FILA POR CADA PASO DEL LOTE, CON
010500*    LA CANTIDAD DE FILAS QUE MANEJO CADA UNO.
010600     SELECT F-METPAS   ASSIGN TO SALMETPA
010700         ORGANIZATION LINE SEQUENTIAL
010800         FILE STATUS IS WS-STATUS-PAS.
010900
011000******************************************************************
011100 DATA DIVISION.
011200 FILE SECTION.
011300*    MISMO MAESTRO DE CONTROL QUE USAN 1-CHECKSUM Y 7-REPORTE -
011400*    AQUI ES DONDE SE LE DA EL ESTATUS FINAL A LA CORRIDA.
011500 FD  F-CTLARQ
011600     LABEL RECORD STANDARD.
011700 01  CTLARQ-ENREG.
011800     COPY CPCTLARQ.
011900*    VISTA DE VOLCADO CRUDO DEL CONTROL DE CORRIDA, USADA EN
012000*    DISPLAY DE DIAGNOSTICO.
012100 01  CTLARQ-DIAG REDEFINES CTLARQ-ENREG PIC X(355).
012200
012300*    REGISTRO DE METRICAS ESCRITO POR 4-DQCHECK Y ACTUALIZADO
012400*    POR 6-FATOOFER - ES LA FUENTE DE TODOS LOS CONTADORES QUE
012500*    ESTE CIERRE CITA EN LA NOTA RESUMEN Y EN LAS METRICAS POR
012600*    PASO.
012700 FD  F-DQMETR
012800     LABEL RECORD STANDARD.
012900 01  DQMETR-ENREG.
013000     COPY CPDQMETR.
013100*    VISTA DE VOLCADO CRUDO DEL REGISTRO DE METRICAS.
013200 01  DQMETR-DIAG REDEFINES DQMETR-ENREG PIC X(157).
013300
013400*    SALIDA DE ESTE PASO - UNA FILA POR PASO DEL LOTE, LAYOUT
013500*    DEFINIDO EN CPMETPAS.
013600 FD  F-METPAS
013700     LABEL RECORD STANDARD.
013800 01  METPAS-ENREG.
013900     COPY CPMETPAS.
014000*    VISTA DE VOLCADO CRUDO DE LA METRICA POR PASO.
014100 01  METPAS-DIAG REDEFINES METPAS-ENREG PIC X(76).
014200
014300******************************************************************
014400 WORKING-STORAGE SECTION.
014500
014600*    UN CAMPO DE ESTATUS POR CADA ARCHIVO QUE TOCA EL CIERRE.
014700 01  WS-ESTATUS-ARCHIVOS.
014800     05  WS-STATUS-CTL           PIC X(02) VALUE '00'.
014900     05  WS-STATUS-MET           PIC X(02) VALUE '00'.
015000     05  WS-STATUS-PAS           PIC X(02) VALUE '00'.
015100
015200*    WS-CTLARQ-ENCONTRADO SE ENCIENDE CUANDO 0210 LOCALIZA EL
015300*    REGISTRO EN RUNNING; WS-METRICAS-OK SE ENCIENDE SOLO SI EL
015400*    READ DE F-DQMETR EN 0200 ENCUENTRA EL REGISTRO DE LA MISMA
015500*    CORRIDA - DE AHI DEPENDE SI EL CIERRE ES SUCCESS O FAILED.
015600 01  WS-INTERRUPTORES.
015700     05  WS-CTLARQ-ENCONTRADO    PIC X(01) VALUE 'N'.
015800         88  WS-CTLARQ-OK            VALUE 'S'.
015900     05  WS-METRICAS-OK          PIC X(01) VALUE 'N'.
016000         88  WS-HAY-METRICAS         VALUE 'S'.
016100
016200*    IDENTIFICACION DE LA CORRIDA QUE SE ESTA CERRANDO, TOMADA
016300*    DEL REGISTRO DE CONTROL EN ESTATUS RUNNING (VER 0210).
016400 01  WS-DATOS-CORRIDA.
016500     05  WS-RUN-FILE-ID          PIC X(36) VALUE SPACES.
016600
016700*    TOTALES DE PASO QUE SE ESCRIBEN EN EL REGISTRO DE METRICAS
016800*    POR PASO; SUELTOS A NIVEL 77 PORQUE SON ACUMULADORES DE
016900*    TRABAJO DE ESTE CIERRE Y NO CAMPOS DE NINGUN MAESTRO.
017000 77  WS-TOTAL-MANTENIMIENTO      PIC 9(07) COMP VALUE 0.
017100 77  WS-TOTAL-INCIDENCIAS        PIC 9(07) COMP VALUE 0.
017200
017300*    AREA DE TRABAJO PARA ARMAR LA NOTA RESUMEN DEL HECHO SCD-2
017400*    ANTES DE MOVERLA A CTL-NOTAS EN 0300 - 120 BYTES PORQUE ES
017500*    EL ANCHO DE CTL-NOTAS EN CPCTLARQ Y EL STRING NO PUEDE
017600*    DESBORDARLO SIN TRUNCAR LA NOTA.
017700 01  WS-NOTA-ARMADA               PIC X(120) VALUE SPACES.
017800
017900******************************************************************
018000 PROCEDURE DIVISION.
018100
018200*    SECUENCIA DEL OCTAVO Y ULTIMO PASO: UBICA LA CORRIDA Y SUS
018300*    METRICAS, DECIDE SUCCESS O FAILED Y REESCRIBE EL CONTROL,
018400*    ESCRIBE LAS METRICAS POR PASO DEL LOTE Y CIERRA LOS
018500*    ARCHIVOS.  ESTE ES EL UNICO PASO QUE TOCA EL REGISTRO DE
018600*    FILE-CONTROL DESPUES DE 1-CHECKSUM.
018700 0100-PRINCIPAL.
018800*    UBICA LA CORRIDA Y SUS METRICAS.
018900     PERFORM 0200-INICIO THRU 0200-EXIT.
019000*    DECIDE SUCCESS/FAILED Y REESCRIBE EL CONTROL.
019100     PERFORM 0300-FINALIZA-CORRIDA THRU 0300-EXIT.
019200*    ESCRIBE LA METRICA DE CADA PASO DEL LOTE.
019300     PERFORM 0400-ESCRIBE-METRICAS-PASO THRU 0400-EXIT.
019400*    CIERRA TODO LO QUE QUEDO ABIERTO.
019500     PERFORM 0900-CIERRE THRU 0900-EXIT.
019600     STOP RUN.
019700
019800*    LOCALIZA EL REGISTRO DE FILE-CONTROL EN ESTATUS RUNNING Y
019900*    DEJA EL CURSOR AHI PARA LA REESCRITURA EN 0300, LUEGO LEE
020000*    EL REGISTRO DE METRICAS DE LA MISMA CORRIDA.
020100 0200-INICIO.
020200*    I-O PORQUE 0300 VA A REESCRIBIR ESTE MISMO REGISTRO.
020300     OPEN I-O F-CTLARQ.
020400     PERFORM 0210-BUSCA-CORRIDA THRU 0210-EXIT
020500         UNTIL WS-CTLARQ-OK OR WS-STATUS-CTL = '10'.
020600
020700*    SOLO SE INTENTA LEER LAS METRICAS SI SE LOCALIZO LA
020800*    CORRIDA - SI NO, WS-METRICAS-OK QUEDA EN SU VALOR INICIAL
020900*    'N' Y 0300 CIERRA DIRECTO EN FAILED.
021000     OPEN INPUT F-DQMETR.
021100     IF WS-CTLARQ-OK
021200         MOVE WS-RUN-FILE-ID TO DQM-FILE-ID
021300         READ F-DQMETR
021400             INVALID KEY
021500                 MOVE 'N' TO WS-METRICAS-OK
021600             NOT INVALID KEY
021700                 MOVE 'S' TO WS-METRICAS-OK
021800         END-READ
021900     END-IF.
022000
022100*    SALIDA DE METRICAS POR PASO - SE ABRE AUNQUE LA CORRIDA
022200*    VAYA A CERRAR EN FAILED; 0400 DECIDE SI ESCRIBE ALGO.
022300     OPEN OUTPUT F-METPAS.
022400 0200-EXIT.
022500     EXIT.
022600
022700*    LEE EL SIGUIENTE REGISTRO DE FILE-CONTROL BUSCANDO EL QUE
022800*    ESTA EN ESTATUS RUNNING - ES EL DE ESTA CORRIDA.  EL CURSOR
022900*    QUEDA SOBRE ESE REGISTRO PARA LA REESCRITURA EN 0300.
023000 0210-BUSCA-CORRIDA.
023100*    RECORRIDO SECUENCIAL POR RECORD KEY DINAMICO, IGUAL QUE EL
023200*    DE 7-REPORTE - SE DETIENE EN LA PRIMERA FILA EN RUNNING.
023300     READ F-CTLARQ NEXT RECORD
023400         AT END
023500             MOVE '10' TO WS-STATUS-CTL
023600         NOT AT END
023700             IF CTL-ESTATUS-RUNNING
023800                 MOVE 'S' TO WS-CTLARQ-ENCONTRADO
023900                 MOVE CTL-FILE-ID TO WS-RUN-FILE-ID
024000             END-IF
024100     END-READ.
024200 0210-EXIT.
024300     EXIT.
024400
024500*    SI SE PUDO LOCALIZAR LA CORRIDA Y LEER SUS METRICAS LA
024600*    CORRIDA SE CIERRA EN SUCCESS CON UNA NOTA RESUMEN; EN
024700*    CUALQUIER OTRO CASO SE CIERRA EN FAILED.
024800 0300-FINALIZA-CORRIDA.
024900     IF NOT WS-CTLARQ-OK
025000         DISPLAY 'CIERRE: NO SE ENCONTRO CORRIDA EN RUNNING'
025100         GO TO 0300-EXIT
025200     END-IF.
025300
025400     IF WS-HAY-METRICAS
025500         SET CTL-ESTATUS-SUCCESS TO TRUE
025600*            LA NOTA SE ARMA CAMPO POR CAMPO CON STRING, EN EL
025700*            MISMO ORDEN EN QUE 8-CIERRE RECIBE LOS CUATRO
025800*            CONTADORES DEL HECHO DESDE EL REGISTRO DE METRICAS.
025900         STRING 'CORRIDA FINALIZADA - NUEVOS '
026000                    DELIMITED BY SIZE
026100                CTL-NUEVOS          DELIMITED BY SIZE
026200                ' ACTUALIZADOS '    DELIMITED BY SIZE
026300                CTL-ACTUALIZADOS    DELIMITED BY SIZE
026400                ' SIN CAMBIO '      DELIMITED BY SIZE
026500                CTL-SIN-CAMBIO      DELIMITED BY SIZE
026600                ' OMITIDOS '        DELIMITED BY SIZE
026700                CTL-OMIT-SIN-DIM    DELIMITED BY SIZE
026800             INTO WS-NOTA-ARMADA
026900         MOVE WS-NOTA-ARMADA TO CTL-NOTAS
027000     ELSE
027100*            SIN METRICAS NO HAY CONTADORES QUE CITAR, ASI QUE
027200*            LA NOTA DE FAILED ES UN TEXTO FIJO.
027300         SET CTL-ESTATUS-FAILED TO TRUE
027400         MOVE 'CORRIDA FALLIDA - NO SE ENCONTRARON LAS METRICAS'
027500             TO CTL-NOTAS
027600     END-IF.
027700
027800*    REESCRIBE EL MISMO REGISTRO LEIDO EN 0210 - EL CURSOR DE
027900*    LECTURA DINAMICA QUEDA SOBRE ESE REGISTRO DESDE EL READ
028000*    NEXT, ASI QUE NO HACE FALTA UN READ ADICIONAL ANTES.
028100     REWRITE CTLARQ-ENREG
028200         INVALID KEY
028300             DISPLAY 'CIERRE: NO SE PUDO CERRAR LA CORRIDA'
028400     END-REWRITE.
028500 0300-EXIT.
028600     EXIT.
028700
028800*    ESCRIBE UNA METRICA POR PASO DEL LOTE, CON LA CANTIDAD DE
028900*    FILAS QUE MANEJO CADA UNO.  LA DURACION NO SE MIDE EN ESTE
029000*    TALLER Y QUEDA EN CERO.
029100 0400-ESCRIBE-METRICAS-PASO.
029200*    SIN METRICAS NO HAY NADA QUE REPARTIR ENTRE LOS CUATRO
029300*    PASOS, ASI QUE F-METPAS QUEDA VACIO (PERO ABIERTO Y
029400*    CERRADO) PARA ESA CORRIDA.
029500     IF NOT WS-HAY-METRICAS
029600         GO TO 0400-EXIT
029700     END-IF.
029800
029900*    PASO 1: CARGA AL AREA INTERMEDIA (1-CHECKSUM) - SE REPORTA
030000*    EL MISMO CONTADOR DE FILAS CARGADAS QUE USA 3-GEOMATCH.
030100     MOVE WS-RUN-FILE-ID       TO MET-FILE-ID.
030200     MOVE 'CARGA-STAGING'      TO MET-NOMBRE-PASO.
030300     MOVE DQM-FILAS-CARGADAS   TO MET-FILAS.
030400     MOVE 0                    TO MET-DURACION-SEG.
030500     WRITE METPAS-ENREG.
030600
030700*    PASO 2: CHEQUEO DE CALIDAD DE DATOS (4-DQCHECK) - MISMO
030800*    CONTADOR, YA QUE ESE PASO REVISA TODA LA CARGA.
030900     MOVE WS-RUN-FILE-ID       TO MET-FILE-ID.
031000     MOVE 'CHEQUEO-CALIDAD'    TO MET-NOMBRE-PASO.
031100     MOVE DQM-FILAS-CARGADAS   TO MET-FILAS.
031200     MOVE 0                    TO MET-DURACION-SEG.
031300     WRITE METPAS-ENREG.
031400
031500*    PASO 3: MANTENIMIENTO DEL HECHO SCD-2 (6-FATOOFER) - LA
031600*    SUMA DE LAS CUATRO METRICAS DE ESE PASO.
031700     COMPUTE WS-TOTAL-MANTENIMIENTO =
031800         DQM-NUEVOS + DQM-ACTUALIZADOS
031900         + DQM-SIN-CAMBIO + DQM-OMIT-SIN-DIM.
032000     MOVE WS-RUN-FILE-ID          TO MET-FILE-ID.
032100     MOVE 'MANTENIMIENTO-HECHO'   TO MET-NOMBRE-PASO.
032200     MOVE WS-TOTAL-MANTENIMIENTO  TO MET-FILAS.
032300     MOVE 0                       TO MET-DURACION-SEG.
032400     WRITE METPAS-ENREG.
032500
032600*    PASO 4: REPORTE DE INCIDENCIAS (7-REPORTE) - LA SUMA DE
032700*    LAS SEIS METRICAS DE CALIDAD DE DATOS DE 4-DQCHECK.
032800     COMPUTE WS-TOTAL-INCIDENCIAS =
032900         DQM-DUPLICADOS + DQM-TERRITORIO-INVAL
033000         + DQM-PAREJA-INVAL + DQM-ESTADO-CONFL
033100         + DQM-IES-FALTANTE + DQM-CARRERA-FALTANTE.
033200     MOVE WS-RUN-FILE-ID        TO MET-FILE-ID.
033300     MOVE 'REPORTE'             TO MET-NOMBRE-PASO.
033400     MOVE WS-TOTAL-INCIDENCIAS  TO MET-FILAS.
033500     MOVE 0                     TO MET-DURACION-SEG.
033600     WRITE METPAS-ENREG.
033700 0400-EXIT.
033800     EXIT.
033900
034000*    CIERRA LOS TRES ARCHIVOS TOCADOS POR ESTE PASO; NO HAY MAS
034100*    LIMPIEZA QUE HACER PORQUE ESTE ES EL ULTIMO PROGRAMA DEL
034200*    LOTE.
034300 0900-CIERRE.
034400*    NO QUEDA NINGUN ARCHIVO MAS POR ABRIR NI CORRER DESPUES DE
034500*    ESTE PASO - ES EL ULTIMO ESLABON DEL LOTE.
034600     CLOSE F-CTLARQ F-DQMETR F-METPAS.
034700 0900-EXIT.
034800     EXIT.
