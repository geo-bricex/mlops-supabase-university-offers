000100******************************************************************
000200* Author:    C. Falconi Mora
000300* Date:      18/03/1995
000400* Purpose:   Septimo paso del lote de ingesta de oferta
000500*            academica.  Imprime el reporte legible de la
000600*            corrida: identificador y nombre del archivo de
000700*            entrada, identificador de corrida, la lista de
000800*            metricas con su valor y un listado de las
000900*            incidencias de calidad de datos (hasta las
001000*            primeras 200).
001100* Tectonics: cobc
001200*------------------------------------------------------------
001300* REGISTRO DE CAMBIOS
001400* FECHA        INIC   TCK     DESCRIPCION
001500* 18/03/1995   LMG    TCK3355 VERSION INICIAL DEL REPORTE.
001600* 19/02/1999   RQV    TCK2290 AJUSTE Y2K - SIN IMPACTO (ESTA
001700*                             ENTRADA SE REGISTRA FUERA DE ORDEN
001800*                             PORQUE EL PASO 4 YA TENIA EL AJUSTE
001900*                             Y SE COPIO EL ENCABEZADO DE ALLA).
002000* 11/07/2006   JOA    TCK4821 SE AGREGAN LAS METRICAS DE
002100*                             MANTENIMIENTO DEL HECHO SCD-2.
002200* 08/05/2012   MVA    TCK5990 EL LISTADO DE INCIDENCIAS SE LIMITA
002300*                             A LAS PRIMERAS 200 Y SE AVISA AL
002400*                             PIE SI QUEDARON MAS SIN IMPRIMIR.
002500* 14/03/2014   PHB    TCK6201 SE AGREGA LA COLUMNA DE CLAVE
002600*                             NATURAL AL LISTADO DE INCIDENCIAS -
002700*                             ANTES SOLO TRAIA TIPO Y DETALLE Y
002800*                             NO SE PODIA UBICAR EL RENGLON SIN
002900*                             VOLVER A CORRER EL LOTE COMPLETO.
003000* 09/10/2015   MVA    TCK6298 SE REVISA EL REPORTE PARA CONFIRMAR
003100*                             QUE EL PIE DE INCIDENCIAS SIEMPRE
003200*                             SE IMPRIME AUNQUE EL ARCHIVO DE
003300*                             INCIDENCIAS VENGA VACIO - SIN
003400*                             CAMBIOS, YA FUNCIONABA BIEN.
003500* 21/06/2017   MVA    TCK6455 SE CAMBIA LA BUSQUEDA DE LA CORRIDA
003600*                             RUNNING PARA QUE CIERRE EL ARCHIVO
003700*                             DE CONTROL TAN PRONTO LA ENCUENTRA,
003800*                             EN VEZ DE DEJARLO ABIERTO TODO EL
003900*                             PASO SIN NECESIDAD.
004000* 02/05/2019   CQR    TCK6710 SE DOCUMENTAN LOS ARTICULOS DE
004100*                             IMPRESION CON EL ANCHO EXACTO DE
004200*                             CADA COLUMNA PARA FACILITAR AJUSTES
004300*                             FUTUROS AL FORMATO DEL REPORTE.
004400* 30/01/2009   JOA    TCK5112 SE ACLARA EN COMENTARIOS QUE LA
004500*                             CLAVE NATURAL EN EL LISTADO DE
004600*                             INCIDENCIAS VIENE TRUNCADA A 35
004700*                             BYTES POR ANCHO DE COLUMNA, NO
004800*                             PORQUE EL MAESTRO LA GUARDE ASI.
004900* 11/11/2013   PHB    TCK6180 SE AGREGAN COMENTARIOS DE PROPOSITO
005000*                             A CADA BLOQUE DE METRICA DENTRO DE
005100*                             0400, AGRUPANDOLAS POR EL PASO DEL
005200*                             LOTE QUE LAS PRODUCE, A PEDIDO DEL
005300*                             EQUIPO DE SOPORTE DE PRODUCCION.
005400* 04/08/2020   CQR    TCK6902 SE REVISA EL ANCHO DE AI-CLAVE (35
005500*                             BYTES) CONTRA EL ANCHO REAL DE LA
005600*                             CLAVE NATURAL EN CPDQISSU (QUE ES
005700*                             MAYOR) - SIN CAMBIOS DE CODIGO, SOLO
005800*                             SE DEJA CONSTANCIA EN COMENTARIOS DE
005900*                             QUE EL TRUNCADO ES INTENCIONAL Y NO
006000*                             UN DEFECTO DE ESTE PASO.
006100* 17/02/2021   MVA    TCK7014 EL EQUIPO DE AUDITORIA PREGUNTA POR
006200*                             QUE EL REPORTE NO TRAE FECHA DE
006300*                             CORRIDA - SE RESPONDE QUE EL
006400*                             IDENTIFICADOR DE CORRIDA (LINEA 3)
006500*                             YA ES SUFICIENTE PARA CORRELACIONAR
006600*                             CON EL REGISTRO DE CONTROL, QUE SI
006700*                             TIENE LA FECHA; NO SE AGREGA CAMPO
006800*                             NUEVO.
006900* 09/09/2021   PHB    TCK7055 SE ACLARA EN COMENTARIOS CUAL ES EL
007000*                             ORIGEN DE CADA UNA DE LAS CUATRO
007100*                             METRICAS DE MANTENIMIENTO DEL HECHO
007200*                             (NUEVAS/ACTUALIZADAS/SIN CAMBIO/
007300*                             OMITIDAS) PORQUE UN ANALISTA NUEVO
007400*                             LAS CONFUNDIO CON LAS METRICAS DE
007500*                             CALIDAD DE DATOS DEL PASO 4.
007600* 22/06/2022   JOA    TCK7188 SE DOCUMENTA POR QUE EL LISTADO DE
007700*                             METRICAS USA UNA TABLA RECORRIDA POR
007800*                             INDICE (WS-IX-TAB) EN VEZ DE ONCE
007900*                             PARRAFOS SEPARADOS - LA TABLA EVITA
008000*                             DUPLICAR LA LOGICA DE IMPRESION DEL
008100*                             RENGLON ONCE VECES.
008200* 30/11/2022   CQR    TCK7203 SE REVISA QUE NINGUN CAMPO DE LOS
008300*                             ARTICULO-* QUEDE SIN VALOR INICIAL
008400*                             ANTES DEL PRIMER MOVE - TODOS SON
008500*                             CARGADOS POR COMPLETO ANTES DE CADA
008600*                             WRITE, ASI QUE NO HABIA RIESGO, PERO
008700*                             SE DEJA LA REVISION EN EL REGISTRO.
008800* 19/09/2024   LZN    TCK7350 REVISION ANUAL DEL REPORTE - SE
008900*                             AMPLIAN LOS COMENTARIOS DE PROPOSITO
009000*                             EN VARIOS PARRAFOS DE IMPRESION,
009100*                             SIN CAMBIOS DE LOGICA.
009200******************************************************************
009300 IDENTIFICATION DIVISION.
009400 PROGRAM-ID.    7-REPORTE.
009500 AUTHOR.        C. FALCONI MORA.
009600 INSTALLATION.  DIRECCION DE ESTADISTICA - UNIDAD DE LOTES.
009700 DATE-WRITTEN.  18/03/1995.
009800 DATE-COMPILED.
009900 SECURITY.      INTERNO - SOLO PERSONAL DE LOTES.
010000******************************************************************
010100 ENVIRONMENT DIVISION.
010200 CONFIGURATION SECTION.
010300*    C01/TOPE-PAGINA QUEDA DECLARADO POR CONVENCION DEL TALLER
010400*    PARA TODO PROGRAMA QUE ESCRIBE UN LISTADO, AUNQUE ESTE
010500*    REPORTE NO USA SALTO DE PAGINA (EL LISTADO ES CORRIDO).
010600 SPECIAL-NAMES.
010700     C01 IS TOPE-PAGINA.
010800 INPUT-OUTPUT SECTION.
010900 FILE-CONTROL.
011000*    MAESTRO DE CONTROL DE CORRIDAS - SE ABRE SOLO PARA UBICAR
011100*    EL REGISTRO EN ESTATUS RUNNING Y LEER SU FILE-ID/NOMBRE.
011200     SELECT F-CTLARQ   ASSIGN TO MAECTL
011300         ORGANIZATION INDEXED
011400         ACCESS MODE IS DYNAMIC
011500         RECORD KEY IS CTL-CHECKSUM
011600         FILE STATUS IS WS-STATUS-CTL.
011700
011800*    REGISTRO DE METRICAS DE LA CORRIDA, ESCRITO POR 4-DQCHECK Y
011900*    ACTUALIZADO POR 6-FATOOFER - SE LEE UNA SOLA VEZ POR RANDOM.
012000     SELECT F-DQMETR   ASSIGN TO MAEMETDQ
012100         ORGANIZATION INDEXED
012200         ACCESS MODE IS RANDOM
012300         RECORD KEY IS DQM-FILE-ID
012400         FILE STATUS IS WS-STATUS-MET.
012500
012600*    ARCHIVO DE INCIDENCIAS DE CALIDAD DE DATOS, ESCRITO POR
012700*    4-DQCHECK - SE RECORRE SECUENCIAL DE PRINCIPIO A FIN.
012800     SELECT F-DQISSU   ASSIGN TO SALINCID
012900         ORGANIZATION LINE SEQUENTIAL
013000         FILE STATUS IS WS-STATUS-DQI.
013100
013200*    SALIDA DE ESTE PASO - EL LISTADO IMPRESO QUE CONSUME EL
013300*    ANALISTA DE LA UNIDAD DE LOTES.
013400     SELECT F-REPORTE  ASSIGN TO SALREPOR
013500         ORGANIZATION LINE SEQUENTIAL
013600         FILE STATUS IS WS-STATUS-REP.
013700
013800******************************************************************
013900 DATA DIVISION.
014000 FILE SECTION.
014100 FD  F-CTLARQ
014200     LABEL RECORD STANDARD.
014300 01  CTLARQ-ENREG.
014400     COPY CPCTLARQ.
014500*    VISTA DE VOLCADO CRUDO DEL CONTROL DE CORRIDA, USADA EN
014600*    DISPLAY DE DIAGNOSTICO.
014700 01  CTLARQ-DIAG REDEFINES CTLARQ-ENREG PIC X(355).
014800
014900*    SOLO SE LEE UN REGISTRO DE ESTE ARCHIVO POR CORRIDA (EL DE
015000*    LA CORRIDA ACTUAL), ASI QUE NO SE DECLARA VISTA DE VOLCADO -
015100*    EL DISPLAY DE DIAGNOSTICO, SI SE NECESITA, USA LOS CAMPOS
015200*    DE CPDQMETR DIRECTAMENTE.
015300 FD  F-DQMETR
015400     LABEL RECORD STANDARD.
015500 01  DQMETR-ENREG.
015600     COPY CPDQMETR.
015700
015800 FD  F-DQISSU
015900     LABEL RECORD STANDARD.
016000 01  DQISSU-ENREG.
016100     COPY CPDQISSU.
016200*    VISTA DE VOLCADO CRUDO DE LA INCIDENCIA, USADA EN DISPLAY
016300*    DE DIAGNOSTICO.
016400 01  DQISSU-DIAG REDEFINES DQISSU-ENREG PIC X(474).
016500
016600*    EL RENGLON DE SALIDA GENERICO - CADA ARTICULO-* SE MUEVE
016700*    AQUI ANTES DEL WRITE, ASI QUE EL ANCHO DE 100 CUBRE EL
016800*    ARTICULO MAS ANCHO DEL PROGRAMA (ARTICULO-LINEA-INC, 100
016900*    BYTES).
017000 FD  F-REPORTE
017100     LABEL RECORD STANDARD.
017200 01  FS-DATA                     PIC X(100).
017300
017400******************************************************************
017500 WORKING-STORAGE SECTION.
017600
017700*    UN CAMPO DE ESTATUS POR CADA ARCHIVO QUE TOCA ESTE PASO.
017800 01  WS-ESTATUS-ARCHIVOS.
017900     05  WS-STATUS-CTL           PIC X(02) VALUE '00'.
018000     05  WS-STATUS-MET           PIC X(02) VALUE '00'.
018100     05  WS-STATUS-DQI           PIC X(02) VALUE '00'.
018200     05  WS-STATUS-REP           PIC X(02) VALUE '00'.
018300
018400*    WS-FIN-INCIDENCIAS CONTROLA EL PERFORM...UNTIL DE 0500;
018500*    WS-CTLARQ-ENCONTRADO CONTROLA EL DE 0200 MIENTRAS SE BUSCA
018600*    LA CORRIDA EN RUNNING.
018700 01  WS-INTERRUPTORES.
018800     05  WS-FIN-INCIDENCIAS      PIC X(01) VALUE 'N'.
018900         88  WS-SIN-MAS-INCIDENCIAS  VALUE 'S'.
019000     05  WS-CTLARQ-ENCONTRADO    PIC X(01) VALUE 'N'.
019100         88  WS-CTLARQ-OK            VALUE 'S'.
019200
019300*    FILE-ID Y NOMBRE DEL ARCHIVO DE ENTRADA DE LA CORRIDA QUE
019400*    SE ESTA REPORTANDO, TOMADOS DEL REGISTRO DE FILE-CONTROL
019500*    EN ESTATUS RUNNING.
019600 01  WS-DATOS-CORRIDA.
019700     05  WS-RUN-FILE-ID          PIC X(36) VALUE SPACES.
019800     05  WS-RUN-NOMBRE-ARCHIVO   PIC X(80) VALUE SPACES.
019900
020000*    SUBINDICE SUELTO DE RECORRIDO DE LA TABLA DE METRICAS (NO
020100*    EL INDICE DE LA TABLA COMO TAL, QUE VA INDEXED BY) - A
020200*    NIVEL 77 PORQUE ES PURO CONTROL DE IMPRESION.
020300 77  WS-IX-MET                   PIC 9(02) COMP VALUE 0.
020400
020500*    WS-TOTAL-INCIDENCIAS CUENTA TODO LO LEIDO DE SALINCID, SIN
020600*    TOPE; WS-IMPRESAS-INCIDENCIAS CUENTA SOLO LO REALMENTE
020700*    ESCRITO AL REPORTE, TOPADO EN 200 POR 0510.  LA DIFERENCIA
020800*    ENTRE AMBOS ES LO QUE EL PIE DEL REPORTE REPORTA COMO
020900*    "SIN IMPRIMIR".
021000 01  WS-CONTADORES-IMPRESION.
021100     05  WS-TOTAL-INCIDENCIAS    PIC 9(07) COMP VALUE 0.
021200     05  WS-IMPRESAS-INCIDENCIAS PIC 9(07) COMP VALUE 0.
021300
021400*    TABLA DE METRICAS A IMPRIMIR - SE LLENA EN 0400 A PARTIR
021500*    DE LOS CAMPOS DE DQMETR-ENREG Y SE RECORRE PARA IMPRIMIR.
021600 01  WS-TABLA-METRICAS.
021700     05  WS-METRICA OCCURS 11 TIMES INDEXED BY WS-IX-TAB.
021800*        WS-MET-NOMBRE: ETIQUETA DE LA METRICA, EN ESPANOL Y
021900*        SIN ABREVIAR, TAL CUAL SALE IMPRESA EN LA COLUMNA
022000*        IZQUIERDA DE LA TABLA.
022100         10  WS-MET-NOMBRE       PIC X(28).
022200*        WS-MET-VALOR: VALOR NUMERICO DE LA METRICA, MOVIDO
022300*        DESDE EL CAMPO DQM-* CORRESPONDIENTE EN 0400.
022400         10  WS-MET-VALOR        PIC 9(07).
022500*    VISTA DE VOLCADO CRUDO DE LA TABLA DE METRICAS, USADA EN
022600*    DISPLAY DE DIAGNOSTICO.
022700 01  WS-TABLA-VOLCADO REDEFINES WS-TABLA-METRICAS PIC X(385).
022800
022900*    TITULO DE PRIMERA LINEA DEL REPORTE.
023000 01  ARTICULO-TITULO             PIC X(46)
023100     VALUE 'REPORTE DE LA CORRIDA DE INGESTA DE OFERTA'.
023200
023300*    SEGUNDA LINEA - IDENTIFICA EL ARCHIVO DE ENTRADA QUE
023400*    ORIGINO LA CORRIDA (FILE-ID DE CARGA MAS EL NOMBRE FISICO
023500*    DEL ARCHIVO RECIBIDO).
023600 01  ARTICULO-CORRIDA.
023700     05  FILLER                  PIC X(20) VALUE
023800         'ARCHIVO PROCESADO: '.
023900     05  AC-FILE-ID              PIC X(36).
024000     05  FILLER                  PIC X(03) VALUE SPACES.
024100     05  AC-NOMBRE-ARCHIVO       PIC X(40).
024200
024300*    TERCERA LINEA - IDENTIFICADOR DE CORRIDA TOMADO DEL
024400*    REGISTRO DE METRICAS (DISTINTO DEL FILE-ID, QUE ES DE
024500*    CARGA).
024600 01  ARTICULO-CORRIDA-ID.
024700     05  FILLER                  PIC X(20) VALUE
024800         'IDENTIFICADOR DE CORRIDA: '.
024900     05  AC-RUN-ID               PIC X(36).
025000
025100*    LINEA HORIZONTAL DE LA TABLA DE METRICAS (COLUMNAS DE 28 Y
025200*    7 POSICIONES, SEPARADAS POR '+').
025300 01  ARTICULO-LINEA-MET.
025400*        COLUMNA IZQUIERDA: ANCHO DE WS-MET-NOMBRE (28).
025500     05  FILLER                  PIC X      VALUE '+'.
025600     05  FILLER                  PIC X(28)  VALUE ALL '-'.
025700*        COLUMNA DERECHA: ANCHO DE AM-VALOR (07).
025800     05  FILLER                  PIC X      VALUE '+'.
025900     05  FILLER                  PIC X(07)  VALUE ALL '-'.
026000     05  FILLER                  PIC X      VALUE '+'.
026100
026200*    ENCABEZADO DE COLUMNAS DE LA TABLA DE METRICAS.
026300 01  ARTICULO-ENCAB-MET.
026400     05  FILLER                  PIC X      VALUE '|'.
026500     05  FILLER                  PIC X(28)  VALUE
026600         'METRICA'.
026700     05  FILLER                  PIC X      VALUE '|'.
026800     05  FILLER                  PIC X(07)  VALUE
026900         'VALOR'.
027000     05  FILLER                  PIC X      VALUE '|'.
027100
027200*    UN RENGLON DE LA TABLA DE METRICAS - NOMBRE DE LA METRICA Y
027300*    SU VALOR NUMERICO CON CEROS SUPRIMIDOS.
027400 01  ARTICULO-METRICA.
027500     05  FILLER                  PIC X      VALUE '|'.
027600     05  AM-NOMBRE                PIC X(28).
027700     05  FILLER                  PIC X      VALUE '|'.
027800*    CEROS SUPRIMIDOS (PIC Z) PORQUE UN "0000003" SE LEE PEOR
027900*    QUE UN "      3" EN UN REPORTE PENSADO PARA LECTURA HUMANA.
028000     05  AM-VALOR                 PIC ZZZZZZ9.
028100     05  FILLER                  PIC X      VALUE '|'.
028200
028300*    LINEA HORIZONTAL DE LA TABLA DE INCIDENCIAS (COLUMNAS DE
028400*    23, 35 Y 38 POSICIONES - TIPO, CLAVE NATURAL, DETALLE).
028500 01  ARTICULO-LINEA-INC.
028600*        COLUMNA DE TIPO: ANCHO DE AI-TIPO (23).
028700     05  FILLER                  PIC X      VALUE '+'.
028800     05  FILLER                  PIC X(23)  VALUE ALL '-'.
028900*        COLUMNA DE CLAVE NATURAL: ANCHO DE AI-CLAVE (35).
029000     05  FILLER                  PIC X      VALUE '+'.
029100     05  FILLER                  PIC X(35)  VALUE ALL '-'.
029200*        COLUMNA DE DETALLE: ANCHO DE AI-DETALLE (38).
029300     05  FILLER                  PIC X      VALUE '+'.
029400     05  FILLER                  PIC X(38)  VALUE ALL '-'.
029500     05  FILLER                  PIC X      VALUE '+'.
029600
029700*    ENCABEZADO DE COLUMNAS DE LA TABLA DE INCIDENCIAS.
029800 01  ARTICULO-ENCAB-INC.
029900     05  FILLER                  PIC X      VALUE '|'.
030000     05  FILLER                  PIC X(23)  VALUE
030100         'TIPO DE INCIDENCIA'.
030200     05  FILLER                  PIC X      VALUE '|'.
030300     05  FILLER                  PIC X(35)  VALUE
030400         'CLAVE NATURAL'.
030500     05  FILLER                  PIC X      VALUE '|'.
030600     05  FILLER                  PIC X(38)  VALUE
030700         'DETALLE'.
030800     05  FILLER                  PIC X      VALUE '|'.
030900
031000*    UN RENGLON DEL LISTADO DE INCIDENCIAS - TIPO DE INCIDENCIA
031100*    DE CPDQISSU, LOS PRIMEROS 35 BYTES DE LA CLAVE NATURAL (QUE
031200*    EN EL MAESTRO MIDE MAS PERO AQUI SE TRUNCA POR ESPACIO DE
031300*    COLUMNA) Y EL DETALLE TRUNCADO A 38.
031400 01  ARTICULO-INCIDENCIA.
031500     05  FILLER                  PIC X      VALUE '|'.
031600     05  AI-TIPO                  PIC X(23).
031700     05  FILLER                  PIC X      VALUE '|'.
031800     05  AI-CLAVE                 PIC X(35).
031900     05  FILLER                  PIC X      VALUE '|'.
032000     05  AI-DETALLE               PIC X(38).
032100     05  FILLER                  PIC X      VALUE '|'.
032200
032300*    PIE DE LA TABLA DE INCIDENCIAS - TOTAL REGISTRADO EN EL
032400*    ARCHIVO DE INCIDENCIAS CONTRA TOTAL REALMENTE IMPRESO (LOS
032500*    DOS DIFIEREN SI SE LLEGO AL TOPE DE 200 RENGLONES).
032600 01  ARTICULO-FIN-INC.
032700     05  FILLER                  PIC X(27) VALUE
032800         'TOTAL DE INCIDENCIAS: '.
032900     05  AF-TOTAL                 PIC Z(06)9.
033000     05  FILLER                  PIC X(01) VALUE SPACES.
033100     05  FILLER                  PIC X(20) VALUE
033200         'IMPRESAS: '.
033300*    SI AF-IMPRESAS < AF-TOTAL, EL LOTE TUVO MAS DE 200
033400*    INCIDENCIAS Y ESTE RENGLON ES LA UNICA SENAL IMPRESA DE
033500*    QUE QUEDARON RENGLONES SIN LISTAR.
033600     05  AF-IMPRESAS              PIC Z(06)9.
033700
033800******************************************************************
033900 PROCEDURE DIVISION.
034000
034100*    SECUENCIA DEL SEPTIMO PASO: UBICA LA CORRIDA Y SUS METRICAS,
034200*    IMPRIME EL ENCABEZADO, LA TABLA DE METRICAS Y EL LISTADO DE
034300*    INCIDENCIAS, Y CIERRA LOS ARCHIVOS.  ESTE PASO SOLO LEE -
034400*    NO ACTUALIZA NINGUN MAESTRO NI EL REGISTRO DE CONTROL.
034500 0100-PRINCIPAL.
034600*    ABRE ARCHIVOS Y UBICA LA CORRIDA.
034700     PERFORM 0200-INICIO THRU 0200-EXIT.
034800*    LAS PRIMERAS CUATRO LINEAS DEL REPORTE.
034900     PERFORM 0300-IMPRIME-ENCABEZADO THRU 0300-EXIT.
035000*    LA TABLA DE LAS ONCE METRICAS DE LA CORRIDA.
035100     PERFORM 0400-IMPRIME-METRICAS THRU 0400-EXIT.
035200*    EL LISTADO DE INCIDENCIAS Y SU PIE DE TOTALES.
035300     PERFORM 0500-IMPRIME-INCIDENCIAS THRU 0500-EXIT.
035400*    CIERRA TODO LO QUE QUEDO ABIERTO.
035500     PERFORM 0900-CIERRE THRU 0900-EXIT.
035600     STOP RUN.
035700
035800*    LOCALIZA EL REGISTRO DE FILE-CONTROL EN ESTATUS RUNNING
035900*    PARA OBTENER EL FILE-ID Y EL NOMBRE DEL ARCHIVO, LUEGO LEE
036000*    EL REGISTRO DE METRICAS DE LA MISMA CORRIDA.
036100 0200-INICIO.
036200*    F-CTLARQ SOLO SE NECESITA PARA UBICAR LA CORRIDA; SE CIERRA
036300*    DE INMEDIATO (TCK6455) EN VEZ DE DEJARLO ABIERTO TODO EL
036400*    PASO, QUE ES LO QUE HACIA ANTES DE ESE CAMBIO.
036500     OPEN INPUT F-CTLARQ.
036600     PERFORM 0210-BUSCA-CORRIDA THRU 0210-EXIT
036700         UNTIL WS-CTLARQ-OK OR WS-STATUS-CTL = '10'.
036800     CLOSE F-CTLARQ.
036900
037000*    LECTURA DIRECTA POR RECORD KEY (DQM-FILE-ID) - SOLO HAY UN
037100*    REGISTRO DE METRICAS POR FILE-ID, EL DE ESTA CORRIDA.
037200     OPEN INPUT F-DQMETR.
037300     MOVE WS-RUN-FILE-ID TO DQM-FILE-ID.
037400     READ F-DQMETR
037500         INVALID KEY
037600             DISPLAY 'REPORTE: NO EXISTE REGISTRO DE METRICAS'
037700     END-READ.
037800
037900*    ABRE EL ARCHIVO DE INCIDENCIAS (SE LEE SECUENCIAL EN 0510)
038000*    Y EL ARCHIVO DE SALIDA DEL REPORTE.
038100     OPEN INPUT F-DQISSU.
038200     OPEN OUTPUT F-REPORTE.
038300 0200-EXIT.
038400     EXIT.
038500
038600*    LEE EL SIGUIENTE REGISTRO DE FILE-CONTROL BUSCANDO EL QUE
038700*    ESTA EN ESTATUS RUNNING - ES EL DE ESTA CORRIDA.
038800 0210-BUSCA-CORRIDA.
038900     READ F-CTLARQ NEXT RECORD
039000         AT END
039100             MOVE '10' TO WS-STATUS-CTL
039200         NOT AT END
039300             IF CTL-ESTATUS-RUNNING
039400                 MOVE 'S' TO WS-CTLARQ-ENCONTRADO
039500                 MOVE CTL-FILE-ID        TO WS-RUN-FILE-ID
039600                 MOVE CTL-NOMBRE-ARCHIVO TO
039700                     WS-RUN-NOMBRE-ARCHIVO
039800             END-IF
039900     END-READ.
040000 0210-EXIT.
040100     EXIT.
040200
040300*    IMPRIME LAS TRES PRIMERAS LINEAS DEL REPORTE (TITULO,
040400*    ARCHIVO DE ENTRADA, IDENTIFICADOR DE CORRIDA) SEGUIDAS DE
040500*    UNA LINEA EN BLANCO ANTES DE LA TABLA DE METRICAS.
040600 0300-IMPRIME-ENCABEZADO.
040700*    LINEA 1: TITULO FIJO DEL REPORTE.
040800     MOVE ARTICULO-TITULO TO FS-DATA.
040900     WRITE FS-DATA.
041000
041100*    LINEA 2: FILE-ID Y NOMBRE FISICO DEL ARCHIVO QUE SE CARGO
041200*    EN 1-CHECKSUM, TOMADOS DE WS-DATOS-CORRIDA (LLENADA EN 0210).
041300     MOVE WS-RUN-FILE-ID TO AC-FILE-ID.
041400     MOVE WS-RUN-NOMBRE-ARCHIVO TO AC-NOMBRE-ARCHIVO.
041500     MOVE ARTICULO-CORRIDA TO FS-DATA.
041600     WRITE FS-DATA.
041700
041800*    LINEA 3: IDENTIFICADOR DE CORRIDA TOMADO DEL REGISTRO DE
041900*    METRICAS (DQM-RUN-ID), NO DE FILE-CONTROL.
042000     MOVE DQM-RUN-ID TO AC-RUN-ID.
042100     MOVE ARTICULO-CORRIDA-ID TO FS-DATA.
042200     WRITE FS-DATA.
042300
042400*    LINEA 4: RENGLON EN BLANCO ANTES DE LA TABLA DE METRICAS.
042500     MOVE SPACES TO FS-DATA.
042600     WRITE FS-DATA.
042700 0300-EXIT.
042800     EXIT.
042900
043000*    CARGA LA TABLA DE METRICAS CON LOS CAMPOS DE DQMETR-ENREG
043100*    Y LA RECORRE PARA IMPRIMIR LA TABLA DE METRICAS.
043200*    LAS ONCE METRICAS SE CARGAN EN ORDEN FIJO, DE LA MAS
043300*    TEMPRANA EN EL LOTE (DUPLICADOS, DETECTADA EN 4-DQCHECK) A
043400*    LA MAS TARDIA (MANTENIMIENTO DEL HECHO, DE 6-FATOOFER); SI
043500*    SE AGREGA UNA METRICA NUEVA A CPDQMETR HAY QUE AMPLIAR
043600*    WS-TABLA-METRICAS A MAS DE 11 POSICIONES AQUI TAMBIEN.
043700 0400-IMPRIME-METRICAS.
043800*    METRICAS 01-06: INCIDENCIAS DE CALIDAD DE DATOS DETECTADAS
043900*    POR 4-DQCHECK (DUPLICADOS, TERRITORIO, PAREJA GEO, ESTADO,
044000*    IES Y CARRERA FALTANTES).
044100*        METRICA 01: CLAVE NATURAL REPETIDA DENTRO DEL MISMO LOTE.
044200     MOVE 'CLAVES NATURALES DUPLICADAS' TO WS-MET-NOMBRE(01).
044300     MOVE DQM-DUPLICADOS              TO WS-MET-VALOR(01).
044400*        METRICA 02: PROVINCIA/CANTON QUE NO NORMALIZO CONTRA
044500*        CPTERRIT.
044600     MOVE 'TERRITORIO NORMALIZADO FALTANTE' TO
044700         WS-MET-NOMBRE(02).
044800     MOVE DQM-TERRITORIO-INVAL        TO WS-MET-VALOR(02).
044900*        METRICA 03: PAREJA PROVINCIA-CANTON QUE NORMALIZO CADA
045000*        CAMPO POR SEPARADO PERO NO ES UNA COMBINACION VALIDA.
045100     MOVE 'PAREJA PROVINCIA-CANTON INVALIDA' TO
045200         WS-MET-NOMBRE(03).
045300     MOVE DQM-PAREJA-INVAL            TO WS-MET-VALOR(03).
045400*        METRICA 04: MISMA CLAVE NATURAL CON VALORES DE ESTADO
045500*        DISTINTOS EN FILAS DISTINTAS DEL MISMO LOTE.
045600     MOVE 'ESTADOS EN CONFLICTO POR CLAVE' TO
045700         WS-MET-NOMBRE(04).
045800     MOVE DQM-ESTADO-CONFL            TO WS-MET-VALOR(04).
045900*        METRICA 05: CAMPO DE NOMBRE DE IES VACIO O EN BLANCOS.
046000     MOVE 'NOMBRE DE IES FALTANTE' TO WS-MET-NOMBRE(05).
046100     MOVE DQM-IES-FALTANTE             TO WS-MET-VALOR(05).
046200*        METRICA 06: CAMPO DE NOMBRE DE CARRERA VACIO O EN
046300*        BLANCOS.
046400     MOVE 'NOMBRE DE CARRERA FALTANTE' TO WS-MET-NOMBRE(06).
046500     MOVE DQM-CARRERA-FALTANTE         TO WS-MET-VALOR(06).
046600*    METRICA 07: VOLUMEN CARGADO POR 3-GEOMATCH AL AREA
046700*    INTERMEDIA - ES LA BASE PARA JUZGAR SI EL RESTO DE
046800*    METRICAS REPRESENTA UNA FRACCION PEQUENA O GRANDE.
046900     MOVE 'FILAS CARGADAS A AREA INTERMEDIA' TO
047000         WS-MET-NOMBRE(07).
047100     MOVE DQM-FILAS-CARGADAS           TO WS-MET-VALOR(07).
047200*    METRICAS 08-11: RESULTADO DEL MANTENIMIENTO SCD-2 DEL
047300*    HECHO EN 6-FATOOFER (NUEVAS, ACTUALIZADAS, SIN CAMBIO Y
047400*    OMITIDAS POR DIMENSION FALTANTE).
047500*        METRICA 08: FILAS DE OFERTA SIN VERSION PREVIA EN EL
047600*        HECHO - SE LES ABRIO VERSION 1.
047700     MOVE 'VERSIONES NUEVAS EN EL HECHO' TO WS-MET-NOMBRE(08).
047800     MOVE DQM-NUEVOS                   TO WS-MET-VALOR(08).
047900*        METRICA 09: FILAS CON CAMBIO DE ATRIBUTO RASTREADO - SE
048000*        CERRO LA VERSION ANTERIOR Y SE ABRIO UNA NUEVA.
048100     MOVE 'VERSIONES ACTUALIZADAS EN EL HECHO' TO
048200         WS-MET-NOMBRE(09).
048300     MOVE DQM-ACTUALIZADOS             TO WS-MET-VALOR(09).
048400*        METRICA 10: FILAS IDENTICAS A LA VERSION VIGENTE - NO
048500*        GENERARON MOVIMIENTO EN EL HECHO.
048600     MOVE 'VERSIONES SIN CAMBIO EN EL HECHO' TO
048700         WS-MET-NOMBRE(10).
048800     MOVE DQM-SIN-CAMBIO               TO WS-MET-VALOR(10).
048900*        METRICA 11: FILAS QUE NO PUDIERON MANTENER EL HECHO
049000*        PORQUE LES FALTABA UNA LLAVE DE DIMENSION VALIDA.
049100     MOVE 'FILAS OMITIDAS POR DIMENSION FALTANTE' TO
049200         WS-MET-NOMBRE(11).
049300     MOVE DQM-OMIT-SIN-DIM             TO WS-MET-VALOR(11).
049400
049500*    LINEA + ENCABEZADO + LINEA ANTES DEL CUERPO DE LA TABLA,
049600*    AL ESTILO DE TABLA DE TEXTO CON BORDES '+'/'|'/'-' USADO EN
049700*    TODOS LOS LISTADOS DE ESTE TALLER.
049800     MOVE ARTICULO-LINEA-MET TO FS-DATA.
049900     WRITE FS-DATA.
050000     MOVE ARTICULO-ENCAB-MET TO FS-DATA.
050100     WRITE FS-DATA.
050200     MOVE ARTICULO-LINEA-MET TO FS-DATA.
050300     WRITE FS-DATA.
050400
050500     PERFORM 0410-IMPRIME-UNA-METRICA THRU 0410-EXIT
050600         VARYING WS-IX-TAB FROM 1 BY 1
050700         UNTIL WS-IX-TAB > 11.
050800
050900     MOVE ARTICULO-LINEA-MET TO FS-DATA.
051000     WRITE FS-DATA.
051100     MOVE SPACES TO FS-DATA.
051200     WRITE FS-DATA.
051300 0400-EXIT.
051400     EXIT.
051500
051600*    IMPRIME UN RENGLON DE LA TABLA DE METRICAS, EL DE LA
051700*    POSICION WS-IX-TAB CARGADA EN 0400.
051800 0410-IMPRIME-UNA-METRICA.
051900     MOVE WS-MET-NOMBRE(WS-IX-TAB) TO AM-NOMBRE.
052000     MOVE WS-MET-VALOR(WS-IX-TAB)  TO AM-VALOR.
052100     MOVE ARTICULO-METRICA         TO FS-DATA.
052200     WRITE FS-DATA.
052300 0410-EXIT.
052400     EXIT.
052500
052600*    IMPRIME HASTA LAS PRIMERAS 200 INCIDENCIAS DE CALIDAD DE
052700*    DATOS Y UN PIE CON EL TOTAL REGISTRADO Y EL TOTAL IMPRESO.
052800 0500-IMPRIME-INCIDENCIAS.
052900*    LINEA + ENCABEZADO + LINEA DE LA TABLA DE INCIDENCIAS,
053000*    IGUAL QUE EN 0400 PERO CON LAS TRES COLUMNAS DE ESTA TABLA.
053100     MOVE ARTICULO-LINEA-INC TO FS-DATA.
053200     WRITE FS-DATA.
053300     MOVE ARTICULO-ENCAB-INC TO FS-DATA.
053400     WRITE FS-DATA.
053500     MOVE ARTICULO-LINEA-INC TO FS-DATA.
053600     WRITE FS-DATA.
053700
053800*    EL CUERPO SE IMPRIME AUNQUE SALINCID VENGA VACIO (TCK6298) -
053900*    EN ESE CASO EL PERFORM SIMPLEMENTE NO EJECUTA NINGUNA
054000*    ITERACION Y SE PASA DIRECTO AL PIE.
054100     PERFORM 0510-LEE-INCIDENCIA THRU 0510-EXIT
054200         UNTIL WS-SIN-MAS-INCIDENCIAS.
054300
054400*    PIE: LINEA DE CIERRE DE TABLA Y LOS DOS TOTALES (REGISTRADO
054500*    VS. IMPRESO) - SI DIFIEREN, EL LOTE TUVO MAS DE 200
054600*    INCIDENCIAS Y EL ANALISTA DEBE CONSULTAR SALINCID COMPLETO.
054700     MOVE ARTICULO-LINEA-INC TO FS-DATA.
054800     WRITE FS-DATA.
054900     MOVE WS-TOTAL-INCIDENCIAS    TO AF-TOTAL.
055000     MOVE WS-IMPRESAS-INCIDENCIAS TO AF-IMPRESAS.
055100     MOVE ARTICULO-FIN-INC TO FS-DATA.
055200     WRITE FS-DATA.
055300 0500-EXIT.
055400     EXIT.
055500
055600*    LEE UNA INCIDENCIA DEL ARCHIVO SALINCID Y LA IMPRIME SOLO
055700*    SI TODAVIA NO SE LLEGO AL TOPE DE 200 RENGLONES - EN
055800*    CUALQUIER CASO SE CUENTA EN EL TOTAL REGISTRADO.
055900 0510-LEE-INCIDENCIA.
056000     READ F-DQISSU
056100         AT END
056200             MOVE 'S' TO WS-FIN-INCIDENCIAS
056300             GO TO 0510-EXIT
056400     END-READ.
056500*    SE CUENTA SIEMPRE, AUNQUE NO SE IMPRIMA, PARA QUE EL PIE
056600*    DEL REPORTE PUEDA MOSTRAR EL TOTAL REAL CONTRA EL IMPRESO.
056700     ADD 1 TO WS-TOTAL-INCIDENCIAS.
056800*    SOLO SE ESCRIBE AL REPORTE SI TODAVIA NO SE LLEGO AL TOPE
056900*    DE 200 RENGLONES; LA CLAVE NATURAL Y EL DETALLE SE TRUNCAN
057000*    AL ANCHO DE SU COLUMNA (35 Y 38 BYTES RESPECTIVAMENTE).
057100     IF WS-IMPRESAS-INCIDENCIAS < 200
057200         MOVE DQI-TIPO-INCIDENCIA TO AI-TIPO
057300         MOVE DQI-CLAVE-NATURAL(1:35) TO AI-CLAVE
057400         MOVE DQI-DETALLE(1:38) TO AI-DETALLE
057500         MOVE ARTICULO-INCIDENCIA TO FS-DATA
057600         WRITE FS-DATA
057700         ADD 1 TO WS-IMPRESAS-INCIDENCIAS
057800     END-IF.
057900 0510-EXIT.
058000     EXIT.
058100
058200*    CIERRA LOS ARCHIVOS DE ESTE PASO (F-CTLARQ YA SE CERRO EN
058300*    0200 TAN PRONTO SE UBICO LA CORRIDA).
058400 0900-CIERRE.
058500*    NO SE CIERRA F-CTLARQ AQUI - YA SE CERRO EN 0200 TAN PRONTO
058600*    SE ENCONTRO LA CORRIDA, ASI QUE UN CLOSE REPETIDO SOLO
058700*    AGREGARIA UN ESTATUS DE ARCHIVO QUE NADIE REVISA.
058800     CLOSE F-DQMETR F-DQISSU F-REPORTE.
058900 0900-EXIT.
059000     EXIT.
