000100******************************************************************
000200* CPCTLARQ.CPY
000300* Registro de CONTROL DE CORRIDA (FILE-CONTROL).  Clave unica
000400* por CTL-CHECKSUM - es el mecanismo de idempotencia: si ya
000500* existe un registro SUCCESS con el mismo checksum la corrida
000600* se detiene sin procesar nada.  Mantenido por 1-CHECKSUM
000700* (abre) y 8-CIERRE (cierra).
000800*------------------------------------------------------------
000900* VRS   FECHA        INIC   DESCRIPCION
001000* 1.0   03/04/2003   LMG    VERSION INICIAL DEL CONTROL.
001100* 1.1   11/07/2006   JOA    TCK-4821 SE AGREGAN CONTADORES SCD-2.
001200******************************************************************
001300 01  CTLARQ-ENREG.
001400     05  CTL-CHECKSUM             PIC X(64).
001500     05  CTL-FILE-ID              PIC X(36).
001600     05  CTL-NOMBRE-ARCHIVO       PIC X(80).
001700     05  CTL-FILAS-CARGADAS       PIC 9(07).
001800     05  CTL-ESTATUS              PIC X(10).
001900         88  CTL-ESTATUS-RUNNING      VALUE 'RUNNING'.
002000         88  CTL-ESTATUS-SUCCESS      VALUE 'SUCCESS'.
002100         88  CTL-ESTATUS-FAILED       VALUE 'FAILED'.
002200     05  CTL-NUEVOS               PIC 9(07).
002300     05  CTL-ACTUALIZADOS         PIC 9(07).
002400     05  CTL-SIN-CAMBIO           PIC 9(07).
002500     05  CTL-OMIT-SIN-DIM         PIC 9(07).
002600     05  CTL-NOTAS                PIC X(120).
002700     05  FILLER                   PIC X(10).
