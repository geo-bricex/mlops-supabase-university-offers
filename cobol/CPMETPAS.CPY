000100******************************************************************
000200* CPMETPAS.CPY
000300* Registro de METRICAS POR PASO (STEP-METRICS).  Un registro
000400* por paso del lote, escrito al cierre de la corrida por
000500* 8-CIERRE; acumulado en secuencial.
000600*------------------------------------------------------------
000700* VRS   FECHA        INIC   DESCRIPCION
000800* 1.0   03/04/2003   LMG    VERSION INICIAL.
000900******************************************************************
001000 01  METPAS-ENREG.
001100     05  MET-FILE-ID              PIC X(36).
001200     05  MET-NOMBRE-PASO          PIC X(20).
001300     05  MET-FILAS                PIC 9(07).
001400     05  MET-DURACION-SEG         PIC 9(05)V9(03).
001500     05  FILLER                   PIC X(08).
