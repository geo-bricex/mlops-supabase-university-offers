000100******************************************************************
000200* Author:    C. Falconi Mora
000300* Date:      02/09/1994
000400* Purpose:   Quinto paso del lote de ingesta de oferta academica.
000500*            Mantiene los tres maestros de dimension a partir del
000600*            archivo de AREA INTERMEDIA ya emparejado con
000700*            territorio: DIM-IES (por NOMBRE-NORM, con
000800*            actualizacion), DIM-TERRITORY (por PROVINCIA-NORM/
000900*            CANTON-NORM, solo alta) y DIM-PROGRAM (por la tupla
001000*            normalizada de carrera/campo/nivel/modalidad, solo
001100*            alta).  A los maestros nuevos se les asigna un
001200*            identificador correlativo.
001300* Tectonics: cobc
001400*------------------------------------------------------------
001500* REGISTRO DE CAMBIOS
001600* FECHA        INIC   TCK     DESCRIPCION
001700* 02/09/1994   CFM    ------  VERSION INICIAL - SOLO DIM-IES.
001800* 14/03/1996   CFM    ------  SE AGREGAN DIM-TERRITORY Y
001900*                             DIM-PROGRAM.
002000* 19/02/1999   RQV    TCK2290 AJUSTE Y2K - SIN IMPACTO EN ESTA
002100*                             RUTINA.
002200* 03/04/2003   LMG    TCK3355 LAS LLAVES COMPUESTAS DE TERRITORIO
002300*                             Y PROGRAMA AHORA SE ARMAN COMO UN
002400*                             SOLO GRUPO (DIM-CLAVE-TERRITORIO /
002500*                             DIM-CLAVE-PROGRAMA) PARA CALZAR CON
002600*                             LA LLAVE DEL ARCHIVO INDEXADO.
002700* 11/07/2006   JOA    TCK4821 DIM-IES SE ACTUALIZA (TIPO-IES Y
002800*                             TIPO-FINANCIAMIENTO) CUANDO YA
002900*                             EXISTE, EN VEZ DE DEJARLA FIJA.
003000* 19/02/1999   RQV    TCK2291 AJUSTE Y2K SOBRE EL RESTO DEL LOTE
003100*                             (ESTE PASO YA SE HABIA REVISADO EN
003200*                             LA ENTRADA ANTERIOR, SE DEJA
003300*                             CONSTANCIA DEL NUMERO DE TICKET
003400*                             CORRECTO).
003500* 30/01/2009   JOA    TCK5112 SE ACLARA EN 0300 POR QUE LOS TRES
003600*                             MAESTROS SE RECORREN DE PUNTA A
003700*                             PUNTA AL INICIO: EL ID CORRELATIVO
003800*                             NO SE PUEDE DEDUCIR DE LA CLAVE, HAY
003900*                             QUE BUSCAR EL MAYOR REALMENTE
004000*                             GRABADO.
004100* 11/11/2013   PHB    TCK6180 SE AGREGAN COMENTARIOS DE CABECERA A
004200*                             LOS TRES PARRAFOS DE UPSERT Y A SUS
004300*                             RUTINAS DE ALTA, A PEDIDO DEL
004400*                             EQUIPO DE SOPORTE DE PRODUCCION.
004500* 25/09/2016   MVA    TCK6420 SE REVISA 0400-PROCESA-STAGING PARA
004600*                             CONFIRMAR QUE EL MANTENIMIENTO DE
004700*                             TERRITORIO SE SALTA CORRECTAMENTE
004800*                             CUANDO LA PAREJA VINO VACIA - SIN
004900*                             CAMBIOS, YA FUNCIONABA BIEN.
005000* 21/06/2017   MVA    TCK6455 SE ACLARA POR QUE 0300 CIERRA Y
005100*                             REABRE LOS TRES MAESTROS EN VEZ DE
005200*                             RECORRERLOS POR I-O DESDE EL
005300*                             PRINCIPIO - COBOL NO PERMITE CAMBIAR
005400*                             DE INPUT A I-O SIN CERRAR.
005500* 02/05/2019   CQR    TCK6710 SE DOCUMENTAN LOS TRES GRUPOS DE
005600*                             CONTADORES (ID, CARGA) CON EL
005700*                             PROPOSITO EXACTO DE CADA CAMPO, A
005800*                             PEDIDO DE UNA REVISION DE CODIGO.
005900* 04/08/2020   MVA    TCK6902 SE REVISA QUE DIM-TERRITORY NUNCA SE
006000*                             ACTUALICE, SOLO SE DE ALTA - REGLA
006100*                             DE NEGOCIO CONFIRMADA, SIN CAMBIOS.
006200* 17/02/2021   PHB    TCK7014 SE ACLARA EN COMENTARIOS LA TUPLA
006300*                             COMPLETA QUE IDENTIFICA A DIM-
006400*                             PROGRAM (CARRERA/CAMPO/NIVEL/
006500*                             MODALIDAD, LOS CUATRO
006600*                             NORMALIZADOS) PORQUE UN ANALISTA
006700*                             CONFUNDIO LA CLAVE CON SOLO EL
006800*                             NOMBRE DE CARRERA.
006900* 30/11/2022   JOA    TCK7203 SE AGREGAN COMENTARIOS DE
007000*                             PROPOSITO A CADA SELECT DE
007100*                             FILE-CONTROL Y A LOS DOS FD QUE NO
007200*                             LOS TENIAN.
007300* 22/06/2023   CQR    TCK7258 SE DOCUMENTAN LOS TRES PARRAFOS
007400*                             0310/0320/0330 CON COMENTARIOS
007500*                             PROPIOS EN VEZ DE REMITIR SOLO AL
007600*                             PRIMERO, PARA QUE CUALQUIERA DE
007700*                             LOS TRES SE PUEDA LEER POR
007800*                             SEPARADO.
007900* 14/02/2024   MVA    TCK7310 SE REVISA QUE EL REABRIR EN I-O EN
008000*                             0300 NO PIERDA EL POSICIONAMIENTO
008100*                             DE LECTURA DE LOS TRES MAESTROS -
008200*                             NO LO PIERDE, PORQUE CADA READ
008300*                             POSTERIOR ES POR CLAVE (RANDOM),
008400*                             NO SECUENCIAL.
008500******************************************************************
008600 IDENTIFICATION DIVISION.
008700 PROGRAM-ID.    5-DIMENSOE.
008800 AUTHOR.        C. FALCONI MORA.
008900 INSTALLATION.  DIRECCION DE ESTADISTICA - UNIDAD DE LOTES.
009000 DATE-WRITTEN.  02/09/1994.
009100 DATE-COMPILED.
009200 SECURITY.      INTERNO - SOLO PERSONAL DE LOTES.
009300******************************************************************
009400 ENVIRONMENT DIVISION.
009500 CONFIGURATION SECTION.
009600*    CLASE DECLARADA POR CONVENCION DEL TALLER EN TODO PROGRAMA
009700*    DE ESTE LOTE, AUNQUE ESTE PASO NO LA USA DIRECTAMENTE - EL
009800*    TRABAJO DE NORMALIZACION YA LO HIZO 2-NORMALIZA.
009900 SPECIAL-NAMES.
010000     CLASS CLASE-ALFA IS 'A' THRU 'Z' 'a' THRU 'z'.
010100 INPUT-OUTPUT SECTION.
010200 FILE-CONTROL.
010300*    ENTRADA DE ESTE PASO - SALIDA DE 3-GEOMATCH, YA CON
010400*    TERRITORIO NORMALIZADO (O VACIO SI NO EMPAREJO).
010500     SELECT F-STAGING  ASSIGN TO SALSTAG
010600         ORGANIZATION LINE SEQUENTIAL
010700         FILE STATUS IS WS-STATUS-STG.
010800
010900*    MAESTRO DE INSTITUCIONES - CLAVE POR NOMBRE NORMALIZADO
011000*    PORQUE ASI LLEGA LA FILA DE AREA INTERMEDIA; SE ACTUALIZA.
011100     SELECT F-DIMIES   ASSIGN TO MAEDIMIE
011200         ORGANIZATION INDEXED
011300         ACCESS MODE IS DYNAMIC
011400         RECORD KEY IS DIM-NOMBRE-NORM
011500         FILE STATUS IS WS-STATUS-IES.
011600
011700*    MAESTRO DE TERRITORIO - CLAVE COMPUESTA PROVINCIA/CANTON
011800*    NORMALIZADOS; SOLO ALTA, NUNCA SE ACTUALIZA.
011900     SELECT F-DIMTER   ASSIGN TO MAEDIMTE
012000         ORGANIZATION INDEXED
012100         ACCESS MODE IS DYNAMIC
012200         RECORD KEY IS DIM-CLAVE-TERRITORIO
012300         FILE STATUS IS WS-STATUS-TER.
012400
012500*    MAESTRO DE PROGRAMA - CLAVE COMPUESTA DE LOS CUATRO CAMPOS
012600*    NORMALIZADOS DE CARRERA; SOLO ALTA, NUNCA SE ACTUALIZA.
012700     SELECT F-DIMPRO   ASSIGN TO MAEDIMPR
012800         ORGANIZATION INDEXED
012900         ACCESS MODE IS DYNAMIC
013000         RECORD KEY IS DIM-CLAVE-PROGRAMA
013100         FILE STATUS IS WS-STATUS-PRO.
013200
013300******************************************************************
013400 DATA DIVISION.
013500 FILE SECTION.
013600*    EL REGISTRO SE MUEVE COMPLETO A STAGING-ENREG (CPSTAGIN)
013700*    PARA TRABAJARLO - EL FD NO DECLARA CAMPOS INDIVIDUALES.
013800 FD  F-STAGING
013900     LABEL RECORD STANDARD.
014000 01  STAGING-REC-AREA           PIC X(1040).
014100
014200*    NO TIENE VISTA DE VOLCADO PORQUE SU LAYOUT (CPDIMIES) ES EL
014300*    MAS CORTO DE LOS TRES MAESTROS Y RARA VEZ NECESITA
014400*    DIAGNOSTICO ADICIONAL AL DISPLAY DE INVALID KEY.
014500 FD  F-DIMIES
014600     LABEL RECORD STANDARD.
014700 01  DIMIES-ENREG.
014800     COPY CPDIMIES.
014900
015000 FD  F-DIMTER
015100     LABEL RECORD STANDARD.
015200 01  DIMTER-ENREG.
015300     COPY CPDIMTER.
015400*    VISTA DE VOLCADO CRUDO DEL MAESTRO DE TERRITORIO, USADA EN
015500*    DISPLAY CUANDO UNA LECTURA O ESCRITURA DEVUELVE INVALID KEY.
015600 01  DIMTER-DIAG REDEFINES DIMTER-ENREG PIC X(132).
015700
015800 FD  F-DIMPRO
015900     LABEL RECORD STANDARD.
016000 01  DIMPRO-ENREG.
016100     COPY CPDIMPRO.
016200*    VISTA DE VOLCADO CRUDO DEL MAESTRO DE PROGRAMA, MISMO USO
016300*    QUE DIMTER-DIAG ARRIBA.
016400 01  DIMPRO-DIAG REDEFINES DIMPRO-ENREG PIC X(222).
016500
016600******************************************************************
016700 WORKING-STORAGE SECTION.
016800
016900*    LAYOUT COMPARTIDO DEL AREA INTERMEDIA, IGUAL QUE EN
017000*    1-CHECKSUM/2-NORMALIZA/3-GEOMATCH/4-DQCHECK.
017100 COPY CPSTAGIN.
017200
017300*    UN CAMPO DE ESTATUS POR CADA ARCHIVO QUE TOCA ESTE PASO.
017400 01  WS-ESTATUS-ARCHIVOS.
017500     05  WS-STATUS-STG           PIC X(02) VALUE '00'.
017600     05  WS-STATUS-IES           PIC X(02) VALUE '00'.
017700     05  WS-STATUS-TER           PIC X(02) VALUE '00'.
017800     05  WS-STATUS-PRO           PIC X(02) VALUE '00'.
017900
018000*    CONTROLA EL PERFORM...UNTIL DE 0100 SOBRE LAS FILAS DEL
018100*    AREA INTERMEDIA.
018200 01  WS-INTERRUPTORES.
018300     05  WS-FIN-STAGING          PIC X(01) VALUE 'N'.
018400         88  WS-SIN-MAS-STAGING      VALUE 'S'.
018500
018600*    CONTADORES DE IDENTIFICADOR CORRELATIVO PARA CADA MAESTRO.
018700*    SE INICIALIZAN LEYENDO EL MAESTRO EXISTENTE HASTA EL FINAL
018800*    (ULTIMA CLAVE POR ORDEN DE ARCHIVO NO ES SUFICIENTE PORQUE
018900*    EL ID ES UN CORRELATIVO INDEPENDIENTE DE LA CLAVE - SE
019000*    MANTIENE EL MAYOR ID VISTO).
019100 01  WS-CONTADORES-ID.
019200     05  WS-ULTIMO-ID-IES        PIC 9(07) COMP VALUE 0.
019300     05  WS-ULTIMO-ID-TER        PIC 9(07) COMP VALUE 0.
019400     05  WS-ULTIMO-ID-PRO        PIC 9(07) COMP VALUE 0.
019500
019600*    CONTADOR DE FILAS LEIDAS DEL AREA INTERMEDIA; SUELTO A
019700*    NIVEL 77 PORQUE ES PURO CONTROL DEL CICLO DE LECTURA, NO
019800*    FORMA PARTE DEL RESUMEN QUE SE REPORTA AL CIERRE.  NO SE
019900*    CONFUNDE CON WS-FILAS-PROCESADAS DE OTROS PASOS PORQUE
020000*    CADA PASO DECLARA EL SUYO POR SEPARADO.
020100 77  WS-FILAS-LEIDAS             PIC 9(07) COMP VALUE 0.
020200
020300*    CONTADORES DE ALTAS Y ACTUALIZACIONES POR MAESTRO - NO SE
020400*    IMPRIMEN EN NINGUN REPORTE DE ESTE LOTE, SOLO QUEDAN
020500*    DISPONIBLES PARA UN DISPLAY DE DIAGNOSTICO SI SE NECESITA.
020600 01  WS-CONTADORES-CARGA.
020700     05  WS-IES-NUEVAS           PIC 9(07) COMP VALUE 0.
020800     05  WS-IES-ACTUALIZADAS     PIC 9(07) COMP VALUE 0.
020900     05  WS-TER-NUEVAS           PIC 9(07) COMP VALUE 0.
021000     05  WS-PRO-NUEVAS           PIC 9(07) COMP VALUE 0.
021100
021200*    AREA DE DIAGNOSTICO - VOLCADO DEL ULTIMO RENGLON LEIDO DEL
021300*    ARCHIVO DE AREA INTERMEDIA CUANDO UN ESTATUS VIENE DISTINTO
021400*    DE '00', PARA DISPLAY EN LA BITACORA DE OPERACION.
021500 01  WS-LINEA-VOLCADO            PIC X(1040).
021600*    SE PARTE EN RENGLONES DE 80 PORQUE UN DISPLAY DE 1040
021700*    BYTES DE UNA SOLA VEZ SE CORTA EN LA BITACORA DE OPERACION.
021800 01  WS-VOLCADO-TABLA REDEFINES WS-LINEA-VOLCADO.
021900     05  WS-VOLCADO-RENGLON      PIC X(80) OCCURS 13 TIMES.
022000
022100******************************************************************
022200 PROCEDURE DIVISION.
022300
022400 0100-PRINCIPAL.
022500*    ABRE LOS CUATRO ARCHIVOS EN MODO LECTURA.
022600     PERFORM 0200-INICIO THRU 0200-EXIT.
022700*    HALLA EL MAYOR ID DE CADA MAESTRO Y LOS REABRE EN I-O.
022800     PERFORM 0300-HALLA-ULTIMOS-ID THRU 0300-EXIT.
022900*    UNA VUELTA POR CADA FILA DEL AREA INTERMEDIA.
023000     PERFORM 0400-PROCESA-STAGING THRU 0400-EXIT
023100         UNTIL WS-SIN-MAS-STAGING.
023200*    CIERRA LOS CUATRO ARCHIVOS.
023300     PERFORM 0900-CIERRE THRU 0900-EXIT.
023400     STOP RUN.
023500
023600*    ABRE EL AREA INTERMEDIA Y LOS TRES MAESTROS EN MODO LECTURA
023700*    PARA LA PASADA DE 0300, QUE LOS RECORRE DE PUNTA A PUNTA
023800*    ANTES DE REABRIRLOS EN I-O PARA EL MANTENIMIENTO REAL.
023900 0200-INICIO.
024000*    LOS CUATRO ARCHIVOS SE ABREN SOLO EN LECTURA PARA LA
024100*    PASADA DE 0300; 0300 LOS CIERRA Y LOS REABRE EN I-O PARA
024200*    EL MANTENIMIENTO REAL DE 0400 EN ADELANTE.
024300     OPEN INPUT F-STAGING.
024400     OPEN INPUT F-DIMIES.
024500     OPEN INPUT F-DIMTER.
024600     OPEN INPUT F-DIMPRO.
024700 0200-EXIT.
024800     EXIT.
024900
025000*    RECORRE CADA MAESTRO DE PUNTA A PUNTA PARA HALLAR EL MAYOR
025100*    ID ASIGNADO HASTA AHORA - EL ID ES UN CORRELATIVO PROPIO
025200*    DE ESTE LOTE, NO SE PUEDE DEDUCIR DE LA CLAVE DE NEGOCIO
025300*    DEL MAESTRO.  LOS MAESTROS SE ABREN DE NUEVO EN I-O PARA EL
025400*    RESTO DEL PASO.
025500 0300-HALLA-ULTIMOS-ID.
025600*    UNA PASADA COMPLETA POR CADA MAESTRO, EN SU PROPIO PARRAFO
025700*    PORQUE CADA UNO TIENE SU PROPIO CAMPO DE ESTATUS Y SU
025800*    PROPIO CONTADOR DE ULTIMO ID.
025900     PERFORM 0310-LEE-ULTIMO-IES THRU 0310-EXIT
026000         UNTIL WS-STATUS-IES = '10'.
026100     PERFORM 0320-LEE-ULTIMO-TER THRU 0320-EXIT
026200         UNTIL WS-STATUS-TER = '10'.
026300     PERFORM 0330-LEE-ULTIMO-PRO THRU 0330-EXIT
026400         UNTIL WS-STATUS-PRO = '10'.
026500*    SE CIERRAN Y REABREN EN I-O PORQUE COBOL NO PERMITE
026600*    CAMBIAR EL MODO DE UN ARCHIVO YA ABIERTO.
026700     CLOSE F-DIMIES F-DIMTER F-DIMPRO.
026800     OPEN I-O F-DIMIES.
026900     OPEN I-O F-DIMTER.
027000     OPEN I-O F-DIMPRO.
027100 0300-EXIT.
027200     EXIT.
027300
027400*    LEE EL MAESTRO DIM-IES DE PUNTA A PUNTA, CONSERVANDO EL
027500*    MAYOR ID VISTO EN WS-ULTIMO-ID-IES.
027600 0310-LEE-ULTIMO-IES.
027700*    RECORRIDO SECUENCIAL POR CLAVE (NEXT RECORD) - NO IMPORTA
027800*    EL ORDEN DE LAS CLAVES, SOLO EL MAYOR ID VISTO AL FINAL.
027900     READ F-DIMIES NEXT RECORD
028000         AT END
028100             MOVE '10' TO WS-STATUS-IES
028200         NOT AT END
028300             IF DIM-IES-ID > WS-ULTIMO-ID-IES
028400                 MOVE DIM-IES-ID TO WS-ULTIMO-ID-IES
028500             END-IF
028600     END-READ.
028700 0310-EXIT.
028800     EXIT.
028900
029000*    LEE EL MAESTRO DIM-TERRITORY DE PUNTA A PUNTA, MISMO
029100*    PROPOSITO QUE 0310 PERO SOBRE EL MAYOR TERRITORY-ID VISTO.
029200 0320-LEE-ULTIMO-TER.
029300*    MISMO RECORRIDO QUE 0310, SOBRE EL MAESTRO DE TERRITORIO.
029400     READ F-DIMTER NEXT RECORD
029500         AT END
029600             MOVE '10' TO WS-STATUS-TER
029700         NOT AT END
029800             IF DIM-TERRITORY-ID > WS-ULTIMO-ID-TER
029900                 MOVE DIM-TERRITORY-ID TO WS-ULTIMO-ID-TER
030000             END-IF
030100     END-READ.
030200 0320-EXIT.
030300     EXIT.
030400
030500*    LEE EL MAESTRO DIM-PROGRAM DE PUNTA A PUNTA, MISMO
030600*    PROPOSITO QUE 0310 Y 0320 PERO SOBRE EL MAYOR PROGRAM-ID.
030700 0330-LEE-ULTIMO-PRO.
030800*    MISMO RECORRIDO QUE 0310 Y 0320, SOBRE EL MAESTRO DE
030900*    PROGRAMA.
031000     READ F-DIMPRO NEXT RECORD
031100         AT END
031200             MOVE '10' TO WS-STATUS-PRO
031300         NOT AT END
031400             IF DIM-PROGRAM-ID > WS-ULTIMO-ID-PRO
031500                 MOVE DIM-PROGRAM-ID TO WS-ULTIMO-ID-PRO
031600             END-IF
031700     END-READ.
031800 0330-EXIT.
031900     EXIT.
032000
032100*    LEE UNA FILA DEL AREA INTERMEDIA Y MANTIENE LOS TRES
032200*    MAESTROS DE DIMENSION A PARTIR DE ELLA.  EL MANTENIMIENTO
032300*    DE TERRITORIO SE SALTA SI LA PAREJA PROVINCIA/CANTON VINO
032400*    VACIA (GEO-MATCHER NO LOGRO EMPAREJAR ESA FILA).
032500 0400-PROCESA-STAGING.
032600*    MUEVE EL REGISTRO CRUDO AL LAYOUT CPSTAGIN ANTES DE
032700*    REFERENCIAR CUALQUIER CAMPO STG-*.
032800     READ F-STAGING
032900         AT END
033000             MOVE 'S' TO WS-FIN-STAGING
033100             GO TO 0400-EXIT
033200     END-READ.
033300     MOVE STAGING-REC-AREA TO STAGING-ENREG.
033400     ADD 1 TO WS-FILAS-LEIDAS.
033500
033600*    DIM-IES SIEMPRE SE MANTIENE - TODA FILA DE AREA INTERMEDIA
033700*    TRAE UN NOMBRE DE IES.
033800     PERFORM 0500-UPSERT-DIM-IES THRU 0500-EXIT.
033900
034000*    DIM-TERRITORY SOLO SE MANTIENE SI 3-GEOMATCH LOGRO
034100*    EMPAREJAR LA PROVINCIA Y EL CANTON DE ESTA FILA.
034200     IF STG-PROVINCIA-NORM NOT = SPACES
034300         AND STG-CANTON-NORM NOT = SPACES
034400         PERFORM 0600-UPSERT-DIM-TERRITORIO THRU 0600-EXIT
034500     END-IF.
034600
034700*    DIM-PROGRAM SIEMPRE SE MANTIENE - LOS CUATRO CAMPOS DE LA
034800*    TUPLA YA VIENEN NORMALIZADOS DESDE 2-NORMALIZA.
034900     PERFORM 0700-UPSERT-DIM-PROGRAMA THRU 0700-EXIT.
035000 0400-EXIT.
035100     EXIT.
035200
035300*    DIM-IES: SI LA INSTITUCION YA EXISTE SE ACTUALIZAN TIPO-IES
035400*    Y TIPO-FINANCIAMIENTO CON LO QUE TRAE LA FILA ACTUAL; SI NO
035500*    EXISTE SE DA DE ALTA CON UN ID NUEVO CORRELATIVO.
035600 0500-UPSERT-DIM-IES.
035700*    LA CLAVE DE BUSQUEDA ES EL NOMBRE NORMALIZADO, NO EL
035800*    NOMBRE ORIGINAL - ASI DOS GRAFIAS DISTINTAS DE LA MISMA
035900*    IES CALZAN CONTRA EL MISMO REGISTRO.
036000     MOVE STG-NOMBRE-NORM TO DIM-NOMBRE-NORM.
036100*    EL READ POR CLAVE DECIDE SOLO: INVALID KEY ES ALTA, NOT
036200*    INVALID KEY ES ACTUALIZACION - NO HACE FALTA UN INDICADOR
036300*    SEPARADO DE "EXISTE".
036400     READ F-DIMIES
036500         INVALID KEY
036600             PERFORM 0510-ALTA-DIM-IES THRU 0510-EXIT
036700         NOT INVALID KEY
036800             PERFORM 0520-ACTUALIZA-DIM-IES THRU 0520-EXIT
036900     END-READ.
037000 0500-EXIT.
037100     EXIT.
037200
037300*    DA DE ALTA UNA INSTITUCION NUEVA EN DIM-IES CON EL SIGUIENTE
037400*    ID CORRELATIVO DISPONIBLE.
037500 0510-ALTA-DIM-IES.
037600*    CORRELATIVO SIN HUECOS - EL SIGUIENTE ID ES EL ULTIMO
037700*    USADO MAS UNO, NUNCA SE REUTILIZA UN ID DADO DE BAJA.
037800     ADD 1 TO WS-ULTIMO-ID-IES.
037900     MOVE SPACES             TO DIMIES-ENREG.
038000*        EL ID ES EL CORRELATIVO; EL NOMBRE ORIGINAL SE
038100*        CONSERVA TAL CUAL VINO PARA REFERENCIA DEL ANALISTA.
038200     MOVE WS-ULTIMO-ID-IES   TO DIM-IES-ID.
038300     MOVE STG-NOMBRE-IES     TO DIM-NOMBRE-ORIGINAL.
038400     MOVE STG-NOMBRE-NORM    TO DIM-NOMBRE-NORM.
038500     MOVE STG-TIPO-IES       TO DIM-TIPO-IES.
038600     MOVE STG-TIPO-FINANCIA  TO DIM-TIPO-FINANCIA.
038700*    INVALID KEY AQUI SOLO PUEDE DARSE POR UN PROBLEMA DE
038800*    ESPACIO O DE ARCHIVO - LA CLAVE YA SE VERIFICO UNICA
038900*    EN 0500 - EL DISPLAY DEJA RASTRO PARA OPERACIONES.
039000     WRITE DIMIES-ENREG
039100         INVALID KEY
039200             DISPLAY 'DIMENSOE: NO SE PUDO DAR ALTA A DIM-IES'
039300     END-WRITE.
039400*    CONTADOR PARA EL RESUMEN DE CIERRE DEL PASO.
039500     ADD 1 TO WS-IES-NUEVAS.
039600 0510-EXIT.
039700     EXIT.
039800
039900*    ACTUALIZA TIPO-IES Y TIPO-FINANCIAMIENTO DE UNA INSTITUCION
040000*    QUE YA EXISTIA - EL NOMBRE Y EL ID NO SE TOCAN, SOLO LOS
040100*    DOS ATRIBUTOS QUE PUEDEN CAMBIAR DE UN LOTE A OTRO.
040200 0520-ACTUALIZA-DIM-IES.
040300*    SOLO SE TOCAN LOS DOS ATRIBUTOS QUE EL LOTE PUEDE TRAER
040400*    DISTINTOS - EL ID Y EL NOMBRE DE LA FILA YA LEIDA QUEDAN
040500*    TAL CUAL ESTABAN.
040600     MOVE STG-TIPO-IES      TO DIM-TIPO-IES.
040700     MOVE STG-TIPO-FINANCIA TO DIM-TIPO-FINANCIA.
040800*    REWRITE SOBRE EL REGISTRO QUE EL READ DEJO POSICIONADO -
040900*    NO HACE FALTA VOLVER A LEER.
041000     REWRITE DIMIES-ENREG
041100         INVALID KEY
041200             DISPLAY 'DIMENSOE: NO SE PUDO ACTUALIZAR DIM-IES'
041300     END-REWRITE.
041400     ADD 1 TO WS-IES-ACTUALIZADAS.
041500 0520-EXIT.
041600     EXIT.
041700
041800*    DIM-TERRITORY: SOLO SE DA DE ALTA CUANDO LA PAREJA TODAVIA
041900*    NO EXISTE.  SI YA EXISTE NO SE TOCA - LA REGLA DE NEGOCIO
042000*    NO PERMITE ACTUALIZACION DE ESTE MAESTRO.
042100 0600-UPSERT-DIM-TERRITORIO.
042200*    LA CLAVE ES EL GRUPO DIM-CLAVE-TERRITORIO (PROVINCIA +
042300*    CANTON NORMALIZADOS) - SE LLENA POR SUS DOS PARTES.
042400     MOVE STG-PROVINCIA-NORM TO DIM-PROVINCIA-NORM.
042500     MOVE STG-CANTON-NORM    TO DIM-CANTON-NORM.
042600*    SI LA PAREJA YA EXISTE NO HAY NOT INVALID KEY QUE ATENDER -
042700*    ESTE MAESTRO NUNCA SE ACTUALIZA, SOLO SE DA DE ALTA.
042800     READ F-DIMTER
042900         INVALID KEY
043000             PERFORM 0610-ALTA-DIM-TERRITORIO THRU 0610-EXIT
043100     END-READ.
043200 0600-EXIT.
043300     EXIT.
043400
043500*    DA DE ALTA UNA PAREJA PROVINCIA/CANTON NUEVA EN DIM-TERRITORY
043600*    CON EL SIGUIENTE TERRITORY-ID DISPONIBLE.
043700 0610-ALTA-DIM-TERRITORIO.
043800*    MISMO ESQUEMA DE CORRELATIVO QUE DIM-IES - ULTIMO ID
043900*    USADO MAS UNO.
044000     ADD 1 TO WS-ULTIMO-ID-TER.
044100     MOVE SPACES                TO DIMTER-ENREG.
044200*        GUARDA LA GRAFIA ORIGINAL (ANTES DE NORMALIZAR) JUNTO
044300*        A LA CLAVE NORMALIZADA, PARA QUE UN REPORTE PUEDA
044400*        MOSTRAR EL NOMBRE TAL CUAL LO ENTREGO LA IES.
044500     MOVE WS-ULTIMO-ID-TER       TO DIM-TERRITORY-ID.
044600     MOVE STG-PROVINCIA          TO DIM-PROVINCIA-ORIGINAL.
044700     MOVE STG-CANTON             TO DIM-CANTON-ORIGINAL.
044800     MOVE STG-PROVINCIA-NORM     TO DIM-PROVINCIA-NORM.
044900     MOVE STG-CANTON-NORM        TO DIM-CANTON-NORM.
045000     WRITE DIMTER-ENREG
045100         INVALID KEY
045200             DISPLAY 'DIMENSOE: NO SE PUDO DAR ALTA A DIM-TER'
045300     END-WRITE.
045400*    CONTADOR PARA EL RESUMEN DE CIERRE DEL PASO.
045500     ADD 1 TO WS-TER-NUEVAS.
045600 0610-EXIT.
045700     EXIT.
045800
045900*    DIM-PROGRAM: SOLO ALTA, SOBRE LA TUPLA NORMALIZADA DE LOS
046000*    CUATRO CAMPOS DE PROGRAMA.  EXISTIENDO YA LA TUPLA NO HAY
046100*    NADA QUE ACTUALIZAR.
046200 0700-UPSERT-DIM-PROGRAMA.
046300*    LA CLAVE ES EL GRUPO DIM-CLAVE-PROGRAMA, LAS CUATRO PARTES
046400*    NORMALIZADAS DE CARRERA - NO SOLO EL NOMBRE DE CARRERA.
046500     MOVE STG-CARRERA-NORM  TO DIM-CARRERA-NORM.
046600     MOVE STG-CAMPO-NORM    TO DIM-CAMPO-AMPLIO.
046700     MOVE STG-NIVEL-NORM    TO DIM-NIVEL-FORMACION.
046800     MOVE STG-MODALIDAD-NORM TO DIM-MODALIDAD.
046900*    LA CLAVE CUBRE LAS CUATRO PARTES NORMALIZADAS - DOS LOTES
047000*    CON GRAFIAS DISTINTAS PERO LA MISMA TUPLA NORMALIZADA
047100*    CALZAN CONTRA EL MISMO REGISTRO Y NO DUPLICAN.
047200     READ F-DIMPRO
047300         INVALID KEY
047400             PERFORM 0710-ALTA-DIM-PROGRAMA THRU 0710-EXIT
047500     END-READ.
047600 0700-EXIT.
047700     EXIT.
047800
047900*    DA DE ALTA UNA TUPLA DE PROGRAMA NUEVA EN DIM-PROGRAM CON EL
048000*    SIGUIENTE PROGRAM-ID DISPONIBLE.
048100 0710-ALTA-DIM-PROGRAMA.
048200*    MISMO ESQUEMA DE CORRELATIVO QUE LOS OTROS DOS MAESTROS.
048300     ADD 1 TO WS-ULTIMO-ID-PRO.
048400     MOVE SPACES                  TO DIMPRO-ENREG.
048500*        EL NOMBRE DE CARRERA ORIGINAL SE GUARDA SOLO COMO
048600*        REFERENCIA - LA CLAVE Y LA BUSQUEDA SON POR LA TUPLA
048700*        NORMALIZADA COMPLETA.
048800     MOVE WS-ULTIMO-ID-PRO         TO DIM-PROGRAM-ID.
048900     MOVE STG-NOMBRE-CARRERA       TO DIM-CARRERA-ORIGINAL.
049000     MOVE STG-CARRERA-NORM         TO DIM-CARRERA-NORM.
049100     MOVE STG-CAMPO-NORM           TO DIM-CAMPO-AMPLIO.
049200     MOVE STG-NIVEL-NORM           TO DIM-NIVEL-FORMACION.
049300     MOVE STG-MODALIDAD-NORM       TO DIM-MODALIDAD.
049400     WRITE DIMPRO-ENREG
049500         INVALID KEY
049600             DISPLAY 'DIMENSOE: NO SE PUDO DAR ALTA A DIM-PRO'
049700     END-WRITE.
049800*    CONTADOR PARA EL RESUMEN DE CIERRE DEL PASO.
049900     ADD 1 TO WS-PRO-NUEVAS.
050000 0710-EXIT.
050100     EXIT.
050200
050300*    CIERRA LOS CUATRO ARCHIVOS ABIERTOS POR ESTE PASO.
050400 0900-CIERRE.
050500*    CIERRA LOS CUATRO ARCHIVOS - F-DIMIES/F-DIMTER/F-DIMPRO
050600*    QUEDAN EN I-O DESDE 0300, PERO CLOSE FUNCIONA IGUAL.
050700     CLOSE F-STAGING F-DIMIES F-DIMTER F-DIMPRO.
050800 0900-EXIT.
050900     EXIT.
