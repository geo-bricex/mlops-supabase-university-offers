000100******************************************************************
000200* CPDIMPRO.CPY
000300* Maestro DIM-PROGRAM (dimension de programa/carrera).  Clave
000400* unica por la tupla normalizada de 4 campos.  Solo inserta.
000500*------------------------------------------------------------
000600* VRS   FECHA        INIC   DESCRIPCION
000700* 1.0   02/09/1994   CFM    VERSION INICIAL DEL MAESTRO.
000800* 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO.
000900* 1.2   03/04/2003   LMG    TCK-3355 LOS CUATRO CAMPOS DE LA
001000*                           TUPLA NORMALIZADA SE AGRUPAN BAJO
001100*                           DIM-CLAVE-PROGRAMA COMO LLAVE
001200*                           COMPUESTA DEL ARCHIVO INDEXADO.
001300******************************************************************
001400 01  DIMPRO-ENREG.
001500     05  DIM-PROGRAM-ID           PIC 9(07).
001600     05  DIM-CARRERA-ORIGINAL     PIC X(60).
001700     05  DIM-CLAVE-PROGRAMA.
001800         10  DIM-CARRERA-NORM     PIC X(60).
001900         10  DIM-CAMPO-AMPLIO     PIC X(40).
002000         10  DIM-NIVEL-FORMACION  PIC X(30).
002100         10  DIM-MODALIDAD        PIC X(20).
002200     05  FILLER                   PIC X(05).
