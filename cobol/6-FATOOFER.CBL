000100******************************************************************
000200* Author:    C. Falconi Mora
000300* Date:      15/03/1995
000400* Purpose:   Sexto paso del lote de ingesta de oferta academica.
000500*            De-duplica el archivo de AREA INTERMEDIA por clave
000600*            natural (se queda con la ultima ocurrencia de
000700*            entrada) y mantiene el hecho FACT-OFFER con
000800*            historico de tipo 2: resuelve IES-ID, TERRITORY-ID
000900*            y PROGRAM-ID contra los tres maestros de dimension;
001000*            si la version vigente cambio de ROW-HASH la expira
001100*            e inserta una version nueva, si no cambio solo
001200*            refresca el ultimo archivo que la toco, y si no
001300*            habia version vigente inserta la primera.  Al
001400*            terminar, graba los contadores de la corrida en
001500*            FILE-CONTROL y en el registro de metricas.
001600* Tectonics: cobc
001700*------------------------------------------------------------
001800* REGISTRO DE CAMBIOS
001900* FECHA        INIC   TCK     DESCRIPCION
002000* 15/03/1995   LMG    TCK3355 VERSION INICIAL DEL HECHO SCD-2.
002100* 11/07/2006   JOA    TCK4821 SE AGREGA FCT-ULTIMO-FILE-ID Y EL
002200*                             REFRESCO DE LA VERSION VIGENTE
002300*                             CUANDO EL ROW-HASH NO CAMBIA.
002400* 08/05/2012   MVA    TCK5990 LA DE-DUPLICACION POR CLAVE NATURAL
002500*                             SE HACE POR ORDENAMIENTO (CLAVE +
002600*                             NUMERO DE FILA) EN VEZ DE TABLA EN
002700*                             MEMORIA, PARA SOPORTAR ARCHIVOS
002800*                             GRANDES.
002900* 19/02/1999   RQV    TCK2290 AJUSTE Y2K - SE REVISARON LAS
003000*                             COMPARACIONES DE FECHA DEL HECHO;
003100*                             EL HECHO NO GUARDA FECHA COMO TAL,
003200*                             SOLO VERSION, ASI QUE NO HUBO
003300*                             CAMBIOS DE CODIGO.
003400* 14/02/2008   JOA    TCK4960 SE AGREGA LA CLAVE ALTERNA
003500*                             FCT-CLAVE-NATURAL CON DUPLICADOS
003600*                             PARA PODER LOCALIZAR TODAS LAS
003700*                             VERSIONES DE UNA CLAVE SIN TENER
003800*                             QUE RECORRER EL ARCHIVO COMPLETO.
003900* 30/01/2009   JOA    TCK5112 SE CORRIGE 0610-BUSCA-VIGENTE PARA
004000*                             DETENER LA BUSQUEDA TAN PRONTO SE
004100*                             SALE DEL GRUPO DE LA CLAVE NATURAL
004200*                             (ANTES PODIA SEGUIR LEYENDO HACIA
004300*                             CLAVES SIGUIENTES SIN NECESIDAD).
004400* 11/11/2013   PHB    TCK6180 SE DOCUMENTA CADA UNA DE LAS CUATRO
004500*                             RUTAS DE MANTENIMIENTO DEL HECHO
004600*                             (EXPIRA-E-INSERTA, REFRESCA,
004700*                             INSERTA-NUEVO, OMITE-SIN-DIM) CON
004800*                             UN COMENTARIO PROPIO, A PEDIDO DEL
004900*                             EQUIPO DE SOPORTE DE PRODUCCION.
005000* 25/09/2016   MVA    TCK6420 SE REVISA EL ORDENAMIENTO DE SORT
005100*                             PARA CONFIRMAR QUE SD-ENREG CUBRE
005200*                             TODO EL ANCHO DEL REGISTRO DE AREA
005300*                             INTERMEDIA (1040 BYTES) - SIN
005400*                             CAMBIOS, EL CALCULO YA ERA EXACTO.
005500* 18/03/2011   PHB    TCK6015 SE AGREGA EL DISPLAY DE DIAGNOSTICO
005600*                             (FATOFR-DIAG/CTLARQ-DIAG) PARA QUE
005700*                             UN REWRITE CON INVALID KEY SE
005800*                             PUEDA VOLCAR COMPLETO AL LOG EN
005900*                             VEZ DE SOLO EL MENSAJE GENERICO.
006000* 07/02/2014   PHB    TCK6310 SE DOCUMENTA EL PROPOSITO DE CADA
006100*                             UNO DE LOS OCHO STATUS DE ARCHIVO
006200*                             DE WS-ESTATUS-ARCHIVOS, A PEDIDO
006300*                             DEL EQUIPO DE SOPORTE NOCTURNO.
006400* 12/09/2017   MVA    TCK6670 SE ACLARA QUE WS-PRIMERA-CLAVE
006500*                             CONTROLA EL CASO BORDE DE LA
006600*                             PRIMERA FILA DEL ARCHIVO ORDENADO,
006700*                             QUE NO TIENE CLAVE ANTERIOR CONTRA
006800*                             LA QUE COMPARAR.
006900* 30/04/2018   DCS    TCK6720 SE DOCUMENTA CAMPO POR CAMPO EL
007000*                             PROPOSITO DE CADA CONTADOR SCD EN
007100*                             WS-CONTADORES-SCD, QUE ALIMENTAN
007200*                             TANTO FILE-CONTROL COMO EL
007300*                             REGISTRO DE METRICAS.
007400* 22/01/2019   DCS    TCK6755 SE REVISA 0610-BUSCA-VIGENTE Y
007500*                             0612-BUSCA-VIGENTE-PASO TRAS UN
007600*                             RECLAMO DE LENTITUD - SE CONFIRMA
007700*                             QUE EL START POSICIONA UNA SOLA
007800*                             VEZ Y EL RECORRIDO SOLO AVANZA
007900*                             DENTRO DEL GRUPO DE LA CLAVE.
008000* 14/08/2020   FQT    TCK6930 SE DOCUMENTAN LAS CUATRO RUTAS DE
008100*                             SALIDA DE 0600-MANTIENE-FACT
008200*                             (EXPIRA-E-INSERTA, REFRESCA,
008300*                             INSERTA-NUEVO Y OMITE-SIN-DIM EN
008400*                             0420) CON UN DIAGRAMA DE TEXTO EN
008500*                             EL MANUAL DE OPERACION DEL LOTE.
008600* 09/03/2022   LZN    TCK7150 SE ACLARA QUE LA CLAVE ALTERNA
008700*                             FCT-CLAVE-NATURAL PERMITE DUPLICADOS
008800*                             A PROPOSITO - CADA CLAVE NATURAL
008900*                             PUEDE TENER VARIAS VERSIONES
009000*                             HISTORICAS EN F-FATOFR.
009100* 25/10/2023   LZN    TCK7270 REVISION ANUAL - SE AMPLIAN
009200*                             COMENTARIOS DE PROPOSITO EN VARIOS
009300*                             PARRAFOS DEL MANTENIMIENTO SCD-2,
009400*                             SIN CAMBIOS DE LOGICA.
009500* 17/07/2025   VHR    TCK7390 SE ACLARA EN EL ENCABEZADO QUE
009600*                             ESTE ES EL UNICO PASO QUE ESCRIBE
009700*                             EN EL HECHO FACT-OFFER.
009800* 11/11/2011   RMQ    TCK6050 SE ACLARA QUE F-ORDENADO SE ABRE Y
009900*                             CIERRA DENTRO DE 0300/0400, NUNCA
010000*                             EN 0200-INICIO NI 0950-CIERRE COMO
010100*                             LOS DEMAS ARCHIVOS DEL PASO.
010200* 19/06/2013   PHB    TCK6250 SE DOCUMENTA QUE WS-CLAVE-ACTUAL Y
010300*                             WS-CLAVE-ANTERIOR SOLO SIRVEN PARA
010400*                             DETECTAR EL CAMBIO DE GRUPO EN EL
010500*                             ARCHIVO ORDENADO, NO PARTICIPAN EN
010600*                             NINGUNA BUSQUEDA POR CLAVE.
010700* 05/05/2016   MVA    TCK6550 SE ACLARA QUE WS-RUN-FILE-ID VIENE
010800*                             DEL REGISTRO DE CONTROL LEIDO EN
010900*                             0210 Y SE GRABA EN CADA HECHO QUE
011000*                             ESTE PASO TOCA, NUEVO O EXISTENTE.
011100* 03/12/2021   LZN    TCK7080 SE REVISA EL MANEJO DE
011200*                             WS-CONT-OMIT-SIN-DIM TRAS UNA
011300*                             PREGUNTA DE AUDITORIA - SE CONFIRMA
011400*                             QUE SOLO SUBE EN 0420 Y NUNCA SE
011500*                             REINICIA DENTRO DE LA CORRIDA.
011600* 28/08/2015   MVA    TCK6500 SE DOCUMENTA QUE FATOFR-DIAG Y
011700*                             CTLARQ-DIAG SON VISTAS DE SOLO
011800*                             DIAGNOSTICO, NUNCA SE ESCRIBE A
011900*                             TRAVES DE ELLAS.
012000* 14/02/2024   LZN    TCK7330 SE ACLARA QUE EL PASO NO VUELVE A
012100*                             ABRIR F-STAGING EN MODO SALIDA - EL
012200*                             AREA INTERMEDIA LA LLENA 3-GEOMATCH
012300*                             Y AQUI SOLO SE LEE.
012400* 23/09/2009   RMQ    TCK5680 SE ACLARA QUE EL ORDEN DEL SORT ES
012500*                             ASCENDENTE POR CLAVE NATURAL Y POR
012600*                             NUMERO DE FILA - NUNCA DESCENDENTE -
012700*                             PARA QUE LA ULTIMA OCURRENCIA DE
012800*                             ENTRADA QUEDE AL CIERRE DEL GRUPO.
012900* 17/05/2017   MVA    TCK6600 SE DOCUMENTA QUE LOS TRES IDS DE
013000*                             WS-IDS-RESUELTOS SE SOBREESCRIBEN EN
013100*                             CADA FILA SOBREVIVIENTE - NO HAY
013200*                             ARRASTRE DE UNA CLAVE NATURAL A LA
013300*                             SIGUIENTE.
013400* 06/06/2021   FQT    TCK7020 SE ACLARA QUE WS-REG-VOLCADO ES
013500*                             SOLO PARA DISPLAY DE DIAGNOSTICO, EL
013600*                             MANTENIMIENTO DEL HECHO SIEMPRE SE
013700*                             HACE A TRAVES DE LA VISTA DE CAMPOS
013800*                             CPSTAGIN, NUNCA DEL VOLCADO CRUDO.
013900******************************************************************
014000 IDENTIFICATION DIVISION.
014100 PROGRAM-ID.    6-FATOOFER.
014200 AUTHOR.        C. FALCONI MORA.
014300 INSTALLATION.  DIRECCION DE ESTADISTICA - UNIDAD DE LOTES.
014400 DATE-WRITTEN.  15/03/1995.
014500 DATE-COMPILED.
014600 SECURITY.      INTERNO - SOLO PERSONAL DE LOTES.
014700******************************************************************
014800 ENVIRONMENT DIVISION.
014900 CONFIGURATION SECTION.
015000 SPECIAL-NAMES.
015100     CLASS CLASE-ALFA IS 'A' THRU 'Z' 'a' THRU 'z'.
015200 INPUT-OUTPUT SECTION.
015300 FILE-CONTROL.
015400*    AREA INTERMEDIA DE ENTRADA, YA CON PAREJA GEOGRAFICA,
015500*    CLAVE NATURAL Y ROW-HASH RESUELTOS POR 3-GEOMATCH.
015600     SELECT F-STAGING  ASSIGN TO SALSTAG
015700         ORGANIZATION LINE SEQUENTIAL
015800         FILE STATUS IS WS-STATUS-STG.
015900
016000*    ARCHIVO DE TRABAJO DEL SORT - NO TIENE STATUS NI
016100*    ORGANIZATION PROPIA, EL SORT LO MANEJA POR SU CUENTA.
016200     SELECT SD-ORDENA  ASSIGN TO DISK.
016300
016400*    SALIDA DEL SORT - MISMO AREA INTERMEDIA, ORDENADA POR
016500*    CLAVE NATURAL Y NUMERO DE FILA.
016600     SELECT F-ORDENADO ASSIGN TO TRAORD6
016700         ORGANIZATION LINE SEQUENTIAL
016800         FILE STATUS IS WS-STATUS-ORD.
016900
017000*    MAESTRO DE INSTITUCIONES - SOLO LECTURA, CLAVE POR NOMBRE
017100*    NORMALIZADO.
017200     SELECT F-DIMIES   ASSIGN TO MAEDIMIE
017300         ORGANIZATION INDEXED
017400         ACCESS MODE IS RANDOM
017500         RECORD KEY IS DIM-NOMBRE-NORM
017600         FILE STATUS IS WS-STATUS-IES.
017700
017800*    MAESTRO DE TERRITORIO - SOLO LECTURA, CLAVE POR EL PAR
017900*    PROVINCIA/CANTON NORMALIZADO.
018000     SELECT F-DIMTER   ASSIGN TO MAEDIMTE
018100         ORGANIZATION INDEXED
018200         ACCESS MODE IS RANDOM
018300         RECORD KEY IS DIM-CLAVE-TERRITORIO
018400         FILE STATUS IS WS-STATUS-TER.
018500
018600*    MAESTRO DE PROGRAMA - SOLO LECTURA, CLAVE POR LA TUPLA
018700*    NORMALIZADA DE CARRERA/CAMPO/NIVEL/MODALIDAD.
018800     SELECT F-DIMPRO   ASSIGN TO MAEDIMPR
018900         ORGANIZATION INDEXED
019000         ACCESS MODE IS RANDOM
019100         RECORD KEY IS DIM-CLAVE-PROGRAMA
019200         FILE STATUS IS WS-STATUS-PRO.
019300
019400*    HECHO FACT-OFFER CON HISTORICO DE TIPO 2 - ACCESO DYNAMIC
019500*    PORQUE ESTE PASO LEE POR CLAVE ALTERNA (0610) PERO TAMBIEN
019600*    ESCRIBE Y REESCRIBE VERSIONES POR LA CLAVE PRIMARIA.
019700     SELECT F-FATOFR   ASSIGN TO MAEFATOF
019800         ORGANIZATION INDEXED
019900         ACCESS MODE IS DYNAMIC
020000         RECORD KEY IS FCT-CLAVE-VERSION
020100         ALTERNATE RECORD KEY IS FCT-CLAVE-NATURAL
020200             WITH DUPLICATES
020300         FILE STATUS IS WS-STATUS-FAT.
020400
020500*    CONTROL DE CORRIDA - I-O PORQUE ESTE PASO LOCALIZA EL
020600*    REGISTRO RUNNING DE LA CORRIDA Y LO REESCRIBE CON SUS
020700*    PROPIOS CONTADORES EN 0900.
020800     SELECT F-CTLARQ   ASSIGN TO MAECTL
020900         ORGANIZATION INDEXED
021000         ACCESS MODE IS DYNAMIC
021100         RECORD KEY IS CTL-CHECKSUM
021200         FILE STATUS IS WS-STATUS-CTL.
021300
021400*    METRICAS DE CALIDAD DE LA CORRIDA - I-O PORQUE ESTE PASO
021500*    ACTUALIZA LOS CONTADORES DE MANTENIMIENTO DEL HECHO QUE
021600*    LUEGO LEE 7-REPORTE.
021700     SELECT F-DQMETR   ASSIGN TO MAEMETDQ
021800         ORGANIZATION INDEXED
021900         ACCESS MODE IS RANDOM
022000         RECORD KEY IS DQM-FILE-ID
022100         FILE STATUS IS WS-STATUS-MET.
022200
022300******************************************************************
022400 DATA DIVISION.
022500 FILE SECTION.
022600*    BUFFER CRUDO DE 1040 BYTES DEL AREA INTERMEDIA - SE MUEVE
022700*    A LA VISTA DE CAMPOS CPSTAGIN PARA TRABAJAR CAMPO A CAMPO.
022800 FD  F-STAGING
022900     LABEL RECORD STANDARD.
023000 01  STAGING-REC-AREA           PIC X(1040).
023100
023200*    REGISTRO DE TRABAJO DEL SORT - LOS TRES CAMPOS CLAVE
023300*    (CLAVE NATURAL, ROW-HASH, NUMERO DE FILA) SE EXPONEN EN SUS
023400*    POSICIONES REALES DENTRO DE CPSTAGIN PARA QUE EL SORT
023500*    PUEDA ORDENAR SIN TENER QUE CONOCER TODO EL LAYOUT DEL
023600*    AREA INTERMEDIA; EL RESTO DEL REGISTRO VIAJA EN LOS DOS
023700*    FILLER DE RELLENO.
023800 SD  SD-ORDENA.
023900 01  SD-ENREG.
024000     05  FILLER                 PIC X(649).
024100     05  T-CLAVE-NATURAL         PIC X(280).
024200     05  T-ROW-HASH              PIC X(64).
024300*    NUMERO DE FILA DENTRO DEL AREA INTERMEDIA, SEGUNDO CAMPO DE
024400*    ORDEN - DESEMPATA CUANDO LA MISMA CLAVE NATURAL SE REPITE,
024500*    PARA QUE LA ULTIMA OCURRENCIA QUEDE AL FINAL DEL GRUPO.
024600     05  T-ROW-NUM               PIC 9(07).
024700     05  FILLER                 PIC X(40).
024800
024900*    SALIDA DEL SORT, MISMO BUFFER DE 1040 - 0410 LEE LA CLAVE
025000*    NATURAL DIRECTO DE SU POSICION FIJA (650:280) SIN PASAR
025100*    POR LA VISTA DE CAMPOS.
025200 FD  F-ORDENADO
025300     LABEL RECORD STANDARD.
025400 01  ORDENADO-REC-AREA          PIC X(1040).
025500
025600*    REGISTRO DEL MAESTRO DE INSTITUCIONES, LAYOUT EN CPDIMIES.
025700 FD  F-DIMIES
025800     LABEL RECORD STANDARD.
025900 01  DIMIES-ENREG.
026000     COPY CPDIMIES.
026100
026200*    REGISTRO DEL MAESTRO DE TERRITORIO, LAYOUT EN CPDIMTER.
026300 FD  F-DIMTER
026400     LABEL RECORD STANDARD.
026500 01  DIMTER-ENREG.
026600     COPY CPDIMTER.
026700
026800*    REGISTRO DEL MAESTRO DE PROGRAMA, LAYOUT EN CPDIMPRO.
026900 FD  F-DIMPRO
027000     LABEL RECORD STANDARD.
027100 01  DIMPRO-ENREG.
027200     COPY CPDIMPRO.
027300
027400*    REGISTRO DEL HECHO FACT-OFFER, LAYOUT EN CPFATOFR. ESTE ES
027500*    EL UNICO ARCHIVO QUE ESTE PASO ESCRIBE DE LLENO - LOS OTROS
027600*    SON SOLO LECTURA O ACTUALIZACION DE CONTADORES.
027700 FD  F-FATOFR
027800     LABEL RECORD STANDARD.
027900 01  FATOFR-ENREG.
028000     COPY CPFATOFR.
028100*    VISTA DE VOLCADO CRUDO DEL HECHO, USADA EN DISPLAY CUANDO
028200*    UNA ESCRITURA O REESCRITURA DEVUELVE INVALID KEY.
028300 01  FATOFR-DIAG REDEFINES FATOFR-ENREG PIC X(452).
028400
028500 FD  F-CTLARQ
028600     LABEL RECORD STANDARD.
028700 01  CTLARQ-ENREG.
028800     COPY CPCTLARQ.
028900*    VISTA DE VOLCADO CRUDO DEL CONTROL DE CORRIDA, MISMO USO
029000*    QUE FATOFR-DIAG ARRIBA.
029100 01  CTLARQ-DIAG REDEFINES CTLARQ-ENREG PIC X(355).
029200
029300*    REGISTRO DE METRICAS DE LA CORRIDA, LAYOUT EN CPDQMETR.
029400 FD  F-DQMETR
029500     LABEL RECORD STANDARD.
029600 01  DQMETR-ENREG.
029700     COPY CPDQMETR.
029800
029900******************************************************************
030000 WORKING-STORAGE SECTION.
030100
030200 COPY CPSTAGIN.
030300
030400*    UN STATUS POR ARCHIVO DEL PASO - STG/ORD SON LOS DOS LADOS
030500*    DEL SORT, IES/TER/PRO LOS TRES MAESTROS DE DIMENSION, FAT
030600*    EL HECHO, CTL EL CONTROL DE CORRIDA Y MET LAS METRICAS.
030700 01  WS-ESTATUS-ARCHIVOS.
030800     05  WS-STATUS-STG           PIC X(02) VALUE '00'.
030900     05  WS-STATUS-ORD           PIC X(02) VALUE '00'.
031000     05  WS-STATUS-IES           PIC X(02) VALUE '00'.
031100     05  WS-STATUS-TER           PIC X(02) VALUE '00'.
031200     05  WS-STATUS-PRO           PIC X(02) VALUE '00'.
031300     05  WS-STATUS-FAT           PIC X(02) VALUE '00'.
031400     05  WS-STATUS-CTL           PIC X(02) VALUE '00'.
031500     05  WS-STATUS-MET           PIC X(02) VALUE '00'.
031600
031700 01  WS-INTERRUPTORES.
031800     05  WS-FIN-ORDENADO         PIC X(01) VALUE 'N'.
031900         88  WS-SIN-MAS-ORDEN        VALUE 'S'.
032000*    CONTROLA EL CASO BORDE DE LA PRIMERA FILA DEL ARCHIVO
032100*    ORDENADO, QUE NO TIENE CLAVE ANTERIOR CONTRA LA QUE
032200*    COMPARAR EN 0410.
032300     05  WS-PRIMERA-CLAVE        PIC X(01) VALUE 'S'.
032400         88  WS-ES-PRIMERA-CLAVE     VALUE 'S'.
032500*    EN 'S' SI 0210 LOCALIZO EL REGISTRO DE FILE-CONTROL EN
032600*    ESTATUS RUNNING DE ESTA CORRIDA.
032700     05  WS-CTLARQ-ENCONTRADO    PIC X(01) VALUE 'N'.
032800         88  WS-CTLARQ-OK            VALUE 'S'.
032900*    EN 'N' SI CUALQUIERA DE LAS TRES DIMENSIONES NO CALZO PARA
033000*    LA FILA SOBREVIVIENTE EN TURNO - LA FILA SE OMITE.
033100     05  WS-DIM-OK               PIC X(01) VALUE 'S'.
033200*    EN 'S' SI 0610 ENCONTRO UNA VERSION VIGENTE PARA LA CLAVE
033300*    NATURAL EN CURSO.
033400     05  WS-HAY-VIGENTE          PIC X(01) VALUE 'N'.
033500
033600*    BUFFER DE LA ULTIMA FILA VISTA DE LA CLAVE NATURAL EN CURSO.
033700*    SE SOBREESCRIBE EN CADA RENGLON DE LA MISMA CLAVE, DE MODO
033800*    QUE AL CERRAR EL GRUPO CONTIENE LA ULTIMA OCURRENCIA DE
033900*    ENTRADA - LA UNICA QUE SOBREVIVE A LA DE-DUPLICACION.
034000 01  WS-REG-SOBREVIVIENTE        PIC X(1040).
034100*    VISTA DE VOLCADO PARA DISPLAY DE DIAGNOSTICO DEL
034200*    SOBREVIVIENTE CUANDO UN ESTATUS DE ARCHIVO VIENE MAL.
034300 01  WS-REG-VOLCADO REDEFINES WS-REG-SOBREVIVIENTE.
034400     05  WS-REG-RENGLON          PIC X(80) OCCURS 13 TIMES.
034500
034600*    CLAVE NATURAL DE LA FILA EN TURNO Y DE LA FILA ANTERIOR -
034700*    LA COMPARACION ENTRE AMBAS ES LA QUE DETECTA EL CAMBIO DE
034800*    GRUPO EN 0410.
034900 01  WS-CLAVE-ACTUAL             PIC X(280) VALUE SPACES.
035000 01  WS-CLAVE-ANTERIOR           PIC X(280) VALUE SPACES.
035100
035200*    FILE-ID DE LA CORRIDA EN CURSO, TOMADO DEL REGISTRO DE
035300*    FILE-CONTROL QUE 0210 ENCONTRO EN ESTATUS RUNNING.
035400 01  WS-DATOS-CORRIDA.
035500     05  WS-RUN-FILE-ID          PIC X(36) VALUE SPACES.
035600
035700*    LOS TRES IDS DE DIMENSION RESUELTOS PARA LA FILA
035800*    SOBREVIVIENTE EN TURNO - SE USAN AL ESCRIBIR O REESCRIBIR
035900*    EL HECHO EN 0620/0640.
036000 01  WS-IDS-RESUELTOS.
036100     05  WS-IES-ID               PIC 9(07) COMP VALUE 0.
036200     05  WS-TER-ID               PIC 9(07) COMP VALUE 0.
036300     05  WS-PRO-ID               PIC 9(07) COMP VALUE 0.
036400
036500*    VERSION VIGENTE ANTES DE ESTA FILA Y VERSION QUE SE VA A
036600*    ESCRIBIR; SUELTAS A NIVEL 77 PORQUE SON VALORES DE PASO
036700*    DEL MANTENIMIENTO DEL HECHO, NO CAMPOS DEL HECHO EN SI.
036800 77  WS-VERSION-ANTERIOR         PIC 9(04) COMP VALUE 0.
036900 77  WS-VERSION-NUEVA            PIC 9(04) COMP VALUE 0.
037000
037100*    CONTADORES DE ESTE PASO - SE GRABAN AL FINAL EN CTLARQ Y
037200*    EN EL REGISTRO DE METRICAS PARA QUE 7-REPORTE LOS LEA.
037300 01  WS-CONTADORES-SCD.
037400*    FILAS SOBREVIVIENTES REALMENTE PROCESADAS (DESPUES DE LA
037500*    DE-DUPLICACION POR CLAVE NATURAL).
037600     05  WS-CONT-FILAS-LEIDAS    PIC 9(07) COMP VALUE 0.
037700*    CLAVES NATURALES SIN VERSION VIGENTE PREVIA - PRIMERA
037800*    INSERCION EN EL HECHO.
037900     05  WS-CONT-NUEVOS          PIC 9(07) COMP VALUE 0.
038000*    CLAVES CON VERSION VIGENTE PERO ROW-HASH DISTINTO - SE
038100*    EXPIRO LA VERSION ANTERIOR Y SE INSERTO UNA NUEVA.
038200     05  WS-CONT-ACTUALIZADOS    PIC 9(07) COMP VALUE 0.
038300*    CLAVES CON VERSION VIGENTE Y EL MISMO ROW-HASH - SOLO SE
038400*    REFRESCO EL ULTIMO FILE-ID QUE LAS TOCO.
038500     05  WS-CONT-SIN-CAMBIO      PIC 9(07) COMP VALUE 0.
038600*    FILAS OMITIDAS PORQUE ALGUNA DE LAS TRES DIMENSIONES NO
038700*    PUDO RESOLVERSE.
038800     05  WS-CONT-OMIT-SIN-DIM    PIC 9(07) COMP VALUE 0.
038900
039000******************************************************************
039100 PROCEDURE DIVISION.
039200
039300 0100-PRINCIPAL.
039400*    ABRE ARCHIVOS Y LOCALIZA EL REGISTRO DE ESTA CORRIDA.
039500     PERFORM 0200-INICIO THRU 0200-EXIT.
039600*    ORDENA EL AREA INTERMEDIA POR CLAVE NATURAL ANTES DE
039700*    RECORRERLA - LA DE-DUPLICACION DEPENDE DE ESTE ORDEN.
039800     PERFORM 0300-ORDENA-STAGING THRU 0300-EXIT.
039900*    RECORRE EL ARCHIVO YA ORDENADO Y MANTIENE EL HECHO.
040000     PERFORM 0400-PROCESA-ORDENADO THRU 0400-EXIT.
040100*    DEJA LOS CONTADORES DE LA CORRIDA GRABADOS.
040200     PERFORM 0900-ESCRIBE-CONTADORES THRU 0900-EXIT.
040300     PERFORM 0950-CIERRE THRU 0950-EXIT.
040400     STOP RUN.
040500
040600*    LOCALIZA EL REGISTRO DE FILE-CONTROL EN ESTATUS RUNNING
040700*    PARA SABER A QUE CORRIDA PERTENECE EL FILE-ID Y DEJAR EL
040800*    CURSOR DEL ARCHIVO POSICIONADO AHI PARA LA REESCRITURA
040900*    FINAL EN 0900.
041000 0200-INICIO.
041100*    F-CTLARQ SE ABRE EN I-O PORQUE ESTE PASO REESCRIBE EL
041200*    REGISTRO DE LA CORRIDA AL FINAL, EN 0900.
041300     OPEN I-O F-CTLARQ.
041400     PERFORM 0210-BUSCA-CORRIDA THRU 0210-EXIT
041500         UNTIL WS-CTLARQ-OK OR WS-STATUS-CTL = '10'.
041600
041700*    LOS TRES MAESTROS DE DIMENSION SOLO SE LEEN EN ESTE PASO.
041800     OPEN INPUT F-DIMIES.
041900     OPEN INPUT F-DIMTER.
042000     OPEN INPUT F-DIMPRO.
042100*    EL HECHO SE ABRE EN I-O PORQUE ESTE PASO LO LEE POR CLAVE
042200*    ALTERNA Y LUEGO ESCRIBE O REESCRIBE VERSIONES.
042300     OPEN I-O F-FATOFR.
042400
042500*    EL REGISTRO DE METRICAS DE ESTA CORRIDA YA LO CREO
042600*    4-DQCHECK - AQUI SOLO SE POSICIONA SOBRE EL PARA PODER
042700*    ACTUALIZAR SUS CONTADORES DE MANTENIMIENTO DEL HECHO EN
042800*    0900.
042900     OPEN I-O F-DQMETR.
043000     MOVE WS-RUN-FILE-ID TO DQM-FILE-ID.
043100     READ F-DQMETR
043200         INVALID KEY
043300             DISPLAY 'FATOOFER: NO EXISTE REGISTRO DE METRICAS'
043400     END-READ.
043500 0200-EXIT.
043600     EXIT.
043700
043800*    LEE EL SIGUIENTE REGISTRO DE FILE-CONTROL BUSCANDO EL QUE
043900*    ESTA EN ESTATUS RUNNING - ES EL DE ESTA CORRIDA.  EL CURSOR
044000*    QUEDA SOBRE ESE REGISTRO PARA LA REESCRITURA FINAL EN 0900.
044100 0210-BUSCA-CORRIDA.
044200*    READ NEXT RECORD RECORRE CTLARQ EN ORDEN DE CLAVE PRIMARIA
044300*    (CHECKSUM) HASTA TOPAR CON EL REGISTRO RUNNING - NO HAY
044400*    CLAVE ALTERNA POR ESTATUS EN ESTE ARCHIVO.
044500     READ F-CTLARQ NEXT RECORD
044600         AT END
044700             MOVE '10' TO WS-STATUS-CTL
044800         NOT AT END
044900             IF CTL-ESTATUS-RUNNING
045000                 MOVE 'S' TO WS-CTLARQ-ENCONTRADO
045100                 MOVE CTL-FILE-ID TO WS-RUN-FILE-ID
045200             END-IF
045300     END-READ.
045400 0210-EXIT.
045500     EXIT.
045600
045700*    ORDENA EL ARCHIVO DE AREA INTERMEDIA POR CLAVE NATURAL Y,
045800*    DENTRO DE CADA CLAVE, POR NUMERO DE FILA DE ENTRADA - ASI
045900*    LA ULTIMA FILA DE CADA GRUPO ES LA ULTIMA OCURRENCIA
046000*    ORIGINAL, QUE ES LA QUE SOBREVIVE A LA DE-DUPLICACION.
046100 0300-ORDENA-STAGING.
046200*    CLAVE NATURAL PRIMERO PARA AGRUPAR TODAS LAS FILAS DE UNA
046300*    MISMA OFERTA JUNTAS; NUMERO DE FILA DENTRO DE CADA GRUPO
046400*    PARA QUE LA ULTIMA ENTRADA DEL ARCHIVO ORIGINAL QUEDE AL
046500*    FINAL DEL GRUPO.
046600     SORT SD-ORDENA
046700         ON ASCENDING KEY T-CLAVE-NATURAL
046800         ON ASCENDING KEY T-ROW-NUM
046900         USING F-STAGING
047000         GIVING F-ORDENADO.
047100 0300-EXIT.
047200     EXIT.
047300
047400*    RECORRE EL ARCHIVO YA ORDENADO POR CLAVE NATURAL Y NUMERO
047500*    DE FILA, PROCESANDO LA FILA SOBREVIVIENTE TAN PRONTO SE
047600*    DETECTA EL CAMBIO DE CLAVE (0410) Y LA ULTIMA CLAVE DEL
047700*    ARCHIVO AL TERMINAR EL CICLO (AQUI ABAJO, PORQUE NINGUNA
047800*    FILA SIGUIENTE AVISA QUE ESA CLAVE YA CERRO).
047900 0400-PROCESA-ORDENADO.
048000*    F-ORDENADO SE ABRE Y CIERRA AQUI MISMO, NO EN 0200/0950,
048100*    PORQUE ES UN ARCHIVO DE TRABAJO QUE SOLO EXISTE ENTRE EL
048200*    SORT DE 0300 Y EL FIN DE ESTE RECORRIDO.
048300     OPEN INPUT F-ORDENADO.
048400     PERFORM 0410-LEE-ORDENADO THRU 0410-EXIT
048500         UNTIL WS-SIN-MAS-ORDEN.
048600*    LA ULTIMA CLAVE DEL ARCHIVO NUNCA SE PROCESA DENTRO DE
048700*    0410 PORQUE NINGUNA FILA SIGUIENTE LLEGA A AVISAR QUE ESE
048800*    GRUPO YA CERRO - SE PROCESA AQUI, DESPUES DEL EOF.  SE
048900*    OMITE SOLO SI EL ARCHIVO VINO COMPLETAMENTE VACIO.
049000     IF NOT WS-ES-PRIMERA-CLAVE
049100         MOVE WS-REG-SOBREVIVIENTE TO STAGING-ENREG
049200         PERFORM 0420-PROCESA-SOBREVIVIENTE THRU 0420-EXIT
049300     END-IF.
049400     CLOSE F-ORDENADO.
049500 0400-EXIT.
049600     EXIT.
049700
049800*    LEE UNA FILA DEL ARCHIVO ORDENADO.  SI LA CLAVE NATURAL
049900*    CAMBIO RESPECTO A LA FILA ANTERIOR, LA FILA ANTERIOR ERA LA
050000*    ULTIMA DE SU GRUPO Y POR TANTO LA SOBREVIVIENTE - SE
050100*    PROCESA ANTES DE EMPEZAR EL GRUPO NUEVO.  LA FILA EN TURNO
050200*    SIEMPRE QUEDA GUARDADA COMO POSIBLE SOBREVIVIENTE DE SU
050300*    PROPIO GRUPO, SE CONFIRME O NO EN LA SIGUIENTE VUELTA.
050400 0410-LEE-ORDENADO.
050500     READ F-ORDENADO
050600         AT END
050700             MOVE 'S' TO WS-FIN-ORDENADO
050800             GO TO 0410-EXIT
050900     END-READ.
051000*    POSICION FIJA 650 DENTRO DEL BUFFER DE 1040 - COINCIDE CON
051100*    EL OFFSET DE T-CLAVE-NATURAL EN SD-ENREG (649 DE FILLER
051200*    MAS 1).
051300     MOVE ORDENADO-REC-AREA(650:280) TO WS-CLAVE-ACTUAL.
051400
051500*    SI CAMBIO LA CLAVE, LA FILA GUARDADA EN LA VUELTA ANTERIOR
051600*    ERA LA ULTIMA DE SU GRUPO Y SE PROCESA AHORA, ANTES DE
051700*    SEGUIR CON EL GRUPO NUEVO.
051800     IF NOT WS-ES-PRIMERA-CLAVE
051900         IF WS-CLAVE-ACTUAL NOT = WS-CLAVE-ANTERIOR
052000             MOVE WS-REG-SOBREVIVIENTE TO STAGING-ENREG
052100             PERFORM 0420-PROCESA-SOBREVIVIENTE THRU 0420-EXIT
052200         END-IF
052300     ELSE
052400         MOVE 'N' TO WS-PRIMERA-CLAVE
052500     END-IF.
052600*    LA FILA EN TURNO SIEMPRE QUEDA GUARDADA COMO POSIBLE
052700*    SOBREVIVIENTE, SE CONFIRME O NO EN LA SIGUIENTE VUELTA.
052800     MOVE WS-CLAVE-ACTUAL      TO WS-CLAVE-ANTERIOR.
052900     MOVE ORDENADO-REC-AREA    TO WS-REG-SOBREVIVIENTE.
053000 0410-EXIT.
053100     EXIT.
053200
053300*    PROCESA LA FILA SOBREVIVIENTE DE UNA CLAVE NATURAL: RESUELVE
053400*    LAS TRES DIMENSIONES Y, SI TODAS CALZAN, MANTIENE EL HECHO.
053500*    SI ALGUNA DIMENSION NO SE PUDO RESOLVER LA FILA SE OMITE.
053600 0420-PROCESA-SOBREVIVIENTE.
053700     ADD 1 TO WS-CONT-FILAS-LEIDAS.
053800*    SE ASUME 'S' Y 0500 LO BAJA A 'N' SI ALGUNA DE LAS TRES
053900*    BUSQUEDAS FALLA - NO HAY VUELTA ATRAS DENTRO DE LA MISMA
054000*    FILA.
054100     MOVE 'S' TO WS-DIM-OK.
054200     PERFORM 0500-RESUELVE-DIMENSIONES THRU 0500-EXIT.
054300     IF WS-DIM-OK = 'S'
054400         PERFORM 0600-MANTIENE-FACT THRU 0600-EXIT
054500     ELSE
054600         ADD 1 TO WS-CONT-OMIT-SIN-DIM
054700     END-IF.
054800 0420-EXIT.
054900     EXIT.
055000
055100*    RESUELVE IES-ID, TERRITORY-ID Y PROGRAM-ID CONTRA LOS TRES
055200*    MAESTROS DE DIMENSION.  WS-DIM-OK QUEDA EN 'N' SI CUALQUIERA
055300*    DE LAS TRES BUSQUEDAS FALLA.
055400 0500-RESUELVE-DIMENSIONES.
055500*    LAS TRES BUSQUEDAS SE HACEN SIEMPRE, AUNQUE UNA YA HAYA
055600*    FALLADO - NO HAY SALIDA TEMPRANA, PARA QUE WS-DIM-OK
055700*    REFLEJE EL RESULTADO CONJUNTO DE LAS TRES.
055800     PERFORM 0510-RESUELVE-IES THRU 0510-EXIT.
055900     PERFORM 0520-RESUELVE-TERRITORIO THRU 0520-EXIT.
056000     PERFORM 0530-RESUELVE-PROGRAMA THRU 0530-EXIT.
056100 0500-EXIT.
056200     EXIT.
056300
056400*    BUSCA EL IES-ID EN MAEDIMIE POR NOMBRE NORMALIZADO.  SI NO
056500*    SE ENCUENTRA, WS-DIM-OK QUEDA EN 'N' Y EL RESTO DE 0500 YA
056600*    NO IMPORTA - LA FILA VA A OMITIRSE EN 0420.
056700 0510-RESUELVE-IES.
056800*    LA CLAVE ES EL NOMBRE NORMALIZADO, LA MISMA QUE USA
056900*    5-DIMENSOE PARA DAR DE ALTA O ACTUALIZAR EL MAESTRO.
057000     MOVE STG-NOMBRE-NORM TO DIM-NOMBRE-NORM.
057100     READ F-DIMIES
057200         INVALID KEY
057300             MOVE 'N' TO WS-DIM-OK
057400         NOT INVALID KEY
057500             MOVE DIM-IES-ID TO WS-IES-ID
057600     END-READ.
057700 0510-EXIT.
057800     EXIT.
057900
058000*    BUSCA EL TERRITORY-ID EN MAEDIMTE POR EL PAR PROVINCIA/
058100*    CANTON YA NORMALIZADO POR 3-GEOMATCH.  SI EL PAR VINO VACIO
058200*    (GEO-MATCHER NO LOGRO EMPAREJAR) NI SE INTENTA LA BUSQUEDA.
058300 0520-RESUELVE-TERRITORIO.
058400*    PROVINCIA/CANTON VACIOS SIGNIFICAN QUE 3-GEOMATCH NO LOGRO
058500*    EMPAREJAR ESTA FILA CONTRA EL CATALOGO - SE OMITE LA
058600*    BUSQUEDA DIRECTAMENTE, NO TENDRIA CON QUE BUSCAR.
058700     IF STG-PROVINCIA-NORM = SPACES OR STG-CANTON-NORM = SPACES
058800         MOVE 'N' TO WS-DIM-OK
058900     ELSE
059000         MOVE STG-PROVINCIA-NORM TO DIM-PROVINCIA-NORM
059100         MOVE STG-CANTON-NORM    TO DIM-CANTON-NORM
059200         READ F-DIMTER
059300             INVALID KEY
059400                 MOVE 'N' TO WS-DIM-OK
059500             NOT INVALID KEY
059600                 MOVE DIM-TERRITORY-ID TO WS-TER-ID
059700         END-READ
059800     END-IF.
059900 0520-EXIT.
060000     EXIT.
060100
060200*    BUSCA EL PROGRAM-ID EN MAEDIMPR POR LA CLAVE COMPUESTA DE
060300*    CARRERA, CAMPO AMPLIO, NIVEL DE FORMACION Y MODALIDAD, TODOS
060400*    YA NORMALIZADOS POR 2-NORMALIZA.
060500 0530-RESUELVE-PROGRAMA.
060600*    LAS CUATRO PARTES JUNTAS FORMAN LA CLAVE COMPUESTA DEL
060700*    MAESTRO - NO HAY CASO BORDE DE CAMPOS VACIOS COMO EN 0520
060800*    PORQUE ESTOS CUATRO CAMPOS SIEMPRE VIENEN LLENOS DESDE
060900*    2-NORMALIZA.
061000     MOVE STG-CARRERA-NORM   TO DIM-CARRERA-NORM.
061100     MOVE STG-CAMPO-NORM     TO DIM-CAMPO-AMPLIO.
061200     MOVE STG-NIVEL-NORM     TO DIM-NIVEL-FORMACION.
061300     MOVE STG-MODALIDAD-NORM TO DIM-MODALIDAD.
061400     READ F-DIMPRO
061500         INVALID KEY
061600             MOVE 'N' TO WS-DIM-OK
061700         NOT INVALID KEY
061800             MOVE DIM-PROGRAM-ID TO WS-PRO-ID
061900     END-READ.
062000 0530-EXIT.
062100     EXIT.
062200
062300*    BUSCA LA VERSION VIGENTE DE LA CLAVE NATURAL Y DECIDE SI
062400*    SE EXPIRA/INSERTA, SE REFRESCA O SE INSERTA POR PRIMERA VEZ.
062500 0600-MANTIENE-FACT.
062600*    PRIMERO SE BUSCA SI YA HAY UNA VERSION VIGENTE PARA ESTA
062700*    CLAVE NATURAL. LAS TRES RUTAS DE SALIDA SON MUTUAMENTE
062800*    EXCLUYENTES, SOLO UNA SE EJECUTA POR FILA.
062900     PERFORM 0610-BUSCA-VIGENTE THRU 0610-EXIT.
063000     IF WS-HAY-VIGENTE = 'S'
063100*        YA HABIA VERSION VIGENTE - EL HASH DECIDE SI CAMBIO
063200*        ALGO DESDE LA ULTIMA CORRIDA O NO.
063300         IF FCT-ROW-HASH NOT = STG-ROW-HASH
063400             PERFORM 0620-EXPIRA-E-INSERTA THRU 0620-EXIT
063500         ELSE
063600             PERFORM 0630-REFRESCA-VIGENTE THRU 0630-EXIT
063700         END-IF
063800     ELSE
063900*        CLAVE NATURAL NUEVA, NUNCA VISTA EN UNA CORRIDA ANTERIOR.
064000         PERFORM 0640-INSERTA-NUEVO THRU 0640-EXIT
064100     END-IF.
064200 0600-EXIT.
064300     EXIT.
064400
064500*    POSICIONA SOBRE LA PRIMERA VERSION DE LA CLAVE NATURAL POR
064600*    LA CLAVE ALTERNA Y RECORRE LAS VERSIONES DE ESE MISMO GRUPO
064700*    (0612) HASTA ENCONTRAR LA QUE ESTA VIGENTE O AGOTAR EL
064800*    GRUPO - NUNCA SE SALE HACIA LA CLAVE NATURAL SIGUIENTE.
064900 0610-BUSCA-VIGENTE.
065000     MOVE 'N' TO WS-HAY-VIGENTE.
065100     MOVE STG-CLAVE-NATURAL TO FCT-CLAVE-NATURAL.
065200     START F-FATOFR KEY IS = FCT-CLAVE-NATURAL
065300         INVALID KEY
065400             CONTINUE
065500         NOT INVALID KEY
065600             PERFORM 0612-BUSCA-VIGENTE-PASO THRU 0612-EXIT
065700                 UNTIL WS-STATUS-FAT = '10'
065800                 OR FCT-CLAVE-NATURAL NOT = STG-CLAVE-NATURAL
065900                 OR WS-HAY-VIGENTE = 'S'
066000     END-START.
066100 0610-EXIT.
066200     EXIT.
066300
066400*    REVISA UNA VERSION DEL GRUPO DE LA CLAVE EN CURSO; SI NO ES
066500*    LA VIGENTE AVANZA A LA SIGUIENTE VERSION DEL MISMO ARCHIVO
066600*    INDEXADO (EL PERFORM QUE LLAMA ESTE PARRAFO CORTA CUANDO SE
066700*    SALE DEL GRUPO O SE AGOTA EL ARCHIVO).
066800 0612-BUSCA-VIGENTE-PASO.
066900     IF FCT-VIGENTE-SI
067000         MOVE 'S' TO WS-HAY-VIGENTE
067100     ELSE
067200         READ F-FATOFR NEXT RECORD
067300             AT END
067400                 MOVE '10' TO WS-STATUS-FAT
067500         END-READ
067600     END-IF.
067700 0612-EXIT.
067800     EXIT.
067900
068000*    EL ROW-HASH CAMBIO: LA VERSION VIGENTE ENCONTRADA SE EXPIRA
068100*    (FCT-ES-VIGENTE = 'N') Y SE INSERTA UNA VERSION NUEVA CON
068200*    EL NUMERO DE VERSION SIGUIENTE.
068300 0620-EXPIRA-E-INSERTA.
068400*    PASO 1: LA VERSION QUE ESTABA VIGENTE SE APAGA EN SU PROPIO
068500*    REGISTRO (NO SE BORRA, QUEDA COMO HISTORIA).
068600     MOVE FCT-VERSION-NUM TO WS-VERSION-ANTERIOR.
068700     SET FCT-VIGENTE-NO TO TRUE.
068800     MOVE WS-RUN-FILE-ID TO FCT-ULTIMO-FILE-ID.
068900     REWRITE FATOFR-ENREG
069000         INVALID KEY
069100             DISPLAY 'FATOOFER: NO SE PUDO EXPIRAR EL HECHO'
069200     END-REWRITE.
069300
069400*    PASO 2: SE ARMA Y GRABA LA VERSION NUEVA CON EL NUMERO DE
069500*    VERSION SIGUIENTE Y LOS IDS DE DIMENSION RESUELTOS EN 0500.
069600     COMPUTE WS-VERSION-NUEVA = WS-VERSION-ANTERIOR + 1.
069700     MOVE SPACES              TO FATOFR-ENREG.
069800     MOVE STG-CLAVE-NATURAL   TO FCT-CLAVE-NATURAL.
069900     MOVE WS-VERSION-NUEVA    TO FCT-VERSION-NUM.
070000     MOVE WS-IES-ID           TO FCT-IES-ID.
070100     MOVE WS-TER-ID           TO FCT-TERRITORY-ID.
070200     MOVE WS-PRO-ID           TO FCT-PROGRAM-ID.
070300     MOVE STG-ESTADO          TO FCT-ESTADO-ORIGINAL.
070400     MOVE STG-ESTADO-NORM     TO FCT-ESTADO-NORM.
070500     MOVE STG-ROW-HASH        TO FCT-ROW-HASH.
070600     MOVE WS-RUN-FILE-ID      TO FCT-ULTIMO-FILE-ID.
070700     SET FCT-VIGENTE-SI       TO TRUE.
070800     WRITE FATOFR-ENREG
070900         INVALID KEY
071000             DISPLAY 'FATOOFER: NO SE PUDO INSERTAR LA VERSION'
071100     END-WRITE.
071200     ADD 1 TO WS-CONT-ACTUALIZADOS.
071300 0620-EXIT.
071400     EXIT.
071500
071600*    EL ROW-HASH NO CAMBIO: LA VERSION VIGENTE SOLO SE REFRESCA
071700*    CON EL FILE-ID DE ESTA CORRIDA, SIN SUBIR DE VERSION.
071800 0630-REFRESCA-VIGENTE.
071900     MOVE WS-RUN-FILE-ID TO FCT-ULTIMO-FILE-ID.
072000     REWRITE FATOFR-ENREG
072100         INVALID KEY
072200             DISPLAY 'FATOOFER: NO SE PUDO REFRESCAR EL HECHO'
072300     END-REWRITE.
072400     ADD 1 TO WS-CONT-SIN-CAMBIO.
072500 0630-EXIT.
072600     EXIT.
072700
072800*    NO HABIA VERSION VIGENTE PARA LA CLAVE: SE INSERTA LA
072900*    PRIMERA VERSION.
073000 0640-INSERTA-NUEVO.
073100*    VERSION 1 DE LA CLAVE - NO HAY NADA QUE EXPIRAR.
073200     MOVE SPACES              TO FATOFR-ENREG.
073300     MOVE STG-CLAVE-NATURAL   TO FCT-CLAVE-NATURAL.
073400     MOVE 1                   TO FCT-VERSION-NUM.
073500     MOVE WS-IES-ID           TO FCT-IES-ID.
073600     MOVE WS-TER-ID           TO FCT-TERRITORY-ID.
073700     MOVE WS-PRO-ID           TO FCT-PROGRAM-ID.
073800     MOVE STG-ESTADO          TO FCT-ESTADO-ORIGINAL.
073900     MOVE STG-ESTADO-NORM     TO FCT-ESTADO-NORM.
074000     MOVE STG-ROW-HASH        TO FCT-ROW-HASH.
074100     MOVE WS-RUN-FILE-ID      TO FCT-ULTIMO-FILE-ID.
074200     SET FCT-VIGENTE-SI       TO TRUE.
074300     WRITE FATOFR-ENREG
074400         INVALID KEY
074500             DISPLAY 'FATOOFER: NO SE PUDO INSERTAR EL HECHO'
074600     END-WRITE.
074700     ADD 1 TO WS-CONT-NUEVOS.
074800 0640-EXIT.
074900     EXIT.
075000
075100*    GRABA LOS CONTADORES DE ESTE PASO TANTO EN EL REGISTRO DE
075200*    FILE-CONTROL (SIGUE EN RUNNING - 8-CIERRE LO PASA A
075300*    SUCCESS/FAILED) COMO EN EL REGISTRO DE METRICAS DE LA
075400*    CORRIDA, QUE ES EL QUE LEE 7-REPORTE.
075500 0900-ESCRIBE-CONTADORES.
075600*    SOLO SE ACTUALIZA CTLARQ SI EL REGISTRO DE CONTROL SE
075700*    ENCONTRO Y QUEDO ABIERTO EN 0200 - SI NO, SOLO QUEDA EL
075800*    REGISTRO DE METRICAS PARA QUE 7-REPORTE SEPA QUE CORRIO.
075900     IF WS-CTLARQ-OK
076000         MOVE WS-CONT-NUEVOS       TO CTL-NUEVOS
076100         MOVE WS-CONT-ACTUALIZADOS TO CTL-ACTUALIZADOS
076200         MOVE WS-CONT-SIN-CAMBIO   TO CTL-SIN-CAMBIO
076300         MOVE WS-CONT-OMIT-SIN-DIM TO CTL-OMIT-SIN-DIM
076400         REWRITE CTLARQ-ENREG
076500             INVALID KEY
076600                 DISPLAY 'FATOOFER: NO SE PUDO ACTUALIZAR CTLARQ'
076700         END-REWRITE
076800     END-IF.
076900
077000     MOVE WS-CONT-NUEVOS       TO DQM-NUEVOS.
077100     MOVE WS-CONT-ACTUALIZADOS TO DQM-ACTUALIZADOS.
077200     MOVE WS-CONT-SIN-CAMBIO   TO DQM-SIN-CAMBIO.
077300     MOVE WS-CONT-OMIT-SIN-DIM TO DQM-OMIT-SIN-DIM.
077400     REWRITE DQMETR-ENREG
077500         INVALID KEY
077600             DISPLAY 'FATOOFER: NO SE PUDO ACTUALIZAR DQMETR'
077700     END-REWRITE.
077800 0900-EXIT.
077900     EXIT.
078000
078100*    CIERRA TODOS LOS ARCHIVOS ABIERTOS POR ESTE PASO (F-ORDENADO
078200*    YA SE CERRO EN 0400 TAN PRONTO SE TERMINO DE RECORRER).
078300 0950-CIERRE.
078400     CLOSE F-STAGING F-DIMIES F-DIMTER F-DIMPRO F-FATOFR
078500         F-CTLARQ F-DQMETR.
078600 0950-EXIT.
078700     EXIT.
