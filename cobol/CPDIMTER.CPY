000100******************************************************************
000200* CPDIMTER.CPY
000300* Maestro DIM-TERRITORY (dimension de territorio).  Clave unica
000400* por (DIM-PROVINCIA-NORM, DIM-CANTON-NORM).  Solo inserta,
000500* nunca actualiza - ver regla de negocio en 5-DIMENSOE.
000600*------------------------------------------------------------
000700* VRS   FECHA        INIC   DESCRIPCION
000800* 1.0   02/09/1994   CFM    VERSION INICIAL DEL MAESTRO.
000900* 1.1   19/02/1999   RQV    AJUSTE Y2K - SIN IMPACTO.
001000* 1.2   03/04/2003   LMG    TCK-3355 PROVINCIA-NORM Y CANTON-NORM
001100*                           SE AGRUPAN BAJO DIM-CLAVE-TERRITORIO
001200*                           PARA USARLOS COMO LLAVE COMPUESTA DEL
001300*                           ARCHIVO INDEXADO.
001400******************************************************************
001500 01  DIMTER-ENREG.
001600     05  DIM-TERRITORY-ID         PIC 9(07).
001700     05  DIM-PROVINCIA-ORIGINAL   PIC X(30).
001800     05  DIM-CANTON-ORIGINAL      PIC X(30).
001900     05  DIM-CLAVE-TERRITORIO.
002000         10  DIM-PROVINCIA-NORM   PIC X(30).
002100         10  DIM-CANTON-NORM      PIC X(30).
002200     05  FILLER                   PIC X(05).
