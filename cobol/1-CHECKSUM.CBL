000100******************************************************************
000200* Author:    C. Falconi Mora
000300* Date:      14/05/1991
000400* Purpose:   Primer paso del lote de ingesta de oferta
000500*            academica.  Calcula el checksum del archivo de
000600*            entrada, decide si la corrida es un duplicado
000700*            (mismo checksum con una corrida previa exitosa),
000800*            descarta las filas totalmente en blanco y abre
000900*            el registro de control de corrida.
001000* Tectonics: cobc
001100*------------------------------------------------------------
001200* REGISTRO DE CAMBIOS
001300* FECHA        INIC   TCK     DESCRIPCION
001400* 14/05/1991   CFM    ------  VERSION INICIAL.
001500* 02/09/1994   CFM    ------  SE AGREGA EL CONTEO DE FILAS
001600*                             VALIDAS PARA EL PASO SIGUIENTE.
001700* 19/02/1999   RQV    TCK2290 AJUSTE Y2K: CTL-ESTATUS SE
001800*                             COMPARA CON 88-LEVELS, NO CON
001900*                             EL ANO DE LA CORRIDA.
002000* 11/07/2006   JOA    TCK4821 EL CHECKSUM PASA DE 8 A 64
002100*                             POSICIONES; SE REESCRIBE
002200*                             CALCULA-CHECKSUM CON 8 GRUPOS.
002300* 23/03/2011   PHB    TCK6030 SE AGREGA MENSAJE DE CORRIDA
002400*                             DUPLICADA EN CTL-NOTAS.
002500* 08/01/2015   MVA    TCK7410 REVISION ANUAL - SIN CAMBIOS DE
002600*                             LOGICA, SOLO COMENTARIOS.
002700* 14/11/1994   CFM    ------  SE AGREGA LA TABLA WS-RENGLON-TABLA
002800*                             REDEFINIENDO EL RENGLON CRUDO, EN
002900*                             VEZ DE LEER CARACTER POR CARACTER
003000*                             CON REFERENCE MODIFICATION.
003100* 02/02/1996   CFM    TCK1042 SE CORRIGE 0610-VERIFICA-BLANCO
003200*                             PARA REVISAR LOS DIEZ CAMPOS DE
003300*                             OFERTA (ANTES SOLO REVISABA LOS
003400*                             PRIMEROS TRES Y DEJABA PASAR
003500*                             RENGLONES CON SOLO ESTADO LLENO).
003600* 17/03/2016   MVA    TCK6611 SE ACLARA EN COMENTARIOS POR QUE
003700*                             EL ARCHIVO SE ABRE DOS VECES EN
003800*                             0300 (UNA PARA EL CHECKSUM, OTRA
003900*                             PARA LA CARGA REAL) - EL CHECKSUM
004000*                             TIENE QUE QUEDAR LISTO ANTES DE
004100*                             ESCRIBIR EL REGISTRO DE CONTROL.
004200* 11/11/2013   PHB    TCK6180 SE DOCUMENTAN LOS DOS CAMINOS DE
004300*                             0500-ABRE-CORRIDA (REPROCESO VIA
004400*                             UPSI-0 CONTRA CORRIDA NUEVA) A
004500*                             PEDIDO DEL EQUIPO DE SOPORTE.
004600* 05/06/2012   PHB    TCK6095 SE ACLARA EN COMENTARIOS QUE EL
004700*                             NUMERO DE FILA (STG-ROW-NUM) SE
004800*                             ASIGNA DESPUES DE DESCARTAR LOS
004900*                             RENGLONES EN BLANCO, NO SOBRE EL
005000*                             ORDEN FISICO DEL ARCHIVO DE ENTRADA.
005100* 19/09/2017   MVA    TCK6680 SE DOCUMENTA CAMPO POR CAMPO LA
005200*                             COPIA DE CPOFERTA A STAGING-ENREG
005300*                             EN 0620, A PEDIDO DE QA QUE NO
005400*                             ENCONTRABA DONDE SE ORIGINABA CADA
005500*                             CAMPO DEL AREA INTERMEDIA.
005600* 14/04/2019   MVA    TCK6705 SE AMPLIA EL COMENTARIO DE LA
005700*                             CLASIFICACION DE CARACTERES EN
005800*                             0330 - LOS CODIGOS 0 A 4 SE
005900*                             EXPLICAN UNO POR UNO.
006000* 08/10/2020   RQV    TCK6920 SE DOCUMENTAN LOS DIEZ CAMPOS QUE
006100*                             0610 REVISA PARA DECIDIR SI UN
006200*                             RENGLON ESTA TOTALMENTE EN BLANCO.
006300* 25/05/2022   RQV    TCK7175 SE ACLARA POR QUE WS-CHK-GRUPO SE
006400*                             DECLARA COMP Y NO COMP-3 - ES UN
006500*                             ACUMULADOR DE TRABAJO, NO UN CAMPO
006600*                             QUE SE GRABE EN DISCO.
006700* 06/02/2026   VHR    TCK7441 SE QUITA EL FILLER DE RESERVA DE
006800*                             CPOFERTA (TCK-4821) PORQUE NO
006900*                             CORRESPONDE A NINGUN BYTE DEL
007000*                             ARCHIVO DE ORIGEN - WS-RENGLON-CRUDO
007100*                             Y EL LIMITE DE 0320-ACUMULA-RENGLON
007200*                             PASAN DE 341 A 340, EL ANCHO REAL
007300*                             DEL REGISTRO DE OFERTA ACADEMICA.
007400******************************************************************
007500 IDENTIFICATION DIVISION.
007600 PROGRAM-ID.    1-CHECKSUM.
007700 AUTHOR.        C. FALCONI MORA.
007800 INSTALLATION.  DIRECCION DE ESTADISTICA - UNIDAD DE LOTES.
007900 DATE-WRITTEN.  14/05/1991.
008000 DATE-COMPILED.
008100 SECURITY.      INTERNO - SOLO PERSONAL DE LOTES.
008200******************************************************************
008300 ENVIRONMENT DIVISION.
008400 CONFIGURATION SECTION.
008500 SPECIAL-NAMES.
008600     C01 IS TOP-OF-FORM
008700     CLASS CLASE-NUMERICA   IS '0' THRU '9'
008800     CLASS CLASE-ALFA       IS 'A' THRU 'Z' 'a' THRU 'z'.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100*    ARCHIVO CRUDO DE OFERTA ACADEMICA QUE ENTREGA LA IES - SE
009200*    LEE DOS VECES EN ESTE PASO (VER 0300 Y 0600).
009300     SELECT F-OFERTAS  ASSIGN TO ENTOFER
009400         ORGANIZATION LINE SEQUENTIAL
009500         FILE STATUS IS WS-STATUS-OFE.
009600
009700*    SALIDA DEL AREA INTERMEDIA (STAGING) QUE RECIBE 2-NORMALIZA
009800*    COMO ENTRADA - AQUI SE ESCRIBE SIN NORMALIZAR TODAVIA.
009900     SELECT F-ETAPA1   ASSIGN TO SALETA1
010000         ORGANIZATION LINE SEQUENTIAL
010100         FILE STATUS IS WS-STATUS-ET1.
010200
010300*    MAESTRO DE CONTROL DE CORRIDAS, INDEXADO POR CHECKSUM PARA
010400*    QUE 0400 PUEDA DETECTAR DUPLICADOS CON UN SOLO READ.
010500     SELECT F-CTLARQ   ASSIGN TO MAECTL
010600         ORGANIZATION IS INDEXED
010700         ACCESS MODE IS DYNAMIC
010800         RECORD KEY IS CTL-CHECKSUM
010900         FILE STATUS IS WS-STATUS-CTL.
011000
011100******************************************************************
011200 DATA DIVISION.
011300 FILE SECTION.
011400*    LAYOUT DE LA FILA DE OFERTA TAL COMO LA ENTREGA LA IES,
011500*    SIN NORMALIZAR NI VALIDAR - ESO OCURRE EN PASOS POSTERIORES.
011600 FD  F-OFERTAS
011700     LABEL RECORD STANDARD.
011800     COPY CPOFERTA.
011900
012000*    LAYOUT DEL AREA INTERMEDIA COMPARTIDO CON 2-NORMALIZA.
012100 FD  F-ETAPA1
012200     LABEL RECORD STANDARD.
012300     COPY CPSTAGIN.
012400
012500*    LAYOUT DEL MAESTRO DE CONTROL DE CORRIDAS, COMPARTIDO POR
012600*    TODOS LOS PASOS DEL LOTE (VER CPCTLARQ).
012700 FD  F-CTLARQ
012800     LABEL RECORD STANDARD.
012900     COPY CPCTLARQ.
013000*    VISTA DE VOLCADO CRUDO DEL CONTROL DE CORRIDA, USADA EN
013100*    DISPLAY DE DIAGNOSTICO CUANDO LA ESCRITURA DA INVALID KEY.
013200 01  CTLARQ-DIAG REDEFINES CTLARQ-ENREG PIC X(355).
013300
013400******************************************************************
013500 WORKING-STORAGE SECTION.
013600
013700*    UN CODIGO DE ESTATUS POR CADA ARCHIVO DEL PASO, PARA PODER
013800*    IDENTIFICAR CUAL FALLO SIN CONFUNDIR UNO CON OTRO.
013900 01  WS-ESTATUS-ARCHIVOS.
014000     05  WS-STATUS-OFE           PIC X(02) VALUE '00'.
014100     05  WS-STATUS-ET1           PIC X(02) VALUE '00'.
014200     05  WS-STATUS-CTL           PIC X(02) VALUE '00'.
014300
014400*    INTERRUPTORES DE CONTROL DEL PASO: FIN DE ARCHIVO, CORRIDA
014500*    DUPLICADA Y EL UPSI QUE DISTINGUE REPROCESO DE CORRIDA NUEVA.
014600 01  WS-INTERRUPTORES.
014700     05  WS-FIN-OFERTAS          PIC X(01) VALUE 'N'.
014800         88  WS-SIN-MAS-OFERTAS      VALUE 'S'.
014900     05  WS-CORRIDA-DUPLICADA    PIC X(01) VALUE 'N'.
015000         88  WS-ES-DUPLICADA         VALUE 'S'.
015100     05  UPSI-0                  PIC X(01) VALUE '0'.
015200         88  UPSI-0-REPROCESO        VALUE '1'.
015300
015400*    TABLA DE UN BYTE POR CARACTER SOBRE EL REGISTRO DE
015500*    ENTRADA, USADA PARA CALCULAR EL CHECKSUM DEL ARCHIVO.
015600*    LA REDEFINICION NO CAMBIA LOS BYTES EN MEMORIA, SOLO
015700*    PERMITE VERLOS COMO VECTOR DE CARACTERES SUELTOS.
015800 01  WS-RENGLON-CRUDO            PIC X(340).
015900 01  WS-RENGLON-TABLA REDEFINES WS-RENGLON-CRUDO.
016000     05  WS-CARACTER             PIC X(01) OCCURS 340 TIMES.
016100
016200*    EL CHECKSUM SE ARMA EN OCHO GRUPOS DE OCHO DIGITOS
016300*    (64 POSICIONES) Y SE REACOMODA COMO TEXTO PARA EL
016400*    REGISTRO DE CONTROL.  CADA POSICION DEL RENGLON CAE EN
016500*    UNO DE LOS OCHO GRUPOS SEGUN (POSICION MOD 8).
016600 01  WS-CHECKSUM-GRUPOS.
016700     05  WS-CHK-GRUPO            PIC 9(08) COMP OCCURS 8 TIMES.
016800 01  WS-CHECKSUM-DISPLAY REDEFINES WS-CHECKSUM-GRUPOS.
016900     05  WS-CHK-GRUPO-D          PIC 9(08) OCCURS 8 TIMES.
017000 01  WS-CHECKSUM-TEXTO           PIC X(64).
017100
017200*    INDICE SOBRE LA TABLA DE CARACTERES DEL RENGLON Y GRUPO DE
017300*    CHECKSUM EN TURNO; SE DECLARAN SUELTOS A NIVEL 77 PORQUE
017400*    NO FORMAN PARTE DE NINGUN REGISTRO, SON SOLO CONTADORES DE
017500*    TRABAJO DEL CALCULO.  WS-CODIGO-CLASE GUARDA EL CODIGO DE
017600*    CLASE DE CARACTER (0 A 4) DEL BYTE QUE SE ESTA PROCESANDO.
017700 77  WS-IDX                      PIC 9(04) COMP VALUE 0.
017800 77  WS-GRUPO                    PIC 9(02) COMP VALUE 0.
017900 77  WS-CODIGO-CLASE             PIC 9(02) COMP VALUE 0.
018000
018100*    CONTADORES DEL PASO: FILAS LEIDAS (TODAS, INCLUSO BLANCAS),
018200*    FILAS VALIDAS (LAS QUE SE ESCRIBEN EN STAGING), EL MODULO
018300*    DE OCHO DIGITOS DEL CHECKSUM Y UN TOTAL TEMPORAL DE TRABAJO.
018400 01  WS-CONTADORES.
018500     05  WS-FILAS-LEIDAS         PIC 9(07) COMP VALUE 0.
018600     05  WS-FILAS-VALIDAS        PIC 9(07) COMP VALUE 0.
018700     05  WS-BASE-MODULO          PIC 9(08) COMP VALUE 99999999.
018800     05  WS-TOTAL-TEMP           PIC 9(16) COMP VALUE 0.
018900
019000*    FILE-ID QUE SE LE ASIGNA A ESTA CORRIDA - ES EL CHECKSUM
019100*    MISMO, TOMADO COMO TEXTO DE 36 POSICIONES, POR LO QUE DOS
019200*    CORRIDAS DEL MISMO ARCHIVO COMPARTEN EL MISMO FILE-ID.
019300 01  WS-CONTROL-DATOS.
019400     05  WS-FILE-ID-NUEVO        PIC X(36).
019500*    INTERRUPTOR SUELTO QUE INDICA SI EL RENGLON RECIEN LEIDO
019600*    EN 0610 ESTA TOTALMENTE EN BLANCO - SE REINICIA A 'S' AL
019700*    EMPEZAR CADA RENGLON, NO SE ACUMULA ENTRE RENGLONES.
019800 77  WS-ARCHIVO-VACIO            PIC X(01) VALUE 'S'.
019900     88  WS-TODO-BLANCO              VALUE 'S'.
020000
020100******************************************************************
020200 PROCEDURE DIVISION.
020300
020400 0100-PRINCIPAL.
020500*    ABRE EL ARCHIVO DE ENTRADA.
020600     PERFORM 0200-INICIO THRU 0200-INICIO-EXIT.
020700*    PRIMERA PASADA: CALCULA EL CHECKSUM Y REABRE EL ARCHIVO.
020800     PERFORM 0300-CALCULA-CHECKSUM THRU 0300-EXIT.
020900*    DECIDE SI EL ARCHIVO YA FUE PROCESADO ANTES CON EXITO.
021000     PERFORM 0400-VERIFICA-DUPLICADA THRU 0400-EXIT.
021100     IF WS-ES-DUPLICADA
021200         GO TO 0900-FIN-PGM.
021300*    SI NO ES DUPLICADA, ABRE O REABRE EL REGISTRO DE CONTROL.
021400     PERFORM 0500-ABRE-CORRIDA THRU 0500-EXIT.
021500*    SEGUNDA PASADA: DESCARTA BLANCOS Y CARGA EL AREA INTERMEDIA.
021600     PERFORM 0600-CARGA-OFERTAS THRU 0600-EXIT
021700         UNTIL WS-SIN-MAS-OFERTAS.
021800*    DEJA EL CONTEO FINAL EN EL CONTROL Y CIERRA LOS ARCHIVOS.
021900     PERFORM 0700-CIERRE-ARCHIVOS THRU 0700-EXIT.
022000     GO TO 0900-FIN-PGM.
022100
022200*    ABRE EL ARCHIVO DE ENTRADA.  SI NO SE PUEDE ABRIR, EL LOTE
022300*    TERMINA DE UNA VEZ SIN INTENTAR NADA MAS - NO HAY CONTROL
022400*    DE CORRIDA QUE ESCRIBIR PORQUE TODAVIA NO SE CALCULO NI
022500*    SIQUIERA EL CHECKSUM.
022600 0200-INICIO.
022700*    SOLO SE ABRE F-OFERTAS AQUI - ES EL UNICO ARCHIVO QUE SE
022800*    NECESITA PARA EL CALCULO DEL CHECKSUM.
022900     OPEN INPUT F-OFERTAS.
023000     IF WS-STATUS-OFE NOT = '00'
023100         DISPLAY 'ERROR AL ABRIR ENTOFER - ESTATUS ' WS-STATUS-OFE
023200         GO TO 0900-FIN-PGM
023300     END-IF.
023400 0200-INICIO-EXIT.
023500     EXIT.
023600
023700*    EL CHECKSUM RECORRE CADA RENGLON LEIDO Y, DENTRO DE CADA
023800*    RENGLON, CADA CARACTER.  A CADA CARACTER SE LE ASIGNA UN
023900*    CODIGO DE CLASE (NUMERICO, ALFA, BLANCO U OTRO) Y SE
024000*    ACUMULA, PONDERADO POR SU POSICION, EN UNO DE OCHO
024100*    ACUMULADORES SEGUN (POSICION MOD 8).  SI DOS ARCHIVOS
024200*    TIENEN EL MISMO CONTENIDO PRODUCEN EL MISMO CHECKSUM;
024300*    CUALQUIER CAMBIO DE CONTENIDO LO ALTERA.
024400 0300-CALCULA-CHECKSUM.
024500*    PRIMERA PASADA COMPLETA DEL ARCHIVO, SOLO PARA ACUMULAR
024600*    EL CHECKSUM RENGLON POR RENGLON.
024700     PERFORM 0310-LEE-PARA-CHECKSUM THRU 0310-EXIT
024800         UNTIL WS-SIN-MAS-OFERTAS.
024900*    CONVIERTE LOS OCHO GRUPOS NUMERICOS AL FILE-ID DE TEXTO.
025000     PERFORM 0350-FORMATEA-CHECKSUM THRU 0350-EXIT.
025100*    EL CHECKSUM TIENE QUE QUEDAR LISTO ANTES DE ESCRIBIR EL
025200*    REGISTRO DE CONTROL, POR ESO EL ARCHIVO SE CIERRA Y SE
025300*    REABRE AQUI PARA LA SEGUNDA PASADA (VER TCK6611).
025400     CLOSE F-OFERTAS.
025500     OPEN INPUT F-OFERTAS.
025600     MOVE 'N' TO WS-FIN-OFERTAS.
025700 0300-EXIT.
025800     EXIT.
025900
026000*    LEE UN RENGLON CRUDO DEL ARCHIVO DE ENTRADA DIRECTAMENTE EN
026100*    LA TABLA DE CARACTERES, SIN DESCOMPONERLO EN CAMPOS - ESTA
026200*    PRIMERA PASADA SOLO SIRVE PARA EL CHECKSUM.
026300 0310-LEE-PARA-CHECKSUM.
026400*    EL RENGLON SE LEE DIRECTO SOBRE LA TABLA DE UN BYTE POR
026500*    CARACTER (WS-RENGLON-CRUDO), NO SOBRE CPOFERTA, PORQUE A
026600*    ESTA PASADA NO LE IMPORTAN LOS CAMPOS, SOLO LOS BYTES.
026700     READ F-OFERTAS INTO WS-RENGLON-CRUDO
026800         AT END
026900             MOVE 'S' TO WS-FIN-OFERTAS
027000             GO TO 0310-EXIT
027100     END-READ.
027200     ADD 1 TO WS-FILAS-LEIDAS.
027300     PERFORM 0320-ACUMULA-RENGLON THRU 0320-EXIT.
027400 0310-EXIT.
027500     EXIT.
027600
027700*    RECORRE LAS 340 POSICIONES DEL RENGLON CRUDO, ACUMULANDO
027800*    CADA CARACTER EN SU GRUPO DE CHECKSUM VIA 0330.
027900 0320-ACUMULA-RENGLON.
028000*    340 ES EL ANCHO DEL RENGLON CRUDO DE ENTRADA - SI CPOFERTA
028100*    CAMBIA DE ANCHO, ESTE LIMITE TIENE QUE AJUSTARSE TAMBIEN.
028200     PERFORM 0330-ACUMULA-CARACTER THRU 0330-EXIT
028300         VARYING WS-IDX FROM 1 BY 1
028400         UNTIL WS-IDX > 340.
028500 0320-EXIT.
028600     EXIT.
028700
028800*    CLASIFICA UN CARACTER DEL RENGLON (BLANCO, NUMERICO,
028900*    MAYUSCULA, MINUSCULA U OTRO) Y LO ACUMULA PONDERADO POR SU
029000*    POSICION Y POR LA CANTIDAD DE FILAS LEIDAS HASTA AHORA, EN
029100*    EL GRUPO QUE LE CORRESPONDE SEGUN (POSICION MOD 8).  EL
029200*    MODULO POR WS-BASE-MODULO EVITA QUE EL GRUPO DESBORDE SU
029300*    ANCHO DE OCHO DIGITOS.
029400 0330-ACUMULA-CARACTER.
029500     EVALUATE TRUE
029600*        CLASE 0: POSICION EN BLANCO.
029700         WHEN WS-CARACTER(WS-IDX) = SPACE
029800             MOVE 0 TO WS-CODIGO-CLASE
029900*        CLASE 1: DIGITO '0' A '9'.
030000         WHEN WS-CARACTER(WS-IDX) IS NUMERIC
030100             MOVE 1 TO WS-CODIGO-CLASE
030200*        CLASE 2: LETRA MAYUSCULA.
030300         WHEN WS-CARACTER(WS-IDX) >= 'A' AND
030400              WS-CARACTER(WS-IDX) <= 'Z'
030500             MOVE 2 TO WS-CODIGO-CLASE
030600*        CLASE 3: LETRA MINUSCULA.
030700         WHEN WS-CARACTER(WS-IDX) >= 'a' AND
030800              WS-CARACTER(WS-IDX) <= 'z'
030900             MOVE 3 TO WS-CODIGO-CLASE
031000*        CLASE 4: CUALQUIER OTRO CARACTER (PUNTUACION, ACENTOS,
031100*        SIMBOLOS) - SE AGRUPA TODO JUNTO PORQUE AL CHECKSUM
031200*        SOLO LE IMPORTA QUE SEA DISTINGUIBLE, NO QUE SEA EXACTO.
031300         WHEN OTHER
031400             MOVE 4 TO WS-CODIGO-CLASE
031500     END-EVALUATE.
031600*    UBICA EL GRUPO ACUMULADOR QUE LE CORRESPONDE A ESTA POSICION,
031700*    SEGUN EL RESIDUO DE DIVIDIRLA ENTRE OCHO, MAS UNO.
031800     COMPUTE WS-GRUPO =
031900         WS-IDX - ((WS-IDX / 8) * 8) + 1.
032000*    PONDERA EL CODIGO DE CLASE POR LA POSICION Y POR LA CANTIDAD
032100*    DE FILAS LEIDAS HASTA AHORA, PARA QUE EL ORDEN DE LAS FILAS
032200*    TAMBIEN AFECTE EL RESULTADO DEL CHECKSUM.
032300     COMPUTE WS-TOTAL-TEMP =
032400         WS-CHK-GRUPO(WS-GRUPO) +
032500         (WS-CODIGO-CLASE * WS-IDX) + WS-FILAS-LEIDAS.
032600*    APLICA MODULO SOBRE WS-BASE-MODULO PARA QUE EL ACUMULADOR
032700*    NUNCA SUPERE SUS OCHO DIGITOS DE ANCHO.
032800     COMPUTE WS-CHK-GRUPO(WS-GRUPO) =
032900         WS-TOTAL-TEMP -
033000         ((WS-TOTAL-TEMP / WS-BASE-MODULO) * WS-BASE-MODULO).
033100 0330-EXIT.
033200     EXIT.
033300
033400*    PASA LOS OCHO GRUPOS NUMERICOS DEL CHECKSUM A UNA VISTA
033500*    DISPLAY DE 64 POSICIONES Y TOMA LAS PRIMERAS 36 COMO
033600*    FILE-ID DE LA CORRIDA (EL MISMO CHECKSUM SIRVE DE IDENTI-
033700*    FICADOR UNICO DE ARCHIVO).
033800 0350-FORMATEA-CHECKSUM.
033900*    WS-CHK-GRUPO ES COMP; SE REDEFINE COMO DISPLAY PARA PODER
034000*    MOVERLO A UN CAMPO DE TEXTO SIN PERDER LOS DIGITOS.
034100     MOVE WS-CHECKSUM-GRUPOS TO WS-CHECKSUM-DISPLAY.
034200     MOVE WS-CHECKSUM-DISPLAY TO WS-CHECKSUM-TEXTO.
034300*    SOLO LAS PRIMERAS 36 POSICIONES DEL CHECKSUM DE 64 SE USAN
034400*    COMO FILE-ID - ALCANZA PARA IDENTIFICAR LA CORRIDA Y DEJA
034500*    ESPACIO PARA OTROS USOS FUTUROS DEL CAMPO.
034600     MOVE WS-CHECKSUM-TEXTO(1:36) TO WS-FILE-ID-NUEVO.
034700 0350-EXIT.
034800     EXIT.
034900
035000*    SI YA EXISTE UN CONTROL CON ESTE CHECKSUM Y QUEDO EN
035100*    SUCCESS, EL ARCHIVO YA FUE PROCESADO: SE ANOTA Y SE
035200*    TERMINA SIN TOCAR NADA MAS (REGLA DE IDEMPOTENCIA).
035300 0400-VERIFICA-DUPLICADA.
035400     MOVE WS-CHECKSUM-TEXTO TO CTL-CHECKSUM.
035500     READ F-CTLARQ
035600*        NO EXISTE REGISTRO CON ESTE CHECKSUM: CORRIDA NUEVA.
035700         INVALID KEY
035800             MOVE 'N' TO WS-CORRIDA-DUPLICADA
035900             GO TO 0400-EXIT
036000     END-READ.
036100     IF CTL-ESTATUS-SUCCESS
036200*        YA HAY UN REGISTRO EN SUCCESS CON ESTE CHECKSUM - EL
036300*        ARCHIVO YA SE CARGO ANTES; SE DEJA CONSTANCIA EN NOTAS.
036400         MOVE 'S' TO WS-CORRIDA-DUPLICADA
036500         MOVE 'CHECKSUM DUPLICADO - CORRIDA OMITIDA'
036600             TO CTL-NOTAS
036700         REWRITE CTLARQ-ENREG
036800     ELSE
036900*        EXISTE UN REGISTRO PERO NO QUEDO EN SUCCESS (CORRIDA
037000*        ANTERIOR FALLIDA) - SE REPROCESA SOBRE EL MISMO REGISTRO.
037100         MOVE 'N' TO WS-CORRIDA-DUPLICADA
037200         SET UPSI-0-REPROCESO TO TRUE
037300     END-IF.
037400 0400-EXIT.
037500     EXIT.
037600
037700*    ABRE EL REGISTRO DE FILE-CONTROL DE ESTA CORRIDA EN ESTATUS
037800*    RUNNING.  SI 0400 ACTIVO UPSI-0-REPROCESO (YA EXISTIA UN
037900*    REGISTRO CON ESTE CHECKSUM PERO NO EN SUCCESS) SE REESCRIBE
038000*    EL REGISTRO EXISTENTE; SI ES CORRIDA NUEVA SE INICIALIZA Y
038100*    SE ESCRIBE UNO DESDE CERO.
038200 0500-ABRE-CORRIDA.
038300*    CORRIDA NUEVA: ARRANCA EL REGISTRO DESDE CERO.
038400     IF NOT UPSI-0-REPROCESO
038500         INITIALIZE CTLARQ-ENREG
038600         MOVE WS-CHECKSUM-TEXTO  TO CTL-CHECKSUM
038700     END-IF.
038800*    ESTOS CAMPOS SE LLENAN IGUAL EN AMBOS CAMINOS.
038900     MOVE WS-FILE-ID-NUEVO       TO CTL-FILE-ID
039000     MOVE 'ENTOFER'              TO CTL-NOMBRE-ARCHIVO
039100     MOVE WS-FILAS-LEIDAS        TO CTL-FILAS-CARGADAS
039200     SET CTL-ESTATUS-RUNNING     TO TRUE
039300     MOVE SPACES                 TO CTL-NOTAS
039400*    REPROCESO REESCRIBE EL REGISTRO EXISTENTE; CORRIDA NUEVA
039500*    ESCRIBE UNO DESDE CERO (VER TCK6180).
039600     IF UPSI-0-REPROCESO
039700         REWRITE CTLARQ-ENREG
039800     ELSE
039900         WRITE CTLARQ-ENREG
040000     END-IF.
040100 0500-EXIT.
040200     EXIT.
040300
040400*    UN RENGLON CON LOS DIEZ CAMPOS TOTALMENTE EN BLANCO SE
040500*    DESCARTA ANTES DE NUMERARLO; LOS DEMAS RECIBEN EL
040600*    NUMERO DE FILA (ORDEN DE ENTRADA, DESDE 1).
040700 0600-CARGA-OFERTAS.
040800     READ F-OFERTAS
040900         AT END
041000             MOVE 'S' TO WS-FIN-OFERTAS
041100             GO TO 0600-EXIT
041200     END-READ.
041300     PERFORM 0610-VERIFICA-BLANCO THRU 0610-EXIT.
041400     IF WS-TODO-BLANCO
041500         GO TO 0600-EXIT
041600     END-IF.
041700     ADD 1 TO WS-FILAS-VALIDAS.
041800     PERFORM 0620-ESCRIBE-ETAPA1 THRU 0620-EXIT.
041900 0600-EXIT.
042000     EXIT.
042100
042200*    APAGA EL INTERRUPTOR DE TODO-BLANCO TAN PRONTO ENCUENTRA
042300*    UN CAMPO DE OFERTA CON CONTENIDO; SI NINGUNO DE LOS DIEZ
042400*    TIENE CONTENIDO EL RENGLON SE CONSIDERA BLANCO Y SE DESCARTA.
042500 0610-VERIFICA-BLANCO.
042600*    SUPONE BLANCO HASTA QUE ENCUENTRE LO CONTRARIO.
042700     MOVE 'S' TO WS-ARCHIVO-VACIO.
042800*    LOS DIEZ CAMPOS DE OFERTA, UNO POR UNO - BASTA QUE UNO SOLO
042900*    TRAIGA CONTENIDO PARA QUE EL RENGLON YA NO SE CONSIDERE
043000*    BLANCO (VER TCK1042 EN EL REGISTRO DE CAMBIOS).
043100     IF OFE-NOMBRE-IES      NOT = SPACES OR
043200        OFE-TIPO-IES        NOT = SPACES OR
043300        OFE-TIPO-FINANCIA   NOT = SPACES OR
043400        OFE-NOMBRE-CARRERA  NOT = SPACES OR
043500        OFE-CAMPO-AMPLIO    NOT = SPACES OR
043600        OFE-NIVEL-FORMACION NOT = SPACES OR
043700        OFE-MODALIDAD       NOT = SPACES OR
043800        OFE-PROVINCIA       NOT = SPACES OR
043900        OFE-CANTON          NOT = SPACES OR
044000        OFE-ESTADO          NOT = SPACES
044100         MOVE 'N' TO WS-ARCHIVO-VACIO
044200     END-IF.
044300 0610-EXIT.
044400     EXIT.
044500
044600*    ARMA EL REGISTRO DEL AREA INTERMEDIA CON LOS DIEZ CAMPOS DE
044700*    OFERTA SIN NORMALIZAR (ESO LO HACE 2-NORMALIZA), MAS EL
044800*    NUMERO DE FILA Y EL FILE-ID DE LA CORRIDA.
044900 0620-ESCRIBE-ETAPA1.
045000     INITIALIZE STAGING-ENREG.
045100*    LOS DIEZ CAMPOS DE OFERTA PASAN TAL CUAL, SIN NORMALIZAR -
045200*    ESO LO HACE 2-NORMALIZA EN EL PASO SIGUIENTE.
045300     MOVE OFE-NOMBRE-IES         TO STG-NOMBRE-IES.
045400     MOVE OFE-TIPO-IES           TO STG-TIPO-IES.
045500     MOVE OFE-TIPO-FINANCIA      TO STG-TIPO-FINANCIA.
045600     MOVE OFE-NOMBRE-CARRERA     TO STG-NOMBRE-CARRERA.
045700     MOVE OFE-CAMPO-AMPLIO       TO STG-CAMPO-AMPLIO.
045800     MOVE OFE-NIVEL-FORMACION    TO STG-NIVEL-FORMACION.
045900     MOVE OFE-MODALIDAD          TO STG-MODALIDAD.
046000     MOVE OFE-PROVINCIA          TO STG-PROVINCIA.
046100     MOVE OFE-CANTON             TO STG-CANTON.
046200     MOVE OFE-ESTADO             TO STG-ESTADO.
046300*    EL NUMERO DE FILA SE ASIGNA SOBRE LAS FILAS VALIDAS, NO
046400*    SOBRE EL ORDEN FISICO DEL ARCHIVO DE ENTRADA (VER TCK6095).
046500     MOVE WS-FILAS-VALIDAS       TO STG-ROW-NUM.
046600*    EL FILE-ID ES EL CHECKSUM CALCULADO EN 0300, COMUN A TODAS
046700*    LAS FILAS DE ESTA CORRIDA.
046800     MOVE WS-FILE-ID-NUEVO       TO STG-FILE-ID.
046900     WRITE STAGING-ENREG.
047000 0620-EXIT.
047100     EXIT.
047200
047300*    ACTUALIZA EL REGISTRO DE FILE-CONTROL CON LA CANTIDAD FINAL
047400*    DE FILAS VALIDAS Y CIERRA LOS TRES ARCHIVOS DEL PASO.
047500 0700-CIERRE-ARCHIVOS.
047600*    EL CONTEO QUE QUEDA GRABADO ES EL DE FILAS VALIDAS, NO EL
047700*    DE FILAS LEIDAS - LAS FILAS EN BLANCO NO CUENTAN.
047800     MOVE WS-FILAS-VALIDAS TO CTL-FILAS-CARGADAS.
047900     REWRITE CTLARQ-ENREG.
048000     CLOSE F-OFERTAS F-ETAPA1 F-CTLARQ.
048100 0700-EXIT.
048200     EXIT.
048300
048400*    PUNTO DE SALIDA UNICO DEL PROGRAMA.  SI EL PASO TERMINO
048500*    TEMPRANO (ARCHIVO DUPLICADO O ERROR DE APERTURA) PUEDE QUE
048600*    F-CTLARQ HAYA QUEDADO ABIERTO - SE CIERRA AQUI COMO RED DE
048700*    SEGURIDAD ANTES DE TERMINAR LA CORRIDA.
048800 0900-FIN-PGM.
048900*    RED DE SEGURIDAD: NO HAY FORMA LIMPIA DE SABER DESDE AQUI
049000*    SI F-CTLARQ QUEDO ABIERTO, ASI QUE SE REVISA EL ESTATUS.
049100     IF WS-STATUS-CTL NOT = '00' AND WS-STATUS-CTL NOT = '00'
049200         CLOSE F-CTLARQ
049300     END-IF.
049400     STOP RUN.
